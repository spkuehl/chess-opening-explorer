000100******************************************************************        
000200* FECHA       : 22/06/1994                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : JUGFIN1                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPROCESO DE RESPALDO QUE DETECTA SI UNA         *        
000800*             : PARTIDA DEL MAESTRO JUGMAST LLEGA A FINAL DE     *        
000900*             : PARTIDA (JUGM-FINAL-FLAG), USANDO LA TRAZA DE    *        
001000*             : POSICIONES POSTRZ, PARA LAS PARTIDAS QUE AUN NO  *        
001100*             : TIENEN ESTA DETECCION REALIZADA.                 *        
001200* ARCHIVOS    : POSTRZ=E,JUGMAST=A                               *        
001300* ACCION (ES) : R=RECALCULAR FINALES PENDIENTES                  *        
001400* INSTALADO   : 24/06/1994                                       *        
001500* BPM/RATIONAL: TLA-0078                                         *        
001600* NOMBRE      : REPROCESO DE DETECCION DE FINAL DE PARTIDA       *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. JUGFIN1.                                                     
002000 AUTHOR. JULIO LARA PADILLA.                                              
002100 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002200 DATE-WRITTEN. 22/06/1994.                                                
002300 DATE-COMPILED.                                                           
002400 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002500******************************************************************        
002600* BITACORA DE CAMBIOS                                            *        
002700* FECHA      INIC   REQ         DESCRIPCION                      *        
002800* ---------  ----   ----------  -------------------------------- *        
002900* 22/06/1994 JLPD   TLA-0078    VERSION ORIGINAL DEL PROGRAMA.   *        
003000* 24/06/1994 JLPD   TLA-0078    PRUEBAS DE REPROCESO CONTRA EL   *        
003100*                               MAESTRO JUGMAST DE PRUEBAS.      *        
003200* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K DEL PROGRAMA. SIN   *        
003300*                               CAMBIOS, NO MANEJA FECHAS.       *        
003400* 04/11/2003 EDLR   TLA-0179    SE AGREGA CONTADOR DE PARTIDAS   *        
003500*                               QUE NUNCA LLEGAN A FINAL.        *        
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-4381.                                               
004000 OBJECT-COMPUTER. IBM-4381.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
004400     SWITCH-1 IS UPSI-TODAS                                               
004500         ON STATUS  IS MODO-RECALCULA-TODAS                               
004600         OFF STATUS IS MODO-SOLO-PENDIENTES.                              
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT POSTRZ ASSIGN TO POSTRZ                                       
005000            FILE STATUS  IS FS-POSTRZ.                                    
005100     SELECT JUGMAST ASSIGN TO JUGMAST                                     
005200            ORGANIZATION IS INDEXED                                       
005300            ACCESS MODE  IS DYNAMIC                                       
005400            RECORD KEY   IS JUGM-LLAVE-SRC                                
005500            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
005600            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
005700                WITH DUPLICATES                                           
005800            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
005900******************************************************************        
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  POSTRZ                                                               
006300     RECORDING MODE IS F.                                                 
006400     COPY POSTRZ.                                                         
006500 FD  JUGMAST.                                                             
006600     COPY JUGMAST.                                                        
006700******************************************************************        
006800 WORKING-STORAGE SECTION.                                                 
006900******************************************************************        
007000*   TABLA DE POSICIONES DE LA PARTIDA QUE SE ESTA REPROCESANDO   *        
007100******************************************************************        
007200 01  WKS-TABLA-POSICIONES.                                                
007300     05  WKS-POSICION OCCURS 300 TIMES INDEXED BY WKS-IDX-POS.            
007400         10  WKS-POS-MEDIO             PIC 9(04) COMP.                    
007500         10  WKS-POS-FEN               PIC X(100).                        
007600*        11/05/1995 JLPD TLA-0087 - VISTA DE LA COLOCACION DE             
007700*        PIEZAS DEL FEN DE LA POSICION PARA LAS TRAZAS DE                 
007800*        DEPURACION DEL CONTEO DE PIEZAS.                                 
007900         10  WKS-POS-FEN-R REDEFINES WKS-POS-FEN.                         
008000             15  WKS-POS-FEN-COLOCACION    PIC X(40).                     
008100             15  FILLER                    PIC X(60).                     
008200 01  WKS-CONTADOR-POSICIONES           PIC 9(04) COMP VALUE ZERO.         
008300 01  WKS-LLAVE-PARTIDA-TRAZA           PIC X(64) VALUE SPACES.            
008400*    11/05/1995 JLPD TLA-0087 - MITADES DE LA LLAVE DE ORIGEN             
008500*    PARA LOS MENSAJES DE BITACORA DE ESTA RUTINA.                        
008600 01  WKS-LLAVE-PARTIDA-TRAZA-R REDEFINES WKS-LLAVE-PARTIDA-TRAZA.         
008700     05  WKS-TRAZA-MITAD-1             PIC X(32).                         
008800     05  WKS-TRAZA-MITAD-2             PIC X(32).                         
008900******************************************************************        
009000*   CAMPOS PARA CONTEO DE PIEZAS EN EL CAMPO DE COLOCACION FEN   *        
009100******************************************************************        
009200 01  WKS-AREA-FINAL.                                                      
009300     05  WKS-CAMPO-COLOCACION          PIC X(70).                         
009400     05  WKS-CTA-PIEZAS                PIC 9(02) COMP  VALUE ZERO.        
009500     05  WKS-SUB-CAR                   PIC 9(02) COMP  VALUE ZERO.        
009600******************************************************************        
009700*   CONTADORES DE ESTADISTICAS                                   *        
009800******************************************************************        
009900 01  WKS-CONTADORES.                                                      
010000     05  WKS-TOTAL-LEIDAS              PIC 9(07) COMP-3 VALUE 0.          
010100     05  WKS-TOTAL-RECALCULADAS        PIC 9(07) COMP-3 VALUE 0.          
010200     05  WKS-TOTAL-SIN-FINAL           PIC 9(07) COMP-3 VALUE 0.          
010300     05  WKS-TOTAL-OMITIDAS            PIC 9(07) COMP-3 VALUE 0.          
010400     05  WKS-MASCARA                   PIC ZZZ,ZZ9.                       
010500******************************************************************        
010600*   BANDERAS DE FIN DE ARCHIVO Y DE PARTIDA                      *        
010700******************************************************************        
010800 01  WKS-BANDERAS.                                                        
010900     05  WKS-FIN-POSTRZ                PIC X(01) VALUE "N".               
011000         88  FIN-DE-POSTRZ                      VALUE "Y".                
011100     05  WKS-HAY-TRAZA-PENDIENTE       PIC X(01) VALUE "N".               
011200         88  HAY-TRAZA-PENDIENTE                VALUE "Y".                
011300******************************************************************        
011400*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
011500******************************************************************        
011600 01  FS-POSTRZ                         PIC 9(02) VALUE ZEROS.             
011700 01  FS-JUGMAST                        PIC 9(02) VALUE ZEROS.             
011800 01  FSE-JUGMAST.                                                         
011900     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
012000     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
012100     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
012200 01  PROGRAMA                          PIC X(08) VALUE "JUGFIN1 ".        
012300 01  ARCHIVO                           PIC X(08) VALUE SPACES.            
012400 01  ACCION                            PIC X(10) VALUE SPACES.            
012500 01  LLAVE                             PIC X(64) VALUE SPACES.            
012600*    19/09/1996 JLPD TLA-0104 - MITADES DE LA LLAVE PARA LOS              
012700*    MENSAJES DE ERROR DE ESCRITURA (MISMA IDEA QUE JUGCTM1).             
012800 01  LLAVE-R REDEFINES LLAVE.                                             
012900     05  LLAVE-MITAD-1                 PIC X(32).                         
013000     05  LLAVE-MITAD-2                 PIC X(32).                         
013100******************************************************************        
013200 PROCEDURE DIVISION.                                                      
013300******************************************************************        
013400*    LA TRAZA POSTRZ VIENE EN ORDEN DE LLAVE DE PARTIDA Y LUEGO  *        
013500*    DE MEDIO; SE ACUMULA TODA LA TRAZA DE UNA PARTIDA Y AL      *        
013600*    CAMBIAR DE LLAVE SE PROCESA LA PARTIDA ACUMULADA            *        
013700 0000-PRINCIPAL SECTION.                                                  
013800     PERFORM 0100-INICIO                                                  
013900     PERFORM 0110-LEER-UN-REGISTRO-POSTRZ                                 
014000     PERFORM 0200-ACUMULAR-Y-PROCESAR UNTIL FIN-DE-POSTRZ                 
014100     IF HAY-TRAZA-PENDIENTE                                               
014200        PERFORM 0300-PROCESAR-PARTIDA-ACUMULADA                           
014300     END-IF                                                               
014400     PERFORM 0900-ESTADISTICAS                                            
014500     PERFORM 0950-CIERRE                                                  
014600     STOP RUN.                                                            
014700 0000-PRINCIPAL-E. EXIT.                                                  
014800                                                                          
014900 0100-INICIO SECTION.                                                     
015000     OPEN INPUT POSTRZ                                                    
015100     OPEN I-O   JUGMAST                                                   
015200     IF FS-POSTRZ NOT = 0 OR FS-JUGMAST NOT = 0                           
015300        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE JUGFIN1 ***"              
015400        DISPLAY "FS-POSTRZ  : " FS-POSTRZ                                 
015500        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
015600        MOVE 91 TO RETURN-CODE                                            
015700        STOP RUN                                                          
015800     END-IF.                                                              
015900 0100-INICIO-E. EXIT.                                                     
016000                                                                          
016100 0110-LEER-UN-REGISTRO-POSTRZ SECTION.                                    
016200     READ POSTRZ                                                          
016300          AT END MOVE "Y" TO WKS-FIN-POSTRZ                               
016400     END-READ.                                                            
016500 0110-LEER-UN-REGISTRO-POSTRZ-E. EXIT.                                    
016600                                                                          
016700 0200-ACUMULAR-Y-PROCESAR SECTION.                                        
016800     IF HAY-TRAZA-PENDIENTE                                               
016900        AND PSTZ-LLAVE-JUEGO NOT = WKS-LLAVE-PARTIDA-TRAZA                
017000        PERFORM 0300-PROCESAR-PARTIDA-ACUMULADA                           
017100     END-IF                                                               
017200     MOVE "Y" TO WKS-HAY-TRAZA-PENDIENTE                                  
017300     MOVE PSTZ-LLAVE-JUEGO TO WKS-LLAVE-PARTIDA-TRAZA                     
017400     ADD 1 TO WKS-CONTADOR-POSICIONES                                     
017500     MOVE PSTZ-MEDIO TO WKS-POS-MEDIO (WKS-CONTADOR-POSICIONES)           
017600     MOVE PSTZ-FEN   TO WKS-POS-FEN   (WKS-CONTADOR-POSICIONES)           
017700     PERFORM 0110-LEER-UN-REGISTRO-POSTRZ.                                
017800 0200-ACUMULAR-Y-PROCESAR-E. EXIT.                                        
017900                                                                          
018000 0300-PROCESAR-PARTIDA-ACUMULADA SECTION.                                 
018100     ADD 1 TO WKS-TOTAL-LEIDAS                                            
018200     MOVE WKS-LLAVE-PARTIDA-TRAZA TO JUGM-LLAVE-SRC                       
018300     READ JUGMAST                                                         
018400          INVALID KEY                                                     
018500              DISPLAY "PARTIDA NO ENCONTRADA EN JUGMAST: "                
018600                      WKS-TRAZA-MITAD-1                                   
018700          NOT INVALID KEY                                                 
018800              PERFORM 0310-RECALCULAR-SI-CORRESPONDE                      
018900     END-READ                                                             
019000     MOVE ZERO   TO WKS-CONTADOR-POSICIONES                               
019100     MOVE "N"    TO WKS-HAY-TRAZA-PENDIENTE.                              
019200 0300-PROCESAR-PARTIDA-ACUMULADA-E. EXIT.                                 
019300                                                                          
019400 0310-RECALCULAR-SI-CORRESPONDE SECTION.                                  
019500     IF JUGM-FINAL-FLAG = "N" OR MODO-RECALCULA-TODAS                     
019600        PERFORM 0800-DETECTAR-FINAL                                       
019700        IF JUGM-LLEGA-A-FINAL                                             
019800           ADD 1 TO WKS-TOTAL-RECALCULADAS                                
019900        ELSE                                                              
020000           ADD 1 TO WKS-TOTAL-SIN-FINAL                                   
020100        END-IF                                                            
020200        REWRITE REG-JUGMAST                                               
020300                INVALID KEY                                               
020400                    MOVE JUGM-LLAVE-SRC TO LLAVE                          
020500                    DISPLAY "ERROR AL REESCRIBIR JUGMAST: "               
020600                            LLAVE-MITAD-1                                 
020700        END-REWRITE                                                       
020800     ELSE                                                                 
020900        ADD 1 TO WKS-TOTAL-OMITIDAS                                       
021000     END-IF.                                                              
021100 0310-RECALCULAR-SI-CORRESPONDE-E. EXIT.                                  
021200                                                                          
021300*    UNA POSICION ES DE FINAL DE PARTIDA CUANDO EL CAMPO DE      *        
021400*    COLOCACION DE LAS PIEZAS TIENE 6 O MENOS CARACTERES DE      *        
021500*    NBRQNBRQ (SE USA LA PRIMERA POSICION QUE CUMPLA LA REGLA)   *        
021600 0800-DETECTAR-FINAL SECTION.                                             
021700     MOVE "N" TO JUGM-FINAL-FLAG                                          
021800     MOVE ZERO TO JUGM-FINAL-MEDIO                                        
021900     MOVE SPACES TO JUGM-FINAL-FEN                                        
022000     SET WKS-IDX-POS TO 1                                                 
022100     PERFORM 0810-PROBAR-UN-FINAL                                         
022200         VARYING WKS-IDX-POS FROM 1 BY 1                                  
022300         UNTIL WKS-IDX-POS > WKS-CONTADOR-POSICIONES                      
022400                      OR JUGM-LLEGA-A-FINAL.                              
022500 0800-DETECTAR-FINAL-E. EXIT.                                             
022600                                                                          
022700 0810-PROBAR-UN-FINAL SECTION.                                            
022800     PERFORM 0820-CONTAR-PIEZAS-COLOCACION                                
022900     IF WKS-CTA-PIEZAS < 7                                                
023000        MOVE "Y" TO JUGM-FINAL-FLAG                                       
023100        MOVE WKS-POS-MEDIO (WKS-IDX-POS) TO JUGM-FINAL-MEDIO              
023200        MOVE WKS-POS-FEN (WKS-IDX-POS)   TO JUGM-FINAL-FEN                
023300     END-IF.                                                              
023400 0810-PROBAR-UN-FINAL-E. EXIT.                                            
023500                                                                          
023600 0820-CONTAR-PIEZAS-COLOCACION SECTION.                                   
023700     MOVE ZERO TO WKS-CTA-PIEZAS                                          
023800     MOVE SPACES TO WKS-CAMPO-COLOCACION                                  
023900     UNSTRING WKS-POS-FEN (WKS-IDX-POS) DELIMITED BY SPACE                
024000              INTO WKS-CAMPO-COLOCACION                                   
024100     END-UNSTRING                                                         
024200     MOVE 1 TO WKS-SUB-CAR                                                
024300     PERFORM 0825-PROBAR-UNA-CASILLA                                      
024400         VARYING WKS-SUB-CAR FROM 1 BY 1                                  
024500         UNTIL WKS-SUB-CAR > 70.                                          
024600 0820-CONTAR-PIEZAS-COLOCACION-E. EXIT.                                   
024700                                                                          
024800 0825-PROBAR-UNA-CASILLA SECTION.                                         
024900     IF WKS-CAMPO-COLOCACION (WKS-SUB-CAR:1) = "N" OR "B"                 
025000         OR "R" OR "Q" OR "n" OR "b" OR "r" OR "q"                        
025100        ADD 1 TO WKS-CTA-PIEZAS                                           
025200     END-IF.                                                              
025300 0825-PROBAR-UNA-CASILLA-E. EXIT.                                         
025400                                                                          
025500 0900-ESTADISTICAS SECTION.                                               
025600     DISPLAY "=========================================".                 
025700     DISPLAY "  REPROCESO DE DETECCION DE FINAL         ".                
025800     DISPLAY "=========================================".                 
025900     MOVE WKS-TOTAL-LEIDAS       TO WKS-MASCARA                           
026000     DISPLAY "PARTIDAS LEIDAS DE LA TRAZA   : " WKS-MASCARA               
026100     MOVE WKS-TOTAL-RECALCULADAS TO WKS-MASCARA                           
026200     DISPLAY "PARTIDAS CON FINAL DETECTADO  : " WKS-MASCARA               
026300     MOVE WKS-TOTAL-SIN-FINAL    TO WKS-MASCARA                           
026400     DISPLAY "PARTIDAS SIN LLEGAR A FINAL   : " WKS-MASCARA               
026500     MOVE WKS-TOTAL-OMITIDAS     TO WKS-MASCARA                           
026600     DISPLAY "PARTIDAS YA CALCULADAS (OMIT) : " WKS-MASCARA               
026700     DISPLAY "=========================================".                 
026800 0900-ESTADISTICAS-E. EXIT.                                               
026900                                                                          
027000 0950-CIERRE SECTION.                                                     
027100     CLOSE POSTRZ JUGMAST.                                                
027200 0950-CIERRE-E. EXIT.                                                     
