000100******************************************************************        
000200*  COPYBOOK    : JUGMAST                                         *        
000300*  DESCRIPCION : LAYOUT DEL MAESTRO DE PARTIDAS IMPORTADAS.      *        
000400*                LLAVE PRIMARIA POR LLAVE DE ORIGEN (DERIVADA DE *        
000500*                LOS ENCABEZADOS PGN), LLAVES ALTERNAS POR       *        
000600*                CORRELATIVO DE PARTIDA Y POR APERTURA DETECTADA*         
000700******************************************************************        
000800* FECHA      INIC   REQ         DESCRIPCION                     *         
000900* ---------  ----   ----------  ------------------------------- *         
001000* 12/03/1989 RVCH   TLA-0002    CREACION DEL MAESTRO JUGMAST    *         
001100* 30/11/1990 RVCH   TLA-0031    SE AGREGAN BANDERAS DE ELO Y    *         
001200*                               FECHA DESCONOCIDA               *         
001300* 14/06/1994 JLPD   TLA-0078    SE AGREGAN CAMPOS DE APERTURA Y *         
001400*                               FINAL DE PARTIDA DETECTADOS     *         
001500* 19/01/1999 MOGB   TLA-Y2K02   REVISION Y2K - JUGM-FECHA YA    *         
001600*                               MANEJABA AAAAMMDD DE 4 DIGITOS  *         
001700******************************************************************        
001800 01  REG-JUGMAST.                                                         
001900     05  JUGM-LLAVE-SRC              PIC X(64).                           
002000     05  JUGM-LLAVE-ID               PIC 9(09).                           
002100     05  JUGM-EVENTO                 PIC X(255).                          
002200     05  JUGM-SITIO                  PIC X(255).                          
002300     05  JUGM-FECHA-FLAG             PIC X(01).                           
002400         88  JUGM-FECHA-CONOCIDA              VALUE 'Y'.                  
002500         88  JUGM-FECHA-DESCONOCIDA           VALUE 'N'.                  
002600     05  JUGM-FECHA                  PIC 9(08).                           
002700     05  JUGM-FECHA-R  REDEFINES JUGM-FECHA.                              
002800         10  JUGM-FECHA-ANIO         PIC 9(04).                           
002900         10  JUGM-FECHA-MES          PIC 9(02).                           
003000         10  JUGM-FECHA-DIA          PIC 9(02).                           
003100     05  JUGM-RONDA                  PIC X(50).                           
003200     05  JUGM-JUG-BLANCAS            PIC X(255).                          
003300     05  JUGM-JUG-NEGRAS             PIC X(255).                          
003400     05  JUGM-RESULTADO              PIC X(10).                           
003500         88  JUGM-GANA-BLANCAS                VALUE '1-0'.                
003600         88  JUGM-GANA-NEGRAS                 VALUE '0-1'.                
003700         88  JUGM-TABLAS                      VALUE '1/2-1/2'.            
003800         88  JUGM-RESULTADO-DESCON            VALUE '*'.                  
003900     05  JUGM-ELO-BLANCAS-FLAG       PIC X(01).                           
004000     05  JUGM-ELO-BLANCAS            PIC 9(04).                           
004100     05  JUGM-ELO-NEGRAS-FLAG        PIC X(01).                           
004200     05  JUGM-ELO-NEGRAS             PIC 9(04).                           
004300     05  JUGM-CONTROL-TIEMPO         PIC X(50).                           
004400     05  JUGM-TERMINACION            PIC X(100).                          
004500     05  JUGM-JUGADAS                PIC X(1000).                         
004600     05  JUGM-FORMATO-FUENTE         PIC X(10).                           
004700     05  JUGM-NUM-MEDIOS-FLAG        PIC X(01).                           
004800     05  JUGM-NUM-MEDIOS             PIC 9(04).                           
004900     05  JUGM-APERTURA-FLAG          PIC X(01).                           
005000     05  JUGM-APERTURA-ID            PIC 9(07).                           
005100     05  JUGM-FINAL-FLAG             PIC X(01).                           
005200         88  JUGM-LLEGA-A-FINAL               VALUE 'Y'.                  
005300     05  JUGM-FINAL-MEDIO            PIC 9(04).                           
005400     05  JUGM-FINAL-FEN              PIC X(100).                          
005500     05  FILLER                      PIC X(30).                           
