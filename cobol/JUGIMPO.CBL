000100******************************************************************        
000200* FECHA       : 12/03/1989                                       *        
000300* PROGRAMADOR : RAUL VASQUEZ CHACON (RVCH)                       *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : JUGIMPO                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : IMPORTA PARTIDAS DE AJEDREZ AL MAESTRO JUGMAST.  *        
000800*             : DERIVA LA LLAVE DE ORIGEN, CALCULA LA FECHA,     *        
000900*             : CUENTA LOS MEDIOS JUGADOS, DETECTA LA APERTURA   *        
001000*             : CONTRA EL CATALOGO ECOMAST Y DETECTA SI LA       *        
001100*             : PARTIDA LLEGA A FINAL, DESCARTANDO REPETIDAS.    *        
001200* ARCHIVOS    : JUGIMPO=E,POSTRZ=E,ECOMAST=A,JUGMAST=A           *        
001300* ACCION (ES) : I=IMPORTAR PARTIDAS                              *        
001400* INSTALADO   : 20/03/1989                                       *        
001500* BPM/RATIONAL: TLA-0002                                         *        
001600* NOMBRE      : IMPORTACION DE PARTIDAS DE AJEDREZ               *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. JUGIMPO.                                                     
002000 AUTHOR. RAUL VASQUEZ CHACON.                                             
002100 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002200 DATE-WRITTEN. 12/03/1989.                                                
002300 DATE-COMPILED.                                                           
002400 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002500******************************************************************        
002600* BITACORA DE CAMBIOS                                            *        
002700* FECHA      INIC   REQ         DESCRIPCION                      *        
002800* ---------  ----   ----------  -------------------------------- *        
002900* 12/03/1989 RVCH   TLA-0002    VERSION ORIGINAL DEL PROGRAMA.   *        
003000* 20/03/1989 RVCH   TLA-0002    PRUEBAS DE IMPORTACION CONTRA    *        
003100*                               EL ARCHIVO PILOTO DE PARTIDAS.   *        
003200* 30/11/1990 RVCH   TLA-0031    SE AGREGAN BANDERAS DE ELO Y     *        
003300*                               FECHA DESCONOCIDA EN EL MAESTRO. *        
003400* 14/06/1994 JLPD   TLA-0078    SE AGREGA DETECCION DE APERTURA  *        
003500*                               Y DE FINAL DE PARTIDA AL VUELO.  *        
003600* 09/07/1994 JLPD   TLA-0080    SE UNIFICA LA RUTINA DE CONTEO   *        
003700*                               DE MEDIOS CON LA REGLA ESTRICTA. *        
003800* 02/03/1995 JLPD   TLA-0091    SE AGREGA EL DESCARTE DE         *        
003900*                               PARTIDAS YA IMPORTADAS POR       *        
004000*                               LLAVE DE ORIGEN DUPLICADA.       *        
004100* 21/09/1998 MOGB   TLA-Y2K01   REVISION Y2K. SE VALIDA QUE      *        
004200*                               JUGM-FECHA-ANIO USE 4 DIGITOS.   *        
004300* 19/01/1999 MOGB   TLA-Y2K02   CIERRE DE REVISION Y2K.          *        
004400* 11/05/2000 EDLR   TLA-0140    SE AJUSTA REDONDEO DE ESTADIST-  *        
004500*                               ICAS DE PARTIDAS DESCARTADAS.    *        
004600* 06/03/2002 EDLR   TLA-0161    SE AGREGA VALIDACION DE RANGO DE *        
004700*                               MESES Y DIAS EN FECHA DE PARTIDA.*        
004800* 19/04/2004 EDLR   TLA-0183    SE CORRIGE DETECCION DE APERTURA *        
004900*                               Y DE FINAL: LA TRAZA POSTRZ SE   *        
005000*                               LEE Y CASA POR LLAVE DE ORIGEN,  *        
005100*                               EN VEZ DE USAR SOLO LA HORA FIN. *        
005200* 24/10/2004 EDLR   TLA-0186    SE CORRIGE PRUEBA DE MARCADOR DE *        
005300*                               NUMERO DE JUGADA: ERA UN OR, DEBE*        
005400*                               SER AND (PRIMER DIGITO Y PUNTO). *        
005500* 24/10/2004 EDLR   TLA-0187    FECHA CON MES Y/O DIA "??" YA NO *        
005600*                               SE DESCARTA COMPLETA: SE ASUME 1 *        
005700*                               EN EL COMPONENTE DESCONOCIDO.    *        
005800* 24/10/2004 EDLR   TLA-0188    LA LLAVE DE ORIGEN AHORA INCLUYE *        
005900*                               LA HORA FIN DEL ENCABEZADO.      *        
006000* 24/10/2004 EDLR   TLA-0189    SOLO SE MARCA NUM-MEDIOS-FLAG=Y  *        
006100*                               SI EL CONTEO ES MAYOR QUE CERO;  *        
006200*                               BLANCAS/NEGRAS/RESULTADO EN      *        
006300*                               BLANCO USAN VALOR POR DEFECTO.   *        
006400* 24/10/2004 EDLR   TLA-0190    MARCADOR DE NUMERO DE JUGADA:    *        
006500*                               TAMBIEN SE RECONOCE UN TOKEN DE  *        
006600*                               SOLO DIGITOS Y PUNTOS.           *        
006700******************************************************************        
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SOURCE-COMPUTER. IBM-4381.                                               
007100 OBJECT-COMPUTER. IBM-4381.                                               
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM                                                   
007400     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
007500     SWITCH-1 IS UPSI-REPROCESO                                           
007600         ON STATUS  IS MODO-REPROCESO                                     
007700         OFF STATUS IS MODO-NORMAL-IMPORTA.                               
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000     SELECT JUGIMPO ASSIGN TO JUGIMPO                                     
008100            FILE STATUS  IS FS-JUGIMPO.                                   
008200     SELECT POSTRZ ASSIGN TO POSTRZ                                       
008300            FILE STATUS  IS FS-POSTRZ.                                    
008400     SELECT ECOMAST ASSIGN TO ECOMAST                                     
008500            ORGANIZATION IS INDEXED                                       
008600            ACCESS MODE  IS DYNAMIC                                       
008700            RECORD KEY   IS ECOM-LLAVE-FEN                                
008800            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
008900            FILE STATUS  IS FS-ECOMAST FSE-ECOMAST.                       
009000     SELECT JUGMAST ASSIGN TO JUGMAST                                     
009100            ORGANIZATION IS INDEXED                                       
009200            ACCESS MODE  IS DYNAMIC                                       
009300            RECORD KEY   IS JUGM-LLAVE-SRC                                
009400            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
009500            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
009600                WITH DUPLICATES                                           
009700            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
009800******************************************************************        
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100 FD  JUGIMPO                                                              
010200     RECORDING MODE IS F.                                                 
010300 01  REC-JUGIMPO                      PIC X(2621).                        
010400 FD  POSTRZ                                                               
010500     RECORDING MODE IS F.                                                 
010600     COPY POSTRZ.                                                         
010700 FD  ECOMAST.                                                             
010800     COPY ECOMAST.                                                        
010900 FD  JUGMAST.                                                             
011000     COPY JUGMAST.                                                        
011100******************************************************************        
011200 WORKING-STORAGE SECTION.                                                 
011300     COPY JUGIMP.                                                         
011400******************************************************************        
011500*   TABLA DE CODIGOS PARA EL CALCULO DE LA LLAVE DE ORIGEN       *        
011600*   (SUSTITUYE EL USO DE FUNCIONES DE LIBRERIA, NO DISPONIBLES   *        
011700*   EN ESTE COMPILADOR, PARA OBTENER EL VALOR DE UN CARACTER)    *        
011800******************************************************************        
011900 01  WKS-TABLA-CODIGOS.                                                   
012000     05  FILLER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".            
012100     05  FILLER  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".            
012200     05  FILLER  PIC X(10) VALUE "0123456789".                            
012300     05  FILLER  PIC X(02) VALUE " .".                                    
012400 01  WKS-TABLA-CODIGOS-R REDEFINES WKS-TABLA-CODIGOS.                     
012500     05  WKS-COD-CAR                  PIC X(01) OCCURS 64 TIMES.          
012600 01  WKS-TABLA-HEX                    PIC X(16)                           
012700                                       VALUE "0123456789ABCDEF".          
012800 01  WKS-TABLA-HEX-R REDEFINES WKS-TABLA-HEX.                             
012900     05  WKS-HEX-DIGITO                PIC X(01) OCCURS 16 TIMES.         
013000******************************************************************        
013100*   AREA DE TRABAJO PARA CALCULO DE LA LLAVE DE ORIGEN (HASH)    *        
013200******************************************************************        
013300 01  WKS-AREA-LLAVE-ORIGEN.                                               
013400     05  WKS-TEXTO-ENCABEZADOS         PIC X(1110).                       
013500     05  WKS-DIGEST                    PIC X(64).                         
013600 01  WKS-ACUMULADORES.                                                    
013700     05  WKS-ACUM OCCURS 8 TIMES        PIC 9(08) COMP.                   
013800 01  WKS-VARS-HASH.                                                       
013900     05  WKS-IDX-ACUM                  PIC 9(02) COMP.                    
014000     05  WKS-IDX-COD                   PIC 9(02) COMP.                    
014100     05  WKS-SUB-HASH                  PIC 9(04) COMP.                    
014200     05  WKS-COD-VALOR                 PIC 9(02) COMP.                    
014300     05  WKS-COD-ENCONTRADO            PIC X(01).                         
014400     05  WKS-BUCKET-TMP                PIC 9(01) COMP.                    
014500     05  WKS-RESIDUO-HEX               PIC 9(02) COMP.                    
014600     05  WKS-COCIENTE-HEX              PIC 9(08) COMP.                    
014700     05  WKS-SUB-DIGITO                PIC 9(02) COMP.                    
014800     05  WKS-BASE-DIGEST                PIC 9(02) COMP.                   
014900******************************************************************        
015000*   AREA DE TRABAJO PARA LA FECHA DE PARTIDA "AAAA.MM.DD"        *        
015100******************************************************************        
015200 01  WKS-AREA-FECHA.                                                      
015300     05  WKS-FECHA-ANIO-TXT            PIC X(04).                         
015400     05  WKS-FECHA-MES-TXT             PIC X(02).                         
015500     05  WKS-FECHA-DIA-TXT             PIC X(02).                         
015600     05  WKS-FECHA-MES-N               PIC 9(02) COMP.                    
015700     05  WKS-FECHA-DIA-N                PIC 9(02) COMP.                   
015800*    30/11/1994 JLPD TLA-0075 - VISTA DE LOS TRES CAMPOS DE               
015900*    TEXTO DE LA FECHA COMO UN SOLO LITERAL "AAAAMMDD" PARA               
016000*    LOS MENSAJES DE BITACORA DE FECHAS RECHAZADAS.                       
016100 01  WKS-AREA-FECHA-R REDEFINES WKS-AREA-FECHA.                           
016200     05  WKS-FECHA-TEXTO-COMPLETA      PIC X(08).                         
016300     05  FILLER                        PIC X(04).                         
016400******************************************************************        
016500*   CONTEO DE MEDIOS JUGADOS (REGLA ESTRICTA DEL IMPORTADOR)     *        
016600******************************************************************        
016700 01  WKS-CONTEO-MEDIOS.                                                   
016800     05  WKS-JUGADAS-LARGO             PIC 9(04) COMP  VALUE ZERO.        
016900     05  WKS-JUGADAS-WORK              PIC X(1000).                       
017000     05  WKS-TOKEN                     PIC X(20).                         
017100*    24/10/2004 EDLR TLA-0186 - VISTA DEL PRIMER CARACTER PARA            
017200*    RECONOCER EL MARCADOR DE NUMERO DE JUGADA (ANIO-NNNN-ESTILO          
017300*    RPTULTJ).                                                            
017400     05  WKS-TOKEN-R REDEFINES WKS-TOKEN.                                 
017500         10  WKS-TOKEN-PRIMER-CAR      PIC X(01).                         
017600         10  FILLER                    PIC X(19).                         
017700     05  WKS-TOKEN-LARGO               PIC 9(02) COMP  VALUE ZERO.        
017800     05  WKS-TOKEN-MARCADOR-FLAG      PIC X(01) VALUE "N".                
017900         88  TOKEN-ES-MARCADOR                 VALUE "Y".                 
018000     05  WKS-TOKEN-SOLO-DIGITOS-FLAG  PIC X(01) VALUE "N".                
018100         88  TOKEN-SOLO-DIGITOS               VALUE "Y".                  
018200     05  WKS-IDX-TOKEN                PIC 9(02) COMP  VALUE ZERO.         
018300     05  WKS-POS-ACTUAL                PIC 9(04) COMP  VALUE ZERO.        
018400******************************************************************        
018500*   TABLA DE POSICIONES FEN PARA DETECCION DE APERTURA/FINAL     *        
018600******************************************************************        
018700 01  WKS-TABLA-POSICIONES.                                                
018800     05  WKS-POSICION OCCURS 300 TIMES INDEXED BY WKS-IDX-POS.            
018900         10  WKS-POS-MEDIO             PIC 9(04) COMP.                    
019000         10  WKS-POS-FEN               PIC X(100).                        
019100 01  WKS-CONTADOR-POSICIONES           PIC 9(04) COMP VALUE ZERO.         
019200******************************************************************        
019300*   CAMPOS PARA DETECCION DE APERTURA (COINCIDENCIA MAS PROFUNDA)*        
019400******************************************************************        
019500 01  WKS-AREA-APERTURA.                                                   
019600     05  WKS-APERTURA-ENCONTRADA       PIC X(01) VALUE "N".               
019700         88  APERTURA-FUE-ENCONTRADA           VALUE "Y".                 
019800     05  WKS-CAMPO-COLOCACION          PIC X(70).                         
019900     05  WKS-CTA-PIEZAS                PIC 9(02) COMP  VALUE ZERO.        
020000     05  WKS-SUB-CAR                   PIC 9(02) COMP  VALUE ZERO.        
020100******************************************************************        
020200*   CONTADORES DE ESTADISTICAS                                   *        
020300******************************************************************        
020400 01  WKS-CONTADORES.                                                      
020500     05  WKS-TOTAL-LEIDAS              PIC 9(07) COMP-3 VALUE 0.          
020600     05  WKS-TOTAL-IMPORTADAS          PIC 9(07) COMP-3 VALUE 0.          
020700     05  WKS-TOTAL-DUPLICADAS          PIC 9(07) COMP-3 VALUE 0.          
020800     05  WKS-TOTAL-CON-APERTURA        PIC 9(07) COMP-3 VALUE 0.          
020900     05  WKS-TOTAL-CON-FINAL           PIC 9(07) COMP-3 VALUE 0.          
021000     05  WKS-MASCARA                   PIC ZZZ,ZZ9.                       
021100******************************************************************        
021200*   BANDERAS DE FIN DE ARCHIVO                                   *        
021300******************************************************************        
021400 01  WKS-BANDERAS.                                                        
021500     05  WKS-FIN-JUGIMPO               PIC X(01) VALUE "N".               
021600         88  FIN-DE-JUGIMPO                     VALUE "Y".                
021700     05  WKS-FIN-POSTRZ                PIC X(01) VALUE "N".               
021800         88  FIN-DE-POSTRZ                      VALUE "Y".                
021900******************************************************************        
022000*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
022100******************************************************************        
022200 01  FS-JUGIMPO                        PIC 9(02) VALUE ZEROS.             
022300 01  FS-POSTRZ                         PIC 9(02) VALUE ZEROS.             
022400 01  FS-ECOMAST                        PIC 9(02) VALUE ZEROS.             
022500 01  FSE-ECOMAST.                                                         
022600     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
022700     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
022800     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
022900 01  FS-JUGMAST                        PIC 9(02) VALUE ZEROS.             
023000 01  FSE-JUGMAST.                                                         
023100     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
023200     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
023300     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
023400 01  PROGRAMA                          PIC X(08) VALUE "JUGIMPO ".        
023500 01  ARCHIVO                           PIC X(08) VALUE SPACES.            
023600 01  ACCION                            PIC X(10) VALUE SPACES.            
023700 01  LLAVE                             PIC X(64) VALUE SPACES.            
023800******************************************************************        
023900 PROCEDURE DIVISION.                                                      
024000******************************************************************        
024100 0000-PRINCIPAL SECTION.                                                  
024200     PERFORM 0100-INICIO                                                  
024300     PERFORM 0110-LEER-Y-PROCESAR UNTIL FIN-DE-JUGIMPO                    
024400     PERFORM 0900-ESTADISTICAS                                            
024500     PERFORM 0950-CIERRE                                                  
024600     STOP RUN.                                                            
024700 0000-PRINCIPAL-E. EXIT.                                                  
024800                                                                          
024900 0100-INICIO SECTION.                                                     
025000     OPEN INPUT JUGIMPO                                                   
025100     OPEN INPUT POSTRZ                                                    
025200     OPEN INPUT ECOMAST                                                   
025300     OPEN I-O   JUGMAST                                                   
025400     IF FS-JUGMAST = 35                                                   
025500        CLOSE JUGMAST                                                     
025600        OPEN OUTPUT JUGMAST                                               
025700        CLOSE JUGMAST                                                     
025800        OPEN I-O JUGMAST                                                  
025900     END-IF                                                               
026000     IF FS-JUGIMPO NOT = 0 OR FS-POSTRZ  NOT = 0                          
026100                      OR FS-ECOMAST NOT = 0                               
026200        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE JUGIMPO ***"              
026300        DISPLAY "FS-JUGIMPO : " FS-JUGIMPO                                
026400        DISPLAY "FS-POSTRZ  : " FS-POSTRZ                                 
026500        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
026600        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
026700        MOVE 91 TO RETURN-CODE                                            
026800        STOP RUN                                                          
026900     END-IF.                                                              
027000     PERFORM 0120-LEER-UN-REGISTRO-POSTRZ.                                
027100 0100-INICIO-E. EXIT.                                                     
027200                                                                          
027300 0110-LEER-Y-PROCESAR SECTION.                                            
027400     READ JUGIMPO INTO REG-JUGIMP                                         
027500          AT END MOVE "Y" TO WKS-FIN-JUGIMPO                              
027600     END-READ                                                             
027700     IF NOT FIN-DE-JUGIMPO                                                
027800        ADD 1 TO WKS-TOTAL-LEIDAS                                         
027900        PERFORM 0200-PROCESAR-PARTIDA                                     
028000     END-IF.                                                              
028100 0110-LEER-Y-PROCESAR-E. EXIT.                                            
028200                                                                          
028300 0120-LEER-UN-REGISTRO-POSTRZ SECTION.                                    
028400     READ POSTRZ                                                          
028500          AT END MOVE "Y" TO WKS-FIN-POSTRZ                               
028600     END-READ.                                                            
028700 0120-LEER-UN-REGISTRO-POSTRZ-E. EXIT.                                    
028800                                                                          
028900*    02/03/1995 JLPD TLA-0091 - DESCARTA REPETIDAS POR LLAVE              
029000 0200-PROCESAR-PARTIDA SECTION.                                           
029100     PERFORM 0210-DERIVAR-LLAVE-ORIGEN                                    
029200     MOVE WKS-DIGEST TO JUGM-LLAVE-SRC                                    
029300     READ JUGMAST                                                         
029400          INVALID KEY                                                     
029500              PERFORM 0300-CARGAR-PARTIDA-NUEVA                           
029600          NOT INVALID KEY                                                 
029700              ADD 1 TO WKS-TOTAL-DUPLICADAS                               
029800              PERFORM 0295-DESCARTAR-TRAZA-DUPLICADA                      
029900     END-READ.                                                            
030000 0200-PROCESAR-PARTIDA-E. EXIT.                                           
030100                                                                          
030200*    19/04/2004 EDLR TLA-0183 - LA PARTIDA DESCARTADA POR LLAVE           
030300*    DUPLICADA TAMBIEN CONSUME SU BLOQUE DE TRAZA POSTRZ, PARA NO         
030400*    DESAJUSTAR EL CALCE POR LLAVE CON LOS SIGUIENTES REGISTROS.          
030500 0295-DESCARTAR-TRAZA-DUPLICADA SECTION.                                  
030600     PERFORM 0120-LEER-UN-REGISTRO-POSTRZ                                 
030700         UNTIL FIN-DE-POSTRZ                                              
030800            OR PSTZ-LLAVE-JUEGO NOT = WKS-DIGEST.                         
030900 0295-DESCARTAR-TRAZA-DUPLICADA-E. EXIT.                                  
031000                                                                          
031100*    LA LLAVE DE ORIGEN ES UN DIGESTO DE 64 CARACTERES SOBRE LA  *        
031200*    CONCATENACION DE LOS ENCABEZADOS DE LA PARTIDA (EVENTO,     *        
031300*    SITIO, FECHA, RONDA, BLANCAS, NEGRAS, RESULTADO, HORA FIN)  *        
031400*    24/10/2004 EDLR TLA-0188 - SE AGREGA LA HORA FIN A LA LLAVE *        
031500*    DE ORIGEN; SIN ELLA, DOS PARTIDAS IDENTICAS SALVO LA HORA   *        
031600*    FIN COLISIONABAN Y LA SEGUNDA SE DESCARTABA COMO DUPLICADA. *        
031700 0210-DERIVAR-LLAVE-ORIGEN SECTION.                                       
031800     MOVE SPACES TO WKS-TEXTO-ENCABEZADOS                                 
031900     STRING JIMP-EVENTO      DELIMITED BY SIZE                            
032000            JIMP-SITIO       DELIMITED BY SIZE                            
032100            JIMP-FECHA-TEXTO DELIMITED BY SIZE                            
032200            JIMP-RONDA       DELIMITED BY SIZE                            
032300            JIMP-BLANCAS     DELIMITED BY SIZE                            
032400            JIMP-NEGRAS      DELIMITED BY SIZE                            
032500            JIMP-RESULTADO   DELIMITED BY SIZE                            
032600            JIMP-FIN-HORA    DELIMITED BY SIZE                            
032700       INTO WKS-TEXTO-ENCABEZADOS                                         
032800     END-STRING                                                           
032900     PERFORM 0220-INICIALIZAR-ACUMULADORES                                
033000         VARYING WKS-IDX-ACUM FROM 1 BY 1                                 
033100         UNTIL WKS-IDX-ACUM > 8                                           
033200     MOVE 1 TO WKS-SUB-HASH                                               
033300     PERFORM 0230-ACUMULAR-UN-CARACTER                                    
033400         UNTIL WKS-SUB-HASH > 1110                                        
033500     MOVE 1 TO WKS-BASE-DIGEST                                            
033600     MOVE 1 TO WKS-IDX-ACUM                                               
033700     PERFORM 0250-VOLCAR-UN-ACUMULADOR                                    
033800         UNTIL WKS-IDX-ACUM > 8.                                          
033900 0210-DERIVAR-LLAVE-ORIGEN-E. EXIT.                                       
034000                                                                          
034100 0220-INICIALIZAR-ACUMULADORES SECTION.                                   
034200     MOVE ZERO TO WKS-ACUM (WKS-IDX-ACUM).                                
034300 0220-INICIALIZAR-ACUMULADORES-E. EXIT.                                   
034400                                                                          
034500 0230-ACUMULAR-UN-CARACTER SECTION.                                       
034600     MOVE ZERO  TO WKS-COD-VALOR                                          
034700     MOVE "N"   TO WKS-COD-ENCONTRADO                                     
034800     MOVE 1     TO WKS-IDX-COD                                            
034900     PERFORM 0235-BUSCAR-UN-CODIGO                                        
035000         UNTIL WKS-IDX-COD > 64 OR WKS-COD-ENCONTRADO = "Y"               
035100     DIVIDE WKS-SUB-HASH BY 8                                             
035200         GIVING WKS-COCIENTE-HEX REMAINDER WKS-BUCKET-TMP                 
035300     ADD 1 TO WKS-BUCKET-TMP                                              
035400     MULTIPLY WKS-ACUM (WKS-BUCKET-TMP) BY 31                             
035500         GIVING WKS-ACUM (WKS-BUCKET-TMP)                                 
035600         ON SIZE ERROR                                                    
035700             MOVE ZERO TO WKS-ACUM (WKS-BUCKET-TMP)                       
035800     END-MULTIPLY                                                         
035900     ADD WKS-COD-VALOR TO WKS-ACUM (WKS-BUCKET-TMP)                       
036000         ON SIZE ERROR                                                    
036100             MOVE WKS-COD-VALOR TO WKS-ACUM (WKS-BUCKET-TMP)              
036200     END-ADD                                                              
036300     ADD 1 TO WKS-SUB-HASH.                                               
036400 0230-ACUMULAR-UN-CARACTER-E. EXIT.                                       
036500                                                                          
036600 0235-BUSCAR-UN-CODIGO SECTION.                                           
036700     IF WKS-COD-CAR (WKS-IDX-COD) =                                       
036800               WKS-TEXTO-ENCABEZADOS (WKS-SUB-HASH:1)                     
036900        MOVE WKS-IDX-COD TO WKS-COD-VALOR                                 
037000        MOVE "Y" TO WKS-COD-ENCONTRADO                                    
037100     ELSE                                                                 
037200        ADD 1 TO WKS-IDX-COD                                              
037300     END-IF.                                                              
037400 0235-BUSCAR-UN-CODIGO-E. EXIT.                                           
037500                                                                          
037600*    CONVIERTE CADA ACUMULADOR EN 8 DIGITOS HEXADECIMALES        *        
037700 0250-VOLCAR-UN-ACUMULADOR SECTION.                                       
037800     MOVE WKS-ACUM (WKS-IDX-ACUM) TO WKS-COCIENTE-HEX                     
037900     MOVE 7 TO WKS-SUB-DIGITO                                             
038000     PERFORM 0255-EXTRAER-UN-DIGITO-HEX                                   
038100         VARYING WKS-SUB-DIGITO FROM 7 BY -1                              
038200         UNTIL WKS-SUB-DIGITO < 0                                         
038300     ADD 8 TO WKS-BASE-DIGEST                                             
038400     ADD 1 TO WKS-IDX-ACUM.                                               
038500 0250-VOLCAR-UN-ACUMULADOR-E. EXIT.                                       
038600                                                                          
038700 0255-EXTRAER-UN-DIGITO-HEX SECTION.                                      
038800     DIVIDE WKS-COCIENTE-HEX BY 16                                        
038900         GIVING WKS-COCIENTE-HEX REMAINDER WKS-RESIDUO-HEX                
039000     MOVE WKS-HEX-DIGITO (WKS-RESIDUO-HEX + 1)                            
039100         TO WKS-DIGEST (WKS-BASE-DIGEST + WKS-SUB-DIGITO: 1).             
039200 0255-EXTRAER-UN-DIGITO-HEX-E. EXIT.                                      
039300                                                                          
039400 0300-CARGAR-PARTIDA-NUEVA SECTION.                                       
039500     MOVE SPACES         TO REG-JUGMAST                                   
039600     MOVE WKS-DIGEST     TO JUGM-LLAVE-SRC                                
039700     ADD 1 TO WKS-TOTAL-IMPORTADAS                                        
039800     MOVE WKS-TOTAL-IMPORTADAS  TO JUGM-LLAVE-ID                          
039900     MOVE JIMP-EVENTO           TO JUGM-EVENTO                            
040000     MOVE JIMP-SITIO            TO JUGM-SITIO                             
040100     MOVE JIMP-RONDA            TO JUGM-RONDA                             
040200     PERFORM 0305-DEFECTOS-JUGADORES                                      
040300     MOVE JIMP-CONTROL-TIEMPO   TO JUGM-CONTROL-TIEMPO                    
040400     MOVE JIMP-TERMINACION      TO JUGM-TERMINACION                       
040500     MOVE JIMP-JUGADAS          TO JUGM-JUGADAS                           
040600     MOVE JIMP-FORMATO          TO JUGM-FORMATO-FUENTE                    
040700     PERFORM 0310-CONVERTIR-FECHA                                         
040800     PERFORM 0320-CONVERTIR-ELO                                           
040900     PERFORM 0500-CONTAR-MEDIOS-ESTRICTO                                  
041000     IF WKS-JUGADAS-LARGO > 0                                             
041100        MOVE "Y"               TO JUGM-NUM-MEDIOS-FLAG                    
041200        MOVE WKS-JUGADAS-LARGO TO JUGM-NUM-MEDIOS                         
041300     ELSE                                                                 
041400        MOVE "N"               TO JUGM-NUM-MEDIOS-FLAG                    
041500        MOVE ZERO              TO JUGM-NUM-MEDIOS                         
041600     END-IF                                                               
041700     PERFORM 0600-CONSTRUIR-TABLA-POSICIONES                              
041800     PERFORM 0700-DETECTAR-APERTURA                                       
041900     PERFORM 0800-DETECTAR-FINAL                                          
042000     WRITE REG-JUGMAST                                                    
042100           INVALID KEY                                                    
042200               DISPLAY "ERROR AL ESCRIBIR JUGMAST: "                      
042300                       JUGM-LLAVE-SRC                                     
042400     END-WRITE.                                                           
042500 0300-CARGAR-PARTIDA-NUEVA-E. EXIT.                                       
042600                                                                          
042700*    24/10/2004 EDLR TLA-0189 - BLANCAS/NEGRAS EN BLANCO SE               
042800*    ANOTAN COMO "UNKNOWN" Y RESULTADO EN BLANCO COMO "*", EN             
042900*    VEZ DE GRABAR ESPACIOS EN EL MAESTRO.                                
043000 0305-DEFECTOS-JUGADORES SECTION.                                         
043100     IF JIMP-BLANCAS = SPACES                                             
043200        MOVE "Unknown" TO JUGM-JUG-BLANCAS                                
043300     ELSE                                                                 
043400        MOVE JIMP-BLANCAS TO JUGM-JUG-BLANCAS                             
043500     END-IF                                                               
043600     IF JIMP-NEGRAS = SPACES                                              
043700        MOVE "Unknown" TO JUGM-JUG-NEGRAS                                 
043800     ELSE                                                                 
043900        MOVE JIMP-NEGRAS TO JUGM-JUG-NEGRAS                               
044000     END-IF                                                               
044100     IF JIMP-RESULTADO = SPACES                                           
044200        MOVE "*" TO JUGM-RESULTADO                                        
044300     ELSE                                                                 
044400        MOVE JIMP-RESULTADO TO JUGM-RESULTADO                             
044500     END-IF.                                                              
044600 0305-DEFECTOS-JUGADORES-E. EXIT.                                         
044700                                                                          
044800*    06/03/2002 EDLR TLA-0161 - VALIDA RANGO DE MES/DIA. LOS     *        
044900*    COMPONENTES CON "??" DEJAN LA FECHA COMO DESCONOCIDA        *        
045000*    24/10/2004 EDLR TLA-0187 - SI EL ANIO ES NUMERICO PERO EL            
045100*    MES Y/O EL DIA VIENEN "??", SE ASUME 1 EN EL COMPONENTE NO           
045200*    NUMERICO EN VEZ DE DESCARTAR TODA LA FECHA.                          
045300 0310-CONVERTIR-FECHA SECTION.                                            
045400     MOVE JIMP-FECHA-TEXTO(1:4) TO WKS-FECHA-ANIO-TXT                     
045500     MOVE JIMP-FECHA-TEXTO(6:2) TO WKS-FECHA-MES-TXT                      
045600     MOVE JIMP-FECHA-TEXTO(9:2) TO WKS-FECHA-DIA-TXT                      
045700     MOVE "N"     TO JUGM-FECHA-FLAG                                      
045800     MOVE ZERO    TO JUGM-FECHA                                           
045900     IF WKS-FECHA-ANIO-TXT IS NUMERIC                                     
046000        IF WKS-FECHA-MES-TXT IS NUMERIC                                   
046100           MOVE WKS-FECHA-MES-TXT TO WKS-FECHA-MES-N                      
046200        ELSE                                                              
046300           MOVE 1 TO WKS-FECHA-MES-N                                      
046400        END-IF                                                            
046500        IF WKS-FECHA-DIA-TXT IS NUMERIC                                   
046600           MOVE WKS-FECHA-DIA-TXT TO WKS-FECHA-DIA-N                      
046700        ELSE                                                              
046800           MOVE 1 TO WKS-FECHA-DIA-N                                      
046900        END-IF                                                            
047000        IF WKS-FECHA-MES-N > 0 AND < 13                                   
047100           AND WKS-FECHA-DIA-N > 0 AND < 32                               
047200           MOVE "Y"  TO JUGM-FECHA-FLAG                                   
047300           MOVE WKS-FECHA-ANIO-TXT  TO JUGM-FECHA-ANIO                    
047400           MOVE WKS-FECHA-MES-N     TO JUGM-FECHA-MES                     
047500           MOVE WKS-FECHA-DIA-N     TO JUGM-FECHA-DIA                     
047600        END-IF                                                            
047700     END-IF.                                                              
047800 0310-CONVERTIR-FECHA-E. EXIT.                                            
047900                                                                          
048000 0320-CONVERTIR-ELO SECTION.                                              
048100     MOVE "N" TO JUGM-ELO-BLANCAS-FLAG                                    
048200     MOVE ZERO TO JUGM-ELO-BLANCAS                                        
048300     IF JIMP-ELO-BLANCAS-TXT IS NUMERIC                                   
048400        AND JIMP-ELO-BLANCAS-TXT NOT = SPACES                             
048500        MOVE "Y" TO JUGM-ELO-BLANCAS-FLAG                                 
048600        MOVE JIMP-ELO-BLANCAS-TXT TO JUGM-ELO-BLANCAS                     
048700     END-IF                                                               
048800     MOVE "N" TO JUGM-ELO-NEGRAS-FLAG                                     
048900     MOVE ZERO TO JUGM-ELO-NEGRAS                                         
049000     IF JIMP-ELO-NEGRAS-TXT IS NUMERIC                                    
049100        AND JIMP-ELO-NEGRAS-TXT NOT = SPACES                              
049200        MOVE "Y" TO JUGM-ELO-NEGRAS-FLAG                                  
049300        MOVE JIMP-ELO-NEGRAS-TXT TO JUGM-ELO-NEGRAS                       
049400     END-IF.                                                              
049500 0320-CONVERTIR-ELO-E. EXIT.                                              
049600                                                                          
049700*    09/07/1994 JLPD TLA-0080 - REGLA ESTRICTA: SOLO CUENTA UN   *        
049800*    MEDIO CUANDO EL TOKEN NO ES NUMERO DE JUGADA NI RESULTADO   *        
049900 0500-CONTAR-MEDIOS-ESTRICTO SECTION.                                     
050000     MOVE ZEROS         TO WKS-JUGADAS-LARGO                              
050100     MOVE JIMP-JUGADAS  TO WKS-JUGADAS-WORK                               
050200     MOVE 1             TO WKS-POS-ACTUAL                                 
050300     PERFORM 0505-UN-TOKEN-ESTRICTO                                       
050400         UNTIL WKS-POS-ACTUAL > 1000                                      
050500            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) = SPACE.                
050600 0500-CONTAR-MEDIOS-ESTRICTO-E. EXIT.                                     
050700                                                                          
050800*    24/10/2004 EDLR TLA-0186 - EL MARCADOR DE NUMERO DE JUGADA           
050900*    SE RECONOCE CON PRIMER CARACTER NUMERICO Y ULTIMO ".", NO            
051000*    CON UN OR QUE ACEPTABA CUALQUIER TOKEN QUE TERMINARA MAL.            
051100 0505-UN-TOKEN-ESTRICTO SECTION.                                          
051200     PERFORM 0510-EXTRAER-TOKEN-JUGADA                                    
051300     IF WKS-TOKEN-LARGO > 0                                               
051400        MOVE "N" TO WKS-TOKEN-MARCADOR-FLAG                               
051500        IF WKS-TOKEN-PRIMER-CAR IS CLASE-NUMERICA                         
051600              AND WKS-TOKEN (WKS-TOKEN-LARGO:1) = "."                     
051700           MOVE "Y" TO WKS-TOKEN-MARCADOR-FLAG                            
051800        END-IF                                                            
051900        IF NOT TOKEN-ES-MARCADOR                                          
052000           PERFORM 0506-ES-SOLO-DIGITOS-PUNTOS                            
052100           IF TOKEN-SOLO-DIGITOS                                          
052200              MOVE "Y" TO WKS-TOKEN-MARCADOR-FLAG                         
052300           END-IF                                                         
052400        END-IF                                                            
052500        IF NOT TOKEN-ES-MARCADOR                                          
052600           AND WKS-TOKEN NOT = "1-0" AND NOT = "0-1"                      
052700           AND WKS-TOKEN NOT = "1/2-1/2" AND NOT = "*"                    
052800           ADD 1 TO WKS-JUGADAS-LARGO                                     
052900        END-IF                                                            
053000     END-IF.                                                              
053100 0505-UN-TOKEN-ESTRICTO-E. EXIT.                                          
053200                                                                          
053300*    24/10/2004 EDLR TLA-0190 - TAMBIEN ES MARCADOR UN TOKEN QUE          
053400*    SOLO TIENE DIGITOS Y PUNTOS (EJ. "12", "1..."), AUNQUE NO            
053500*    TERMINE EN PUNTO NI EMPIECE CON DIGITO SEGUIDO DE PUNTO.             
053600 0506-ES-SOLO-DIGITOS-PUNTOS SECTION.                                     
053700     MOVE "Y" TO WKS-TOKEN-SOLO-DIGITOS-FLAG                              
053800     PERFORM 0507-PROBAR-UN-CARACTER-TOKEN                                
053900         VARYING WKS-IDX-TOKEN FROM 1 BY 1                                
054000         UNTIL WKS-IDX-TOKEN > WKS-TOKEN-LARGO                            
054100            OR NOT TOKEN-SOLO-DIGITOS.                                    
054200 0506-ES-SOLO-DIGITOS-PUNTOS-E. EXIT.                                     
054300                                                                          
054400 0507-PROBAR-UN-CARACTER-TOKEN SECTION.                                   
054500     IF WKS-TOKEN (WKS-IDX-TOKEN:1) NOT NUMERIC                           
054600           AND WKS-TOKEN (WKS-IDX-TOKEN:1) NOT = "."                      
054700        MOVE "N" TO WKS-TOKEN-SOLO-DIGITOS-FLAG                           
054800     END-IF.                                                              
054900 0507-PROBAR-UN-CARACTER-TOKEN-E. EXIT.                                   
055000                                                                          
055100 0510-EXTRAER-TOKEN-JUGADA SECTION.                                       
055200     MOVE SPACES TO WKS-TOKEN                                             
055300     MOVE ZEROS  TO WKS-TOKEN-LARGO                                       
055400     PERFORM 0515-UN-CARACTER-JUGADA                                      
055500         UNTIL WKS-POS-ACTUAL > 1000                                      
055600            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) = SPACE                 
055700     PERFORM 0516-SALTAR-ESPACIO-JUGADA                                   
055800         UNTIL WKS-POS-ACTUAL > 1000                                      
055900            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) NOT = SPACE.            
056000 0510-EXTRAER-TOKEN-JUGADA-E. EXIT.                                       
056100                                                                          
056200 0515-UN-CARACTER-JUGADA SECTION.                                         
056300     ADD 1 TO WKS-TOKEN-LARGO                                             
056400     MOVE WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1)                              
056500          TO WKS-TOKEN(WKS-TOKEN-LARGO:1)                                 
056600     ADD 1 TO WKS-POS-ACTUAL.                                             
056700 0515-UN-CARACTER-JUGADA-E. EXIT.                                         
056800                                                                          
056900 0516-SALTAR-ESPACIO-JUGADA SECTION.                                      
057000     ADD 1 TO WKS-POS-ACTUAL.                                             
057100 0516-SALTAR-ESPACIO-JUGADA-E. EXIT.                                      
057200                                                                          
057300*    14/06/1994 JLPD TLA-0078 - TABLA DE TRAZA DE POSICIONES.    *        
057400*    19/04/2004 EDLR TLA-0183 - LA TRAZA POSTRZ VIENE ORDENADA   *        
057500*    POR LLAVE DE JUEGO Y LUEGO POR MEDIO; SE ACUMULAN LOS       *        
057600*    REGISTROS CUYA LLAVE COINCIDE CON LA LLAVE DE ORIGEN RECIEN *        
057700*    DERIVADA PARA ESTA PARTIDA (VER 0210-DERIVAR-LLAVE-ORIGEN). *        
057800 0600-CONSTRUIR-TABLA-POSICIONES SECTION.                                 
057900     MOVE ZERO TO WKS-CONTADOR-POSICIONES                                 
058000     PERFORM 0610-ACUMULAR-UNA-POSICION                                   
058100         UNTIL FIN-DE-POSTRZ                                              
058200            OR PSTZ-LLAVE-JUEGO NOT = WKS-DIGEST.                         
058300 0600-CONSTRUIR-TABLA-POSICIONES-E. EXIT.                                 
058400                                                                          
058500 0610-ACUMULAR-UNA-POSICION SECTION.                                      
058600     ADD 1 TO WKS-CONTADOR-POSICIONES                                     
058700     MOVE PSTZ-MEDIO TO WKS-POS-MEDIO (WKS-CONTADOR-POSICIONES)           
058800     MOVE PSTZ-FEN   TO WKS-POS-FEN   (WKS-CONTADOR-POSICIONES)           
058900     PERFORM 0120-LEER-UN-REGISTRO-POSTRZ.                                
059000 0610-ACUMULAR-UNA-POSICION-E. EXIT.                                      
059100                                                                          
059200*    LA APERTURA DETECTADA ES LA DE MAYOR NUMERO DE MEDIOS       *        
059300*    (COINCIDENCIA MAS PROFUNDA) ENTRE LAS POSICIONES DE LA      *        
059400*    TRAZA Y EL CATALOGO ECOMAST                                 *        
059500 0700-DETECTAR-APERTURA SECTION.                                          
059600     MOVE "N" TO WKS-APERTURA-ENCONTRADA                                  
059700     MOVE "N" TO JUGM-APERTURA-FLAG                                       
059800     MOVE ZERO TO JUGM-APERTURA-ID                                        
059900     SET WKS-IDX-POS TO WKS-CONTADOR-POSICIONES                           
060000     PERFORM 0710-PROBAR-UNA-POSICION                                     
060100         VARYING WKS-IDX-POS FROM WKS-CONTADOR-POSICIONES                 
060200         BY -1 UNTIL WKS-IDX-POS < 1                                      
060300                      OR APERTURA-FUE-ENCONTRADA.                         
060400 0700-DETECTAR-APERTURA-E. EXIT.                                          
060500                                                                          
060600 0710-PROBAR-UNA-POSICION SECTION.                                        
060700     MOVE WKS-POS-FEN (WKS-IDX-POS) TO ECOM-LLAVE-FEN                     
060800     READ ECOMAST                                                         
060900          INVALID KEY                                                     
061000              CONTINUE                                                    
061100          NOT INVALID KEY                                                 
061200              MOVE "Y" TO WKS-APERTURA-ENCONTRADA                         
061300              MOVE "Y" TO JUGM-APERTURA-FLAG                              
061400              MOVE ECOM-LLAVE-ID TO JUGM-APERTURA-ID                      
061500              ADD 1 TO WKS-TOTAL-CON-APERTURA                             
061600     END-READ.                                                            
061700 0710-PROBAR-UNA-POSICION-E. EXIT.                                        
061800                                                                          
061900*    UNA POSICION ES DE FINAL DE PARTIDA CUANDO EL CAMPO DE      *        
062000*    COLOCACION DE LAS PIEZAS TIENE 6 O MENOS CARACTERES DE      *        
062100*    NBRQNBRQ (SE USA LA PRIMERA POSICION QUE CUMPLA LA REGLA)   *        
062200 0800-DETECTAR-FINAL SECTION.                                             
062300     MOVE "N" TO JUGM-FINAL-FLAG                                          
062400     MOVE ZERO TO JUGM-FINAL-MEDIO                                        
062500     MOVE SPACES TO JUGM-FINAL-FEN                                        
062600     SET WKS-IDX-POS TO 1                                                 
062700     PERFORM 0810-PROBAR-UN-FINAL                                         
062800         VARYING WKS-IDX-POS FROM 1 BY 1                                  
062900         UNTIL WKS-IDX-POS > WKS-CONTADOR-POSICIONES                      
063000                      OR JUGM-LLEGA-A-FINAL.                              
063100 0800-DETECTAR-FINAL-E. EXIT.                                             
063200                                                                          
063300 0810-PROBAR-UN-FINAL SECTION.                                            
063400     PERFORM 0820-CONTAR-PIEZAS-COLOCACION                                
063500     IF WKS-CTA-PIEZAS < 7                                                
063600        MOVE "Y" TO JUGM-FINAL-FLAG                                       
063700        MOVE WKS-POS-MEDIO (WKS-IDX-POS) TO JUGM-FINAL-MEDIO              
063800        MOVE WKS-POS-FEN (WKS-IDX-POS)   TO JUGM-FINAL-FEN                
063900        ADD 1 TO WKS-TOTAL-CON-FINAL                                      
064000     END-IF.                                                              
064100 0810-PROBAR-UN-FINAL-E. EXIT.                                            
064200                                                                          
064300 0820-CONTAR-PIEZAS-COLOCACION SECTION.                                   
064400     MOVE ZERO TO WKS-CTA-PIEZAS                                          
064500     MOVE SPACES TO WKS-CAMPO-COLOCACION                                  
064600     UNSTRING WKS-POS-FEN (WKS-IDX-POS) DELIMITED BY SPACE                
064700              INTO WKS-CAMPO-COLOCACION                                   
064800     END-UNSTRING                                                         
064900     MOVE 1 TO WKS-SUB-CAR                                                
065000     PERFORM 0825-PROBAR-UNA-CASILLA                                      
065100         VARYING WKS-SUB-CAR FROM 1 BY 1                                  
065200         UNTIL WKS-SUB-CAR > 70.                                          
065300 0820-CONTAR-PIEZAS-COLOCACION-E. EXIT.                                   
065400                                                                          
065500 0825-PROBAR-UNA-CASILLA SECTION.                                         
065600     IF WKS-CAMPO-COLOCACION (WKS-SUB-CAR:1) = "N" OR "B"                 
065700         OR "R" OR "Q" OR "n" OR "b" OR "r" OR "q"                        
065800        ADD 1 TO WKS-CTA-PIEZAS                                           
065900     END-IF.                                                              
066000 0825-PROBAR-UNA-CASILLA-E. EXIT.                                         
066100                                                                          
066200 0900-ESTADISTICAS SECTION.                                               
066300     DISPLAY "=========================================".                 
066400     DISPLAY "  IMPORTACION DE PARTIDAS - ESTADISTICAS  ".                
066500     DISPLAY "=========================================".                 
066600     MOVE WKS-TOTAL-LEIDAS       TO WKS-MASCARA                           
066700     DISPLAY "PARTIDAS LEIDAS               : " WKS-MASCARA               
066800     MOVE WKS-TOTAL-IMPORTADAS   TO WKS-MASCARA                           
066900     DISPLAY "PARTIDAS IMPORTADAS           : " WKS-MASCARA               
067000     MOVE WKS-TOTAL-DUPLICADAS   TO WKS-MASCARA                           
067100     DISPLAY "PARTIDAS DESCARTADAS (DUPLIC) : " WKS-MASCARA               
067200     MOVE WKS-TOTAL-CON-APERTURA TO WKS-MASCARA                           
067300     DISPLAY "PARTIDAS CON APERTURA DETECT. : " WKS-MASCARA               
067400     MOVE WKS-TOTAL-CON-FINAL    TO WKS-MASCARA                           
067500     DISPLAY "PARTIDAS CON FINAL DETECTADO  : " WKS-MASCARA               
067600     DISPLAY "=========================================".                 
067700 0900-ESTADISTICAS-E. EXIT.                                               
067800                                                                          
067900 0950-CIERRE SECTION.                                                     
068000     CLOSE JUGIMPO POSTRZ ECOMAST JUGMAST.                                
068100 0950-CIERRE-E. EXIT.                                                     
