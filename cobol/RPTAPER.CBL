000100******************************************************************        
000200* FECHA       : 03/03/1995                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : RPTAPER                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPORTE DE ESTADISTICAS POR APERTURA. RECORRE    *        
000800*             : EL MAESTRO JUGMAST, AGRUPA LAS PARTIDAS POR      *        
000900*             : APERTURA DETECTADA Y CALCULA JUEGOS, TRIUNFOS,   *        
001000*             : TABLAS, PORCENTAJES Y PROMEDIO DE JUGADAS.       *        
001100* ARCHIVOS    : JUGMAST=C,ECOMAST=C,RPTAPER=A                    *        
001200* ACCION (ES) : E=EMITIR REPORTE DE APERTURAS                    *        
001300* INSTALADO   : 07/03/1995                                       *        
001400* BPM/RATIONAL: TLA-0091                                         *        
001500* NOMBRE      : REPORTE DE ESTADISTICAS DE APERTURAS             *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID. RPTAPER.                                                     
001900 AUTHOR. JULIO LARA PADILLA.                                              
002000 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002100 DATE-WRITTEN. 03/03/1995.                                                
002200 DATE-COMPILED.                                                           
002300 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002400******************************************************************        
002500* BITACORA DE CAMBIOS                                            *        
002600* FECHA      INIC   REQ         DESCRIPCION                      *        
002700* ---------  ----   ----------  -------------------------------- *        
002800* 03/03/1995 JLPD   TLA-0091    VERSION ORIGINAL DEL PROGRAMA.   *        
002900* 09/03/1995 JLPD   TLA-0091    SE AGREGA FILTRO DE JUGADOR      *        
003000*                               (BLANCAS/NEGRAS/CUALQUIERA).     *        
003100* 14/04/1995 JLPD   TLA-0093    SE AGREGA FILTRO DE FECHA Y ELO. *        
003200* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K. SE VALIDA QUE LAS  *        
003300*                               FECHAS DEL PARAMETRO SEAN AAAA-  *        
003400*                               MMDD DE 4 DIGITOS DE SIGLO.      *        
003500* 18/02/2004 EDLR   TLA-0181    SE AGREGA UMBRAL MINIMO DE       *        
003600*                               JUEGOS POR GRUPO DE APERTURA.    *        
003700* 22/07/2006 EDLR   TLA-0191    SE AGREGA LA COLUMNA DE JUGADAS  *        
003800*                               DE APERTURA (VISTA CORTA) AL     *        
003900*                               RENGLON DE SALIDA DEL REPORTE.   *        
004000******************************************************************        
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-4381.                                               
004400 OBJECT-COMPUTER. IBM-4381.                                               
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS CLASE-NUMERICA IS "0" THRU "9".                                
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT JUGMAST ASSIGN TO JUGMAST                                     
005100            ORGANIZATION IS INDEXED                                       
005200            ACCESS MODE  IS DYNAMIC                                       
005300            RECORD KEY   IS JUGM-LLAVE-SRC                                
005400            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
005500            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
005600                WITH DUPLICATES                                           
005700            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
005800     SELECT ECOMAST ASSIGN TO ECOMAST                                     
005900            ORGANIZATION IS INDEXED                                       
006000            ACCESS MODE  IS DYNAMIC                                       
006100            RECORD KEY   IS ECOM-LLAVE-FEN                                
006200            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
006300            FILE STATUS  IS FS-ECOMAST.                                   
006400     SELECT RPTAPER ASSIGN TO RPTAPER                                     
006500            ORGANIZATION IS SEQUENTIAL                                    
006600            FILE STATUS  IS FS-RPTAPER.                                   
006700******************************************************************        
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  JUGMAST.                                                             
007100     COPY JUGMAST.                                                        
007200 FD  ECOMAST.                                                             
007300     COPY ECOMAST.                                                        
007400 FD  RPTAPER                                                              
007500     RECORD CONTAINS 132 CHARACTERS.                                      
007600 01  LIN-RPTAPER                       PIC X(132).                        
007700******************************************************************        
007800 WORKING-STORAGE SECTION.                                                 
007900******************************************************************        
008000*   TARJETA DE PARAMETROS DEL REPORTE (LEIDA POR SYSIN)          *        
008100******************************************************************        
008200 01  WKS-PARM-CARD.                                                       
008300     05  PARM-ANY-JUGADOR              PIC X(20).                         
008400     05  PARM-JUG-BLANCAS              PIC X(10).                         
008500     05  PARM-JUG-NEGRAS               PIC X(10).                         
008600     05  PARM-FECHA-DESDE              PIC 9(08).                         
008700*    30/11/1994 JLPD TLA-0075 - VISTA DE LA FECHA DESDE POR               
008800*    COMPONENTES PARA EL RENGLON DE ENCABEZADO DEL REPORTE.               
008900     05  PARM-FECHA-DESDE-R REDEFINES PARM-FECHA-DESDE.                   
009000         10  PARM-FECHA-DESDE-ANIO     PIC 9(04).                         
009100         10  PARM-FECHA-DESDE-MES      PIC 9(02).                         
009200         10  PARM-FECHA-DESDE-DIA      PIC 9(02).                         
009300     05  PARM-FECHA-HASTA              PIC 9(08).                         
009400     05  PARM-FECHA-HASTA-R REDEFINES PARM-FECHA-HASTA.                   
009500         10  PARM-FECHA-HASTA-ANIO     PIC 9(04).                         
009600         10  PARM-FECHA-HASTA-MES      PIC 9(02).                         
009700         10  PARM-FECHA-HASTA-DIA      PIC 9(02).                         
009800     05  PARM-ELO-B-MIN                PIC 9(04).                         
009900     05  PARM-ELO-B-MAX                PIC 9(04).                         
010000     05  PARM-ELO-N-MIN                PIC 9(04).                         
010100     05  PARM-ELO-N-MAX                PIC 9(04).                         
010200     05  PARM-UMBRAL                   PIC 9(04).                         
010300     05  FILLER                        PIC X(04).                         
010400 01  WKS-PASA-FILTRO                   PIC X(01) VALUE "S".               
010500     88  PASA-EL-FILTRO                        VALUE "S".                 
010600******************************************************************        
010700*   AREAS DE TRABAJO PARA BUSQUEDA DE SUBCADENA (CONTIENE)       *        
010800******************************************************************        
010900 01  WKS-AREA-BUSQUEDA.                                                   
011000     05  WKS-CAMPO-MAYUS               PIC X(255).                        
011100     05  WKS-FILTRO-MAYUS              PIC X(30).                         
011200     05  WKS-LARGO-FILTRO              PIC 9(02) COMP  VALUE ZERO.        
011300     05  WKS-SUB-LARGO                 PIC 9(02) COMP  VALUE ZERO.        
011400     05  WKS-CUENTA-OCURR              PIC 9(04) COMP  VALUE ZERO.        
011500     05  WKS-CONTIENE-FLAG             PIC X(01) VALUE "N".               
011600         88  CONTIENE-LA-SUBCADENA             VALUE "Y".                 
011700******************************************************************        
011800*   TABLA DE GRUPOS DE APERTURA (SIN SORT, BUSQUEDA LINEAL)      *        
011900******************************************************************        
012000 01  WKS-TABLA-GRUPOS.                                                    
012100     05  WKS-GRUPO OCCURS 500 TIMES INDEXED BY WKS-IDX-GRP.               
012200         10  WKS-GRP-APERTURA-ID       PIC 9(07) COMP-3.                  
012300         10  WKS-GRP-ECO               PIC X(10).                         
012400         10  WKS-GRP-NOMBRE            PIC X(40).                         
012500         10  WKS-GRP-JUGADAS           PIC X(60).                         
012600*        30/11/1994 JLPD TLA-0075 - VISTA ACORTADA DE LAS                 
012700*        JUGADAS DE APERTURA PARA LA COLUMNA ANGOSTA DEL                  
012800*        RENGLON DE SALIDA (VER TLA-0191 EN 0620).                        
012900         10  WKS-GRP-JUGADAS-R REDEFINES WKS-GRP-JUGADAS.                 
013000             15  WKS-GRP-JUGADAS-CORTA PIC X(20).                         
013100             15  FILLER                PIC X(40).                         
013200         10  WKS-GRP-JUEGOS            PIC 9(07) COMP-3.                  
013300         10  WKS-GRP-BLANCAS           PIC 9(07) COMP-3.                  
013400         10  WKS-GRP-TABLAS            PIC 9(07) COMP-3.                  
013500         10  WKS-GRP-NEGRAS            PIC 9(07) COMP-3.                  
013600         10  WKS-GRP-SUMA-MEDIOS       PIC 9(09) COMP-3.                  
013700         10  WKS-GRP-CTA-MEDIOS        PIC 9(07) COMP-3.                  
013800         10  WKS-GRP-IMPRESO           PIC X(01) VALUE "N".               
013900 01  WKS-CONT-GRUPOS                   PIC 9(04) COMP  VALUE ZERO.        
014000 01  WKS-IDX-BUSCA                     PIC 9(04) COMP  VALUE ZERO.        
014100 01  WKS-GRUPO-ENCONTRADO              PIC X(01) VALUE "N".               
014200     88  GRUPO-FUE-ENCONTRADO                  VALUE "Y".                 
014300******************************************************************        
014400*   AREAS PARA EL CALCULO DE PORCENTAJES Y PROMEDIOS             *        
014500******************************************************************        
014600 01  WKS-AREA-CALCULO.                                                    
014700     05  WKS-PCT-BLANCAS               PIC 9(03)V99 VALUE ZERO.           
014800     05  WKS-PCT-TABLAS                PIC 9(03)V99 VALUE ZERO.           
014900     05  WKS-PCT-NEGRAS                PIC 9(03)V99 VALUE ZERO.           
015000     05  WKS-PROM-JUGADAS              PIC 9(03)V99 VALUE ZERO.           
015100     05  WKS-PROM-TIENE-DATO           PIC X(01) VALUE "N".               
015200         88  PROMEDIO-TIENE-DATO               VALUE "Y".                 
015300     05  WKS-DIVIDENDO                 PIC 9(09)V9999 VALUE ZERO.         
015400     05  WKS-MAX-JUEGOS                PIC 9(07) COMP-3 VALUE 0.          
015500 01  WKS-EDITA-COD                     PIC X(10).                         
015600 01  WKS-EDITA-NOM                     PIC X(40).                         
015700 01  WKS-EDITA-JUG                     PIC X(20).                         
015800 01  WKS-EDITA-CNT                     PIC ZZZ,ZZ9.                       
015900 01  WKS-EDITA-PCT                     PIC ZZ9.99.                        
016000 01  WKS-EDITA-PRM                     PIC ZZ9.99.                        
016100******************************************************************        
016200*   CONTADORES DE ESTADISTICAS                                   *        
016300******************************************************************        
016400 01  WKS-CONTADORES.                                                      
016500     05  WKS-TOTAL-LEIDAS              PIC 9(07) COMP-3 VALUE 0.          
016600     05  WKS-TOTAL-CALIFICAN           PIC 9(07) COMP-3 VALUE 0.          
016700     05  WKS-TOTAL-GRUPOS-OMIT         PIC 9(04) COMP-3 VALUE 0.          
016800     05  WKS-MASCARA                   PIC ZZZ,ZZ9.                       
016900******************************************************************        
017000*   BANDERAS DE FIN DE ARCHIVO                                   *        
017100******************************************************************        
017200 01  WKS-BANDERAS.                                                        
017300     05  WKS-FIN-JUGMAST               PIC X(01) VALUE "N".               
017400         88  FIN-DE-JUGMAST                     VALUE "Y".                
017500******************************************************************        
017600*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
017700******************************************************************        
017800 01  FS-JUGMAST                        PIC 9(02) VALUE ZEROS.             
017900 01  FSE-JUGMAST.                                                         
018000     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
018100     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
018200     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
018300 01  FS-ECOMAST                        PIC 9(02) VALUE ZEROS.             
018400 01  FS-RPTAPER                        PIC 9(02) VALUE ZEROS.             
018500 01  PROGRAMA                          PIC X(08) VALUE "RPTAPER ".        
018600 01  ARCHIVO                           PIC X(08) VALUE SPACES.            
018700 01  ACCION                            PIC X(10) VALUE SPACES.            
018800******************************************************************        
018900 PROCEDURE DIVISION.                                                      
019000******************************************************************        
019100 0000-PRINCIPAL SECTION.                                                  
019200     PERFORM 0100-INICIO                                                  
019300     PERFORM 0200-LEER-Y-ACUMULAR UNTIL FIN-DE-JUGMAST                    
019400     PERFORM 0600-IMPRIMIR-GRUPOS                                         
019500         VARYING WKS-IDX-BUSCA FROM 1 BY 1                                
019600         UNTIL WKS-IDX-BUSCA > WKS-CONT-GRUPOS                            
019700     PERFORM 0900-ESTADISTICAS                                            
019800     PERFORM 0950-CIERRE                                                  
019900     STOP RUN.                                                            
020000 0000-PRINCIPAL-E. EXIT.                                                  
020100                                                                          
020200 0100-INICIO SECTION.                                                     
020300     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
020400     OPEN INPUT  JUGMAST                                                  
020500     OPEN INPUT  ECOMAST                                                  
020600     OPEN OUTPUT RPTAPER                                                  
020700     IF FS-JUGMAST NOT = 0 OR FS-ECOMAST NOT = 0                          
020800                        OR FS-RPTAPER NOT = 0                             
020900        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE RPTAPER ***"              
021000        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
021100        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
021200        DISPLAY "FS-RPTAPER : " FS-RPTAPER                                
021300        MOVE 91 TO RETURN-CODE                                            
021400        STOP RUN                                                          
021500     END-IF                                                               
021600     PERFORM 0110-ENCABEZADO-REPORTE.                                     
021700 0100-INICIO-E. EXIT.                                                     
021800                                                                          
021900 0110-ENCABEZADO-REPORTE SECTION.                                         
022000     MOVE SPACES TO LIN-RPTAPER                                           
022100     MOVE "REPORTE DE ESTADISTICAS POR APERTURA" TO LIN-RPTAPER           
022200     WRITE LIN-RPTAPER                                                    
022300     MOVE SPACES TO LIN-RPTAPER                                           
022400     STRING "ECO       " "NOMBRE                              "           
022500            "JUEGOS    %BLA  %TAB  %NEG  PROM  "                          
022600            "JUGADAS DE APERTURA"                                         
022700            DELIMITED BY SIZE INTO LIN-RPTAPER                            
022800     WRITE LIN-RPTAPER.                                                   
022900 0110-ENCABEZADO-REPORTE-E. EXIT.                                         
023000                                                                          
023100 0200-LEER-Y-ACUMULAR SECTION.                                            
023200     READ JUGMAST NEXT RECORD                                             
023300          AT END MOVE "Y" TO WKS-FIN-JUGMAST                              
023400     END-READ                                                             
023500     IF NOT FIN-DE-JUGMAST                                                
023600        ADD 1 TO WKS-TOTAL-LEIDAS                                         
023700        PERFORM 0300-APLICAR-FILTROS                                      
023800        IF PASA-EL-FILTRO                                                 
023900           ADD 1 TO WKS-TOTAL-CALIFICAN                                   
024000           PERFORM 0400-ACUMULAR-EN-GRUPO                                 
024100        END-IF                                                            
024200     END-IF.                                                              
024300 0200-LEER-Y-ACUMULAR-E. EXIT.                                            
024400                                                                          
024500*    UN JUEGO CALIFICA SOLO SI TIENE APERTURA DETECTADA Y PASA   *        
024600*    TODOS LOS FILTROS OPCIONALES DE LA TARJETA DE PARAMETROS    *        
024700 0300-APLICAR-FILTROS SECTION.                                            
024800     MOVE "S" TO WKS-PASA-FILTRO                                          
024900     IF JUGM-APERTURA-FLAG NOT = "Y"                                      
025000        MOVE "N" TO WKS-PASA-FILTRO                                       
025100     END-IF                                                               
025200     IF PASA-EL-FILTRO AND PARM-ANY-JUGADOR NOT = SPACES                  
025300        PERFORM 0310-FILTRO-ANY-JUGADOR                                   
025400     ELSE                                                                 
025500        IF PASA-EL-FILTRO AND PARM-JUG-BLANCAS NOT = SPACES               
025600           PERFORM 0320-FILTRO-BLANCAS                                    
025700        END-IF                                                            
025800        IF PASA-EL-FILTRO AND PARM-JUG-NEGRAS NOT = SPACES                
025900           PERFORM 0330-FILTRO-NEGRAS                                     
026000        END-IF                                                            
026100     END-IF                                                               
026200     IF PASA-EL-FILTRO AND PARM-FECHA-DESDE NOT = 0                       
026300        IF JUGM-FECHA-FLAG NOT = "Y"                                      
026400                        OR JUGM-FECHA < PARM-FECHA-DESDE                  
026500           MOVE "N" TO WKS-PASA-FILTRO                                    
026600        END-IF                                                            
026700     END-IF                                                               
026800     IF PASA-EL-FILTRO AND PARM-FECHA-HASTA NOT = 0                       
026900        IF JUGM-FECHA-FLAG NOT = "Y"                                      
027000                        OR JUGM-FECHA > PARM-FECHA-HASTA                  
027100           MOVE "N" TO WKS-PASA-FILTRO                                    
027200        END-IF                                                            
027300     END-IF                                                               
027400     IF PASA-EL-FILTRO AND PARM-ELO-B-MIN NOT = 0                         
027500        IF JUGM-ELO-BLANCAS-FLAG NOT = "Y"                                
027600                    OR JUGM-ELO-BLANCAS < PARM-ELO-B-MIN                  
027700           MOVE "N" TO WKS-PASA-FILTRO                                    
027800        END-IF                                                            
027900     END-IF                                                               
028000     IF PASA-EL-FILTRO AND PARM-ELO-B-MAX NOT = 0                         
028100        IF JUGM-ELO-BLANCAS-FLAG NOT = "Y"                                
028200                    OR JUGM-ELO-BLANCAS > PARM-ELO-B-MAX                  
028300           MOVE "N" TO WKS-PASA-FILTRO                                    
028400        END-IF                                                            
028500     END-IF                                                               
028600     IF PASA-EL-FILTRO AND PARM-ELO-N-MIN NOT = 0                         
028700        IF JUGM-ELO-NEGRAS-FLAG NOT = "Y"                                 
028800                    OR JUGM-ELO-NEGRAS < PARM-ELO-N-MIN                   
028900           MOVE "N" TO WKS-PASA-FILTRO                                    
029000        END-IF                                                            
029100     END-IF                                                               
029200     IF PASA-EL-FILTRO AND PARM-ELO-N-MAX NOT = 0                         
029300        IF JUGM-ELO-NEGRAS-FLAG NOT = "Y"                                 
029400                    OR JUGM-ELO-NEGRAS > PARM-ELO-N-MAX                   
029500           MOVE "N" TO WKS-PASA-FILTRO                                    
029600        END-IF                                                            
029700     END-IF.                                                              
029800 0300-APLICAR-FILTROS-E. EXIT.                                            
029900                                                                          
030000 0310-FILTRO-ANY-JUGADOR SECTION.                                         
030100     MOVE JUGM-JUG-BLANCAS TO WKS-CAMPO-MAYUS                             
030200     MOVE PARM-ANY-JUGADOR TO WKS-FILTRO-MAYUS                            
030300     PERFORM 0350-CAMPO-CONTIENE-FILTRO                                   
030400     IF NOT CONTIENE-LA-SUBCADENA                                         
030500        MOVE JUGM-JUG-NEGRAS TO WKS-CAMPO-MAYUS                           
030600        PERFORM 0350-CAMPO-CONTIENE-FILTRO                                
030700     END-IF                                                               
030800     IF NOT CONTIENE-LA-SUBCADENA                                         
030900        MOVE "N" TO WKS-PASA-FILTRO                                       
031000     END-IF.                                                              
031100 0310-FILTRO-ANY-JUGADOR-E. EXIT.                                         
031200                                                                          
031300 0320-FILTRO-BLANCAS SECTION.                                             
031400     MOVE JUGM-JUG-BLANCAS TO WKS-CAMPO-MAYUS                             
031500     MOVE PARM-JUG-BLANCAS TO WKS-FILTRO-MAYUS                            
031600     PERFORM 0350-CAMPO-CONTIENE-FILTRO                                   
031700     IF NOT CONTIENE-LA-SUBCADENA                                         
031800        MOVE "N" TO WKS-PASA-FILTRO                                       
031900     END-IF.                                                              
032000 0320-FILTRO-BLANCAS-E. EXIT.                                             
032100                                                                          
032200 0330-FILTRO-NEGRAS SECTION.                                              
032300     MOVE JUGM-JUG-NEGRAS  TO WKS-CAMPO-MAYUS                             
032400     MOVE PARM-JUG-NEGRAS  TO WKS-FILTRO-MAYUS                            
032500     PERFORM 0350-CAMPO-CONTIENE-FILTRO                                   
032600     IF NOT CONTIENE-LA-SUBCADENA                                         
032700        MOVE "N" TO WKS-PASA-FILTRO                                       
032800     END-IF.                                                              
032900 0330-FILTRO-NEGRAS-E. EXIT.                                              
033000                                                                          
033100*    COMPARACION SIN DISTINGUIR MAYUSCULAS/MINUSCULAS: SE PASAN  *        
033200*    AMBOS CAMPOS A MAYUSCULAS Y SE CUENTA LA SUBCADENA          *        
033300 0350-CAMPO-CONTIENE-FILTRO SECTION.                                      
033400     INSPECT WKS-CAMPO-MAYUS                                              
033500         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
033600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
033700     INSPECT WKS-FILTRO-MAYUS                                             
033800         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
033900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
034000     MOVE 30 TO WKS-SUB-LARGO                                             
034100     PERFORM 0355-ACHICAR-LARGO-FILTRO                                    
034200         UNTIL WKS-SUB-LARGO = 0                                          
034300            OR WKS-FILTRO-MAYUS (WKS-SUB-LARGO:1) NOT = SPACE             
034400     MOVE WKS-SUB-LARGO TO WKS-LARGO-FILTRO                               
034500     MOVE "N" TO WKS-CONTIENE-FLAG                                        
034600     IF WKS-LARGO-FILTRO > 0                                              
034700        INSPECT WKS-CAMPO-MAYUS TALLYING WKS-CUENTA-OCURR                 
034800            FOR ALL WKS-FILTRO-MAYUS (1:WKS-LARGO-FILTRO)                 
034900        IF WKS-CUENTA-OCURR > 0                                           
035000           MOVE "Y" TO WKS-CONTIENE-FLAG                                  
035100        END-IF                                                            
035200     END-IF.                                                              
035300 0350-CAMPO-CONTIENE-FILTRO-E. EXIT.                                      
035400                                                                          
035500 0355-ACHICAR-LARGO-FILTRO SECTION.                                       
035600     SUBTRACT 1 FROM WKS-SUB-LARGO.                                       
035700 0355-ACHICAR-LARGO-FILTRO-E. EXIT.                                       
035800                                                                          
035900*    BUSQUEDA LINEAL DEL GRUPO DE LA APERTURA; SI NO EXISTE SE   *        
036000*    LEE ECOMAST POR LLAVE-ID Y SE AGREGA UNA ENTRADA NUEVA      *        
036100 0400-ACUMULAR-EN-GRUPO SECTION.                                          
036200     MOVE "N" TO WKS-GRUPO-ENCONTRADO                                     
036300     SET WKS-IDX-GRP TO 1                                                 
036400     PERFORM 0410-COMPARAR-UN-GRUPO                                       
036500         VARYING WKS-IDX-GRP FROM 1 BY 1                                  
036600         UNTIL WKS-IDX-GRP > WKS-CONT-GRUPOS                              
036700                      OR GRUPO-FUE-ENCONTRADO                             
036800     IF NOT GRUPO-FUE-ENCONTRADO                                          
036900        PERFORM 0420-AGREGAR-GRUPO-NUEVO                                  
037000     END-IF                                                               
037100     IF GRUPO-FUE-ENCONTRADO                                              
037200        PERFORM 0430-SUMAR-AL-GRUPO                                       
037300     END-IF.                                                              
037400 0400-ACUMULAR-EN-GRUPO-E. EXIT.                                          
037500                                                                          
037600 0410-COMPARAR-UN-GRUPO SECTION.                                          
037700     IF WKS-GRP-APERTURA-ID (WKS-IDX-GRP) = JUGM-APERTURA-ID              
037800        MOVE "Y" TO WKS-GRUPO-ENCONTRADO                                  
037900     END-IF.                                                              
038000 0410-COMPARAR-UN-GRUPO-E. EXIT.                                          
038100                                                                          
038200 0420-AGREGAR-GRUPO-NUEVO SECTION.                                        
038300     MOVE JUGM-APERTURA-ID TO ECOM-LLAVE-ID                               
038400     READ ECOMAST KEY IS ECOM-LLAVE-ID                                    
038500          INVALID KEY                                                     
038600              DISPLAY "APERTURA NO ENCONTRADA EN ECOMAST: "               
038700                      JUGM-APERTURA-ID                                    
038800          NOT INVALID KEY                                                 
038900              ADD 1 TO WKS-CONT-GRUPOS                                    
039000              SET WKS-IDX-GRP TO WKS-CONT-GRUPOS                          
039100              MOVE JUGM-APERTURA-ID                                       
039200                            TO WKS-GRP-APERTURA-ID (WKS-IDX-GRP)          
039300              MOVE ECOM-ECO-CODIGO TO WKS-GRP-ECO (WKS-IDX-GRP)           
039400              MOVE ECOM-NOMBRE                                            
039500                              TO WKS-GRP-NOMBRE (WKS-IDX-GRP)             
039600              MOVE ECOM-JUGADAS                                           
039700                              TO WKS-GRP-JUGADAS (WKS-IDX-GRP)            
039800              MOVE ZERO TO WKS-GRP-JUEGOS (WKS-IDX-GRP)                   
039900              MOVE ZERO TO WKS-GRP-BLANCAS (WKS-IDX-GRP)                  
040000              MOVE ZERO TO WKS-GRP-TABLAS (WKS-IDX-GRP)                   
040100              MOVE ZERO TO WKS-GRP-NEGRAS (WKS-IDX-GRP)                   
040200              MOVE ZERO TO WKS-GRP-SUMA-MEDIOS (WKS-IDX-GRP)              
040300              MOVE ZERO TO WKS-GRP-CTA-MEDIOS (WKS-IDX-GRP)               
040400              MOVE "Y" TO WKS-GRUPO-ENCONTRADO                            
040500     END-READ.                                                            
040600 0420-AGREGAR-GRUPO-NUEVO-E. EXIT.                                        
040700                                                                          
040800 0430-SUMAR-AL-GRUPO SECTION.                                             
040900*    0410 SE PASA UNA VEZ DE MAS AL SALIR DEL PERFORM VARYING;   *        
041000*    SE RETROCEDE EL INDICE A LA POSICION QUE HIZO COINCIDIR     *        
041100     IF WKS-IDX-GRP > WKS-CONT-GRUPOS                                     
041200        SET WKS-IDX-GRP DOWN BY 1                                         
041300     END-IF                                                               
041400     ADD 1 TO WKS-GRP-JUEGOS (WKS-IDX-GRP)                                
041500     IF JUGM-GANA-BLANCAS                                                 
041600        ADD 1 TO WKS-GRP-BLANCAS (WKS-IDX-GRP)                            
041700     END-IF                                                               
041800     IF JUGM-TABLAS                                                       
041900        ADD 1 TO WKS-GRP-TABLAS (WKS-IDX-GRP)                             
042000     END-IF                                                               
042100     IF JUGM-GANA-NEGRAS                                                  
042200        ADD 1 TO WKS-GRP-NEGRAS (WKS-IDX-GRP)                             
042300     END-IF                                                               
042400     IF JUGM-NUM-MEDIOS-FLAG = "Y" AND JUGM-NUM-MEDIOS > 0                
042500        ADD JUGM-NUM-MEDIOS TO WKS-GRP-SUMA-MEDIOS (WKS-IDX-GRP)          
042600        ADD 1 TO WKS-GRP-CTA-MEDIOS (WKS-IDX-GRP)                         
042700     END-IF.                                                              
042800 0430-SUMAR-AL-GRUPO-E. EXIT.                                             
042900                                                                          
043000*    IMPRESION EN ORDEN DESCENDENTE DE JUEGOS: EN CADA VUELTA SE *        
043100*    BUSCA EL GRUPO NO IMPRESO CON MAYOR CANTIDAD DE JUEGOS      *        
043200 0600-IMPRIMIR-GRUPOS SECTION.                                            
043300     MOVE ZERO TO WKS-MAX-JUEGOS                                          
043400     SET WKS-IDX-BUSCA TO 0                                               
043500     SET WKS-IDX-GRP TO 1                                                 
043600     PERFORM 0610-BUSCAR-MAYOR-NO-IMPRESO                                 
043700         VARYING WKS-IDX-GRP FROM 1 BY 1                                  
043800         UNTIL WKS-IDX-GRP > WKS-CONT-GRUPOS                              
043900     IF WKS-IDX-BUSCA NOT = 0                                             
044000        IF WKS-GRP-JUEGOS (WKS-IDX-BUSCA) >= PARM-UMBRAL                  
044100                        OR PARM-UMBRAL = 0                                
044200           PERFORM 0620-CALCULAR-Y-ESCRIBIR                               
044300        ELSE                                                              
044400           ADD 1 TO WKS-TOTAL-GRUPOS-OMIT                                 
044500        END-IF                                                            
044600        MOVE "S" TO WKS-GRP-IMPRESO (WKS-IDX-BUSCA)                       
044700     END-IF.                                                              
044800 0600-IMPRIMIR-GRUPOS-E. EXIT.                                            
044900                                                                          
045000 0610-BUSCAR-MAYOR-NO-IMPRESO SECTION.                                    
045100     IF WKS-GRP-IMPRESO (WKS-IDX-GRP) NOT = "S"                           
045200        AND WKS-GRP-JUEGOS (WKS-IDX-GRP) > WKS-MAX-JUEGOS                 
045300        MOVE WKS-GRP-JUEGOS (WKS-IDX-GRP) TO WKS-MAX-JUEGOS               
045400        SET WKS-IDX-BUSCA TO WKS-IDX-GRP                                  
045500     END-IF.                                                              
045600 0610-BUSCAR-MAYOR-NO-IMPRESO-E. EXIT.                                    
045700                                                                          
045800 0620-CALCULAR-Y-ESCRIBIR SECTION.                                        
045900     SET WKS-IDX-GRP TO WKS-IDX-BUSCA                                     
046000     MOVE ZERO TO WKS-PCT-BLANCAS WKS-PCT-TABLAS WKS-PCT-NEGRAS           
046100     IF WKS-GRP-JUEGOS (WKS-IDX-GRP) > 0                                  
046200        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
046300            100 * WKS-GRP-BLANCAS (WKS-IDX-GRP)                           
046400                / WKS-GRP-JUEGOS (WKS-IDX-GRP)                            
046500        MOVE WKS-DIVIDENDO TO WKS-PCT-BLANCAS                             
046600        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
046700            100 * WKS-GRP-TABLAS (WKS-IDX-GRP)                            
046800                / WKS-GRP-JUEGOS (WKS-IDX-GRP)                            
046900        MOVE WKS-DIVIDENDO TO WKS-PCT-TABLAS                              
047000        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
047100            100 * WKS-GRP-NEGRAS (WKS-IDX-GRP)                            
047200                / WKS-GRP-JUEGOS (WKS-IDX-GRP)                            
047300        MOVE WKS-DIVIDENDO TO WKS-PCT-NEGRAS                              
047400     END-IF                                                               
047500     MOVE "N" TO WKS-PROM-TIENE-DATO                                      
047600     MOVE ZERO TO WKS-PROM-JUGADAS                                        
047700     IF WKS-GRP-CTA-MEDIOS (WKS-IDX-GRP) > 0                              
047800        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
047900            WKS-GRP-SUMA-MEDIOS (WKS-IDX-GRP)                             
048000                / (2 * WKS-GRP-CTA-MEDIOS (WKS-IDX-GRP))                  
048100        MOVE WKS-DIVIDENDO TO WKS-PROM-JUGADAS                            
048200        MOVE "Y" TO WKS-PROM-TIENE-DATO                                   
048300     END-IF                                                               
048400     MOVE WKS-GRP-ECO     (WKS-IDX-GRP) TO WKS-EDITA-COD                  
048500     MOVE WKS-GRP-NOMBRE  (WKS-IDX-GRP) TO WKS-EDITA-NOM                  
048600     MOVE WKS-GRP-JUEGOS  (WKS-IDX-GRP) TO WKS-EDITA-CNT                  
048700     MOVE WKS-GRP-JUGADAS-CORTA (WKS-IDX-GRP) TO WKS-EDITA-JUG            
048800     MOVE WKS-PCT-BLANCAS TO WKS-EDITA-PCT                                
048900     MOVE SPACES TO LIN-RPTAPER                                           
049000     IF PROMEDIO-TIENE-DATO                                               
049100        MOVE WKS-PROM-JUGADAS TO WKS-EDITA-PRM                            
049200        STRING WKS-EDITA-COD DELIMITED BY SIZE                            
049300               WKS-EDITA-NOM DELIMITED BY SIZE                            
049400               WKS-EDITA-CNT DELIMITED BY SIZE " "                        
049500               WKS-PCT-BLANCAS DELIMITED BY SIZE " "                      
049600               WKS-PCT-TABLAS  DELIMITED BY SIZE " "                      
049700               WKS-PCT-NEGRAS  DELIMITED BY SIZE " "                      
049800               WKS-EDITA-PRM   DELIMITED BY SIZE " "                      
049900               WKS-EDITA-JUG   DELIMITED BY SIZE                          
050000               INTO LIN-RPTAPER                                           
050100     ELSE                                                                 
050200        STRING WKS-EDITA-COD DELIMITED BY SIZE                            
050300               WKS-EDITA-NOM DELIMITED BY SIZE                            
050400               WKS-EDITA-CNT DELIMITED BY SIZE " "                        
050500               WKS-PCT-BLANCAS DELIMITED BY SIZE " "                      
050600               WKS-PCT-TABLAS  DELIMITED BY SIZE " "                      
050700               WKS-PCT-NEGRAS  DELIMITED BY SIZE " "                      
050800               "  N/A"          DELIMITED BY SIZE " "                     
050900               WKS-EDITA-JUG    DELIMITED BY SIZE                         
051000               INTO LIN-RPTAPER                                           
051100     END-IF                                                               
051200     WRITE LIN-RPTAPER.                                                   
051300 0620-CALCULAR-Y-ESCRIBIR-E. EXIT.                                        
051400                                                                          
051500 0900-ESTADISTICAS SECTION.                                               
051600     DISPLAY "=========================================".                 
051700     DISPLAY "  REPORTE DE ESTADISTICAS DE APERTURAS    ".                
051800     DISPLAY "=========================================".                 
051900     MOVE WKS-TOTAL-LEIDAS      TO WKS-MASCARA                            
052000     DISPLAY "PARTIDAS LEIDAS DE JUGMAST    : " WKS-MASCARA               
052100     MOVE WKS-TOTAL-CALIFICAN   TO WKS-MASCARA                            
052200     DISPLAY "PARTIDAS QUE CALIFICAN        : " WKS-MASCARA               
052300     MOVE WKS-CONT-GRUPOS       TO WKS-MASCARA                            
052400     DISPLAY "GRUPOS DE APERTURA FORMADOS   : " WKS-MASCARA               
052500     MOVE WKS-TOTAL-GRUPOS-OMIT TO WKS-MASCARA                            
052600     DISPLAY "GRUPOS OMITIDOS POR UMBRAL    : " WKS-MASCARA               
052700     DISPLAY "=========================================".                 
052800 0900-ESTADISTICAS-E. EXIT.                                               
052900                                                                          
053000 0950-CIERRE SECTION.                                                     
053100     CLOSE JUGMAST ECOMAST RPTAPER.                                       
053200 0950-CIERRE-E. EXIT.                                                     
