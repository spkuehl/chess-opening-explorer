000100******************************************************************        
000200* FECHA       : 14/03/1989                                       *        
000300* PROGRAMADOR : RAUL VASQUEZ CHACON (RVCH)                       *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : ECOCARG                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : CARGA EL CATALOGO ECO (VOLUMENES A-E MAS         *        
000800*             : POSICIONES INTERPOLADAS) AL MAESTRO ECOMAST,     *        
000900*             : CALCULANDO EL NUMERO DE MEDIOS JUGADOS DE CADA   *        
001000*             : APERTURA Y DESCARTANDO POSICIONES DUPLICADAS.    *        
001100* ARCHIVOS    : ECOREFA=E,ECOREFB=E,ECOREFC=E,ECOREFD=E,         *        
001200*             : ECOREFE=E,ECOREFI=E,ECOMAST=A                    *        
001300* ACCION (ES) : C=CARGAR CATALOGO, B=BORRAR Y CARGAR             *        
001400* INSTALADO   : 22/03/1989                                       *        
001500* BPM/RATIONAL: TLA-0001                                         *        
001600* NOMBRE      : CARGA DE CATALOGO DE APERTURAS ECO               *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. ECOCARG.                                                     
002000 AUTHOR. RAUL VASQUEZ CHACON.                                             
002100 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002200 DATE-WRITTEN. 14/03/1989.                                                
002300 DATE-COMPILED.                                                           
002400 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002500******************************************************************        
002600* BITACORA DE CAMBIOS                                            *        
002700* FECHA      INIC   REQ         DESCRIPCION                      *        
002800* ---------  ----   ----------  -------------------------------- *        
002900* 14/03/1989 RVCH   TLA-0001    VERSION ORIGINAL DEL PROGRAMA.   *        
003000* 22/03/1989 RVCH   TLA-0001    PRUEBAS DE CARGA CONTRA LOS 5    *        
003100*                               VOLUMENES ECO A-E.               *        
003200* 03/08/1990 RVCH   TLA-0019    SE AGREGA EL VOLUMEN DE          *        
003300*                               POSICIONES INTERPOLADAS ECOREFI. *        
003400* 11/02/1992 JLPD   TLA-0052    SE AGREGA LA OPCION DE BORRADO   *        
003500*                               DEL MAESTRO ANTES DE LA CARGA.   *        
003600* 09/07/1994 JLPD   TLA-0080    CORRECCION DEL CONTEO DE MEDIOS  *        
003700*                               CUANDO LA JUGADA TERMINA EN "..."*        
003800* 15/01/1996 MOGB   TLA-0103    SE AGREGA CONTEO POR VOLUMEN A   *        
003900*                               LA SECCION DE ESTADISTICAS.      *        
004000* 21/09/1998 MOGB   TLA-Y2K01   REVISION Y2K DEL PROGRAMA. NO SE *        
004100*                               MANEJAN FECHAS DE 2 DIGITOS EN   *        
004200*                               ESTE PROGRAMA, SIN CAMBIOS.      *        
004300* 18/01/1999 MOGB   TLA-Y2K01   CIERRE DE REVISION Y2K.          *        
004400* 04/06/2001 EDLR   TLA-0155    SE AJUSTA MASCARA DE DESPLIEGUE  *        
004500*                               DE TOTALES EN ESTADISTICAS.      *        
004600******************************************************************        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-4381.                                               
005000 OBJECT-COMPUTER. IBM-4381.                                               
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005400     SWITCH-1 IS UPSI-BORRADO                                             
005500         ON STATUS  IS MODO-BORRA-MAESTRO                                 
005600         OFF STATUS IS MODO-NORMAL-CARGA.                                 
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT ECOREFA ASSIGN TO ECOREFA                                     
006000            FILE STATUS  IS FS-ECOREFA.                                   
006100     SELECT ECOREFB ASSIGN TO ECOREFB                                     
006200            FILE STATUS  IS FS-ECOREFB.                                   
006300     SELECT ECOREFC ASSIGN TO ECOREFC                                     
006400            FILE STATUS  IS FS-ECOREFC.                                   
006500     SELECT ECOREFD ASSIGN TO ECOREFD                                     
006600            FILE STATUS  IS FS-ECOREFD.                                   
006700     SELECT ECOREFE ASSIGN TO ECOREFE                                     
006800            FILE STATUS  IS FS-ECOREFE.                                   
006900     SELECT ECOREFI ASSIGN TO ECOREFI                                     
007000            FILE STATUS  IS FS-ECOREFI.                                   
007100     SELECT ECOMAST ASSIGN TO ECOMAST                                     
007200            ORGANIZATION IS INDEXED                                       
007300            ACCESS MODE  IS DYNAMIC                                       
007400            RECORD KEY   IS ECOM-LLAVE-FEN                                
007500            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
007600            FILE STATUS  IS FS-ECOMAST FSE-ECOMAST.                       
007700******************************************************************        
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*   VOLUMENES DE ENTRADA DEL CATALOGO ECO (A-E) MAS INTERPOLADAS          
008100 FD  ECOREFA                                                              
008200     RECORDING MODE IS F.                                                 
008300 01  REC-ECOREFA                     PIC X(936).                          
008400 FD  ECOREFB                                                              
008500     RECORDING MODE IS F.                                                 
008600 01  REC-ECOREFB                     PIC X(936).                          
008700 FD  ECOREFC                                                              
008800     RECORDING MODE IS F.                                                 
008900 01  REC-ECOREFC                     PIC X(936).                          
009000 FD  ECOREFD                                                              
009100     RECORDING MODE IS F.                                                 
009200 01  REC-ECOREFD                     PIC X(936).                          
009300 FD  ECOREFE                                                              
009400     RECORDING MODE IS F.                                                 
009500 01  REC-ECOREFE                     PIC X(936).                          
009600 FD  ECOREFI                                                              
009700     RECORDING MODE IS F.                                                 
009800 01  REC-ECOREFI                     PIC X(936).                          
009900*   MAESTRO DE APERTURAS                                                  
010000 FD  ECOMAST.                                                             
010100     COPY ECOMAST.                                                        
010200******************************************************************        
010300 WORKING-STORAGE SECTION.                                                 
010400******************************************************************        
010500*   AREA DE TRABAJO PARA EL REGISTRO DE ENTRADA DEL CATALOGO     *        
010600******************************************************************        
010700     COPY ECOREF.                                                         
010800******************************************************************        
010900*   TABLA DE VOLUMENES A PROCESAR EN ORDEN FIJO                  *        
011000******************************************************************        
011100 01  WKS-NOMBRE-VOLUMEN.                                                  
011200     05  FILLER                      PIC X(10) VALUE "VOLUMEN A ".        
011300     05  FILLER                      PIC X(10) VALUE "VOLUMEN B ".        
011400     05  FILLER                      PIC X(10) VALUE "VOLUMEN C ".        
011500     05  FILLER                      PIC X(10) VALUE "VOLUMEN D ".        
011600     05  FILLER                      PIC X(10) VALUE "VOLUMEN E ".        
011700     05  FILLER                      PIC X(10) VALUE "INTERPOLA ".        
011800 01  WKS-NOMBRE-VOLUMEN-R REDEFINES WKS-NOMBRE-VOLUMEN.                   
011900     05  WKS-VOLUMEN-DESC            PIC X(10) OCCURS 6 TIMES.            
012000******************************************************************        
012100*   CONTADORES DE ESTADISTICAS                                   *        
012200******************************************************************        
012300 01  WKS-CONTADORES.                                                      
012400     05  WKS-VOL-IDX                 PIC 9(02) COMP  VALUE ZEROS.         
012500     05  WKS-CARGADOS-VOL   OCCURS 6 TIMES                                
012600                             PIC 9(07) COMP-3 VALUE ZEROS.                
012700     05  WKS-DUPLICA-VOL    OCCURS 6 TIMES                                
012800                             PIC 9(07) COMP-3 VALUE ZEROS.                
012900     05  WKS-TOTAL-CARGADOS          PIC 9(07) COMP-3 VALUE ZEROS.        
013000     05  WKS-TOTAL-DUPLICA           PIC 9(07) COMP-3 VALUE ZEROS.        
013100     05  WKS-TOTAL-BORRADOS          PIC 9(07) COMP-3 VALUE ZEROS.        
013200     05  WKS-MASCARA                 PIC ZZZ,ZZ9.                         
013300******************************************************************        
013400*   CONTEO DE MEDIOS JUGADOS (REGLA "SUELTA" DEL CARGADOR)       *        
013500******************************************************************        
013600 01  WKS-CONTEO-MEDIOS.                                                   
013700     05  WKS-JUGADAS-LARGO           PIC 9(03) COMP  VALUE ZEROS.         
013800     05  WKS-JUGADAS-WORK            PIC X(500).                          
013900     05  WKS-TOKEN                   PIC X(20).                           
014000     05  WKS-TOKEN-LARGO             PIC 9(02) COMP  VALUE ZEROS.         
014100     05  WKS-POS-ACTUAL              PIC 9(03) COMP  VALUE ZEROS.         
014200*    17/06/1995 JLPD TLA-0091 - VISTA DEL TOKEN POR SU PRIMER             
014300*    CARACTER, PARA EL DIA QUE HAYA QUE DISTINGUIR NUMEROS DE             
014400*    JUGADA DE LAS JUGADAS MISMAS EN ESTA REGLA SUELTA.                   
014500 01  WKS-TOKEN-R REDEFINES WKS-TOKEN.                                     
014600     05  WKS-TOKEN-PRIMER-CAR        PIC X(01).                           
014700     05  FILLER                      PIC X(19).                           
014800******************************************************************        
014900*   BANDERAS DE FIN DE ARCHIVO                                   *        
015000******************************************************************        
015100 01  WKS-BANDERAS.                                                        
015200     05  WKS-FIN-VOLUMEN             PIC X(01) VALUE "N".                 
015300         88  FIN-DE-VOLUMEN                    VALUE "Y".                 
015400     05  WKS-PARM-BORRA               PIC X(01) VALUE "N".                
015500         88  PARM-PIDE-BORRADO                 VALUE "S".                 
015600******************************************************************        
015700*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
015800******************************************************************        
015900 01  FS-ECOREFA                      PIC 9(02) VALUE ZEROS.               
016000 01  FS-ECOREFB                      PIC 9(02) VALUE ZEROS.               
016100 01  FS-ECOREFC                      PIC 9(02) VALUE ZEROS.               
016200 01  FS-ECOREFD                      PIC 9(02) VALUE ZEROS.               
016300 01  FS-ECOREFE                      PIC 9(02) VALUE ZEROS.               
016400 01  FS-ECOREFI                      PIC 9(02) VALUE ZEROS.               
016500 01  FS-ECOMAST                      PIC 9(02) VALUE ZEROS.               
016600 01  FSE-ECOMAST.                                                         
016700     05  FSE-RETURN                  PIC S9(4) COMP-5 VALUE 0.            
016800     05  FSE-FUNCTION                PIC S9(4) COMP-5 VALUE 0.            
016900     05  FSE-FEEDBACK                PIC S9(4) COMP-5 VALUE 0.            
017000 01  PROGRAMA                        PIC X(08) VALUE "ECOCARG ".          
017100 01  ARCHIVO                         PIC X(08) VALUE SPACES.              
017200 01  ACCION                          PIC X(10) VALUE SPACES.              
017300 01  LLAVE                           PIC X(32) VALUE SPACES.              
017400*    22/10/1996 JLPD TLA-0102 - VISTA DE LA LLAVE PARA ACORTAR            
017500*    LOS MENSAJES DE ERROR AL SOLO MOSTRAR LA COLOCACION DE               
017600*    PIEZAS DEL FEN, SIN TURNO NI ENROQUES NI AL PASO.                    
017700 01  LLAVE-R REDEFINES LLAVE.                                             
017800     05  LLAVE-FEN-COLOCACION        PIC X(20).                           
017900     05  FILLER                      PIC X(12).                           
018000******************************************************************        
018100 PROCEDURE DIVISION.                                                      
018200******************************************************************        
018300 0000-PRINCIPAL SECTION.                                                  
018400     PERFORM 0100-INICIO                                                  
018500     IF PARM-PIDE-BORRADO OR MODO-BORRA-MAESTRO                           
018600        PERFORM 0195-PREPARAR-BORRADO                                     
018700        PERFORM 0200-BORRAR-MAESTRO UNTIL FIN-DE-VOLUMEN                  
018800        MOVE "N" TO WKS-FIN-VOLUMEN                                       
018900     END-IF                                                               
019000     MOVE 1 TO WKS-VOL-IDX                                                
019100     PERFORM 0311-LEER-Y-CARGAR-A UNTIL FIN-DE-VOLUMEN                    
019200     MOVE "N" TO WKS-FIN-VOLUMEN                                          
019300     MOVE 2 TO WKS-VOL-IDX                                                
019400     PERFORM 0321-LEER-Y-CARGAR-B UNTIL FIN-DE-VOLUMEN                    
019500     MOVE "N" TO WKS-FIN-VOLUMEN                                          
019600     MOVE 3 TO WKS-VOL-IDX                                                
019700     PERFORM 0331-LEER-Y-CARGAR-C UNTIL FIN-DE-VOLUMEN                    
019800     MOVE "N" TO WKS-FIN-VOLUMEN                                          
019900     MOVE 4 TO WKS-VOL-IDX                                                
020000     PERFORM 0341-LEER-Y-CARGAR-D UNTIL FIN-DE-VOLUMEN                    
020100     MOVE "N" TO WKS-FIN-VOLUMEN                                          
020200     MOVE 5 TO WKS-VOL-IDX                                                
020300     PERFORM 0351-LEER-Y-CARGAR-E UNTIL FIN-DE-VOLUMEN                    
020400     MOVE "N" TO WKS-FIN-VOLUMEN                                          
020500     MOVE 6 TO WKS-VOL-IDX                                                
020600     PERFORM 0361-LEER-Y-CARGAR-I UNTIL FIN-DE-VOLUMEN                    
020700     MOVE "N" TO WKS-FIN-VOLUMEN                                          
020800     PERFORM 0900-ESTADISTICAS                                            
020900     PERFORM 0950-CIERRE                                                  
021000     STOP RUN.                                                            
021100 0000-PRINCIPAL-E. EXIT.                                                  
021200                                                                          
021300 0100-INICIO SECTION.                                                     
021400     ACCEPT WKS-PARM-BORRA FROM SYSIN                                     
021500     OPEN INPUT  ECOREFA ECOREFB ECOREFC ECOREFD ECOREFE ECOREFI          
021600     OPEN I-O    ECOMAST                                                  
021700     IF FS-ECOMAST = 35                                                   
021800        CLOSE ECOMAST                                                     
021900        OPEN OUTPUT ECOMAST                                               
022000        CLOSE ECOMAST                                                     
022100        OPEN I-O ECOMAST                                                  
022200     END-IF                                                               
022300     IF FS-ECOREFA NOT = 0 OR FS-ECOMAST NOT = 0 AND NOT = 35             
022400        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE ECOCARG ***"              
022500        DISPLAY "FS-ECOREFA : " FS-ECOREFA                                
022600        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
022700        MOVE 91 TO RETURN-CODE                                            
022800        STOP RUN                                                          
022900     END-IF.                                                              
023000 0100-INICIO-E. EXIT.                                                     
023100                                                                          
023200 0195-PREPARAR-BORRADO SECTION.                                           
023300     MOVE LOW-VALUES TO ECOM-LLAVE-FEN                                    
023400     START ECOMAST KEY IS NOT LESS THAN ECOM-LLAVE-FEN                    
023500         INVALID KEY MOVE "Y" TO WKS-FIN-VOLUMEN                          
023600     END-START.                                                           
023700 0195-PREPARAR-BORRADO-E. EXIT.                                           
023800                                                                          
023900 0200-BORRAR-MAESTRO SECTION.                                             
024000     READ ECOMAST NEXT RECORD                                             
024100          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
024200     END-READ                                                             
024300     IF NOT FIN-DE-VOLUMEN                                                
024400        DELETE ECOMAST RECORD                                             
024500            INVALID KEY                                                   
024600                MOVE ECOM-LLAVE-FEN TO LLAVE                              
024700                DISPLAY "NO SE PUDO BORRAR " LLAVE-FEN-COLOCACION         
024800        END-DELETE                                                        
024900        ADD 1 TO WKS-TOTAL-BORRADOS                                       
025000     END-IF.                                                              
025100 0200-BORRAR-MAESTRO-E. EXIT.                                             
025200                                                                          
025300 0311-LEER-Y-CARGAR-A SECTION.                                            
025400     READ ECOREFA INTO REG-ECOREF                                         
025500          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
025600     END-READ                                                             
025700     IF NOT FIN-DE-VOLUMEN                                                
025800        PERFORM 0400-PROCESAR-REGISTRO-ECOREF                             
025900     END-IF.                                                              
026000 0311-LEER-Y-CARGAR-A-E. EXIT.                                            
026100                                                                          
026200 0321-LEER-Y-CARGAR-B SECTION.                                            
026300     READ ECOREFB INTO REG-ECOREF                                         
026400          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
026500     END-READ                                                             
026600     IF NOT FIN-DE-VOLUMEN                                                
026700        PERFORM 0400-PROCESAR-REGISTRO-ECOREF                             
026800     END-IF.                                                              
026900 0321-LEER-Y-CARGAR-B-E. EXIT.                                            
027000                                                                          
027100 0331-LEER-Y-CARGAR-C SECTION.                                            
027200     READ ECOREFC INTO REG-ECOREF                                         
027300          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
027400     END-READ                                                             
027500     IF NOT FIN-DE-VOLUMEN                                                
027600        PERFORM 0400-PROCESAR-REGISTRO-ECOREF                             
027700     END-IF.                                                              
027800 0331-LEER-Y-CARGAR-C-E. EXIT.                                            
027900                                                                          
028000 0341-LEER-Y-CARGAR-D SECTION.                                            
028100     READ ECOREFD INTO REG-ECOREF                                         
028200          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
028300     END-READ                                                             
028400     IF NOT FIN-DE-VOLUMEN                                                
028500        PERFORM 0400-PROCESAR-REGISTRO-ECOREF                             
028600     END-IF.                                                              
028700 0341-LEER-Y-CARGAR-D-E. EXIT.                                            
028800                                                                          
028900 0351-LEER-Y-CARGAR-E SECTION.                                            
029000     READ ECOREFE INTO REG-ECOREF                                         
029100          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
029200     END-READ                                                             
029300     IF NOT FIN-DE-VOLUMEN                                                
029400        PERFORM 0400-PROCESAR-REGISTRO-ECOREF                             
029500     END-IF.                                                              
029600 0351-LEER-Y-CARGAR-E-E. EXIT.                                            
029700                                                                          
029800*    03/08/1990 RVCH TLA-0019 - VOLUMEN DE INTERPOLADAS                   
029900 0361-LEER-Y-CARGAR-I SECTION.                                            
030000     READ ECOREFI INTO REG-ECOREF                                         
030100          AT END MOVE "Y" TO WKS-FIN-VOLUMEN                              
030200     END-READ                                                             
030300     IF NOT FIN-DE-VOLUMEN                                                
030400        PERFORM 0400-PROCESAR-REGISTRO-ECOREF                             
030500     END-IF.                                                              
030600 0361-LEER-Y-CARGAR-I-E. EXIT.                                            
030700                                                                          
030800 0400-PROCESAR-REGISTRO-ECOREF SECTION.                                   
030900     PERFORM 0500-CONTAR-MEDIOS-SUELTO                                    
031000     MOVE ECRF-FEN     TO ECOM-LLAVE-FEN                                  
031100     READ ECOMAST                                                         
031200          INVALID KEY                                                     
031300              PERFORM 0600-AGREGAR-APERTURA                               
031400          NOT INVALID KEY                                                 
031500              ADD 1 TO WKS-DUPLICA-VOL (WKS-VOL-IDX)                      
031600              ADD 1 TO WKS-TOTAL-DUPLICA                                  
031700     END-READ.                                                            
031800 0400-PROCESAR-REGISTRO-ECOREF-E. EXIT.                                   
031900                                                                          
032000*    09/07/1994 JLPD TLA-0080 - REGLA SUELTA: CUENTA TODO TOKEN           
032100*    QUE NO TERMINE EN PUNTO (LAS APERTURAS NO TRAEN RESULTADO)           
032200 0500-CONTAR-MEDIOS-SUELTO SECTION.                                       
032300     MOVE ZEROS          TO WKS-JUGADAS-LARGO                             
032400     MOVE ECRF-JUGADAS   TO WKS-JUGADAS-WORK                              
032500     MOVE 1              TO WKS-POS-ACTUAL                                
032600     PERFORM 0505-UN-TOKEN-SUELTO                                         
032700         UNTIL WKS-POS-ACTUAL > 500                                       
032800            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) = SPACE                 
032900     MOVE WKS-JUGADAS-LARGO TO ECOM-NUM-MEDIOS.                           
033000 0500-CONTAR-MEDIOS-SUELTO-E. EXIT.                                       
033100                                                                          
033200 0505-UN-TOKEN-SUELTO SECTION.                                            
033300     PERFORM 0510-EXTRAER-TOKEN                                           
033400     IF WKS-TOKEN-LARGO > 0                                               
033500        IF WKS-TOKEN(WKS-TOKEN-LARGO:1) NOT = "."                         
033600           ADD 1 TO WKS-JUGADAS-LARGO                                     
033700        END-IF                                                            
033800     END-IF.                                                              
033900 0505-UN-TOKEN-SUELTO-E. EXIT.                                            
034000                                                                          
034100 0510-EXTRAER-TOKEN SECTION.                                              
034200     MOVE SPACES TO WKS-TOKEN                                             
034300     MOVE ZEROS  TO WKS-TOKEN-LARGO                                       
034400     PERFORM 0511-UN-CARACTER-TOKEN                                       
034500         UNTIL WKS-POS-ACTUAL > 500                                       
034600            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) = SPACE                 
034700     PERFORM 0512-SALTAR-ESPACIO                                          
034800         UNTIL WKS-POS-ACTUAL > 500                                       
034900            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) NOT = SPACE.            
035000 0510-EXTRAER-TOKEN-E. EXIT.                                              
035100                                                                          
035200 0511-UN-CARACTER-TOKEN SECTION.                                          
035300     ADD 1 TO WKS-TOKEN-LARGO                                             
035400     MOVE WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1)                              
035500          TO WKS-TOKEN(WKS-TOKEN-LARGO:1)                                 
035600     ADD 1 TO WKS-POS-ACTUAL.                                             
035700 0511-UN-CARACTER-TOKEN-E. EXIT.                                          
035800                                                                          
035900 0512-SALTAR-ESPACIO SECTION.                                             
036000     ADD 1 TO WKS-POS-ACTUAL.                                             
036100 0512-SALTAR-ESPACIO-E. EXIT.                                             
036200                                                                          
036300 0600-AGREGAR-APERTURA SECTION.                                           
036400     ADD 1 TO WKS-TOTAL-CARGADOS                                          
036500     ADD 1 TO WKS-CARGADOS-VOL (WKS-VOL-IDX)                              
036600     MOVE WKS-TOTAL-CARGADOS  TO ECOM-LLAVE-ID                            
036700     MOVE ECRF-ECO            TO ECOM-ECO-CODIGO                          
036800     MOVE ECRF-NOMBRE         TO ECOM-NOMBRE                              
036900     MOVE ECRF-JUGADAS        TO ECOM-JUGADAS                             
037000     MOVE ECRF-FUENTE         TO ECOM-FUENTE                              
037100     MOVE ECRF-RAIZ-ECO       TO ECOM-RAIZ-ECO                            
037200     IF ECOM-RAIZ-ECO NOT = "Y" AND NOT = "N"                             
037300        MOVE "N" TO ECOM-RAIZ-ECO                                         
037400     END-IF                                                               
037500     WRITE REG-ECOMAST                                                    
037600           INVALID KEY                                                    
037700               MOVE ECOM-LLAVE-FEN TO LLAVE                               
037800               DISPLAY "ERROR AL ESCRIBIR ECOMAST: "                      
037900                       LLAVE-FEN-COLOCACION                               
038000     END-WRITE.                                                           
038100 0600-AGREGAR-APERTURA-E. EXIT.                                           
038200                                                                          
038300 0900-ESTADISTICAS SECTION.                                               
038400     DISPLAY "=========================================".                 
038500     DISPLAY "   CARGA DE CATALOGO ECO - ESTADISTICAS   ".                
038600     DISPLAY "=========================================".                 
038700     MOVE 1 TO WKS-VOL-IDX                                                
038800     PERFORM 0905-DESPLEGAR-VOLUMEN                                       
038900         UNTIL WKS-VOL-IDX > 6                                            
039000     MOVE WKS-TOTAL-CARGADOS TO WKS-MASCARA                               
039100     DISPLAY "TOTAL DE APERTURAS CARGADAS   : " WKS-MASCARA               
039200     MOVE WKS-TOTAL-DUPLICA  TO WKS-MASCARA                               
039300     DISPLAY "TOTAL DE DUPLICADOS DESCARTADOS: " WKS-MASCARA              
039400     MOVE WKS-TOTAL-BORRADOS TO WKS-MASCARA                               
039500     DISPLAY "TOTAL DE ENTRADAS BORRADAS PREVIO A CARGA: "                
039600             WKS-MASCARA                                                  
039700     DISPLAY "=========================================".                 
039800 0900-ESTADISTICAS-E. EXIT.                                               
039900                                                                          
040000 0905-DESPLEGAR-VOLUMEN SECTION.                                          
040100     MOVE WKS-CARGADOS-VOL (WKS-VOL-IDX) TO WKS-MASCARA                   
040200     DISPLAY WKS-VOLUMEN-DESC (WKS-VOL-IDX)                               
040300             " CARGADOS  : " WKS-MASCARA                                  
040400     MOVE WKS-DUPLICA-VOL (WKS-VOL-IDX) TO WKS-MASCARA                    
040500     DISPLAY WKS-VOLUMEN-DESC (WKS-VOL-IDX)                               
040600             " DUPLICADOS: " WKS-MASCARA                                  
040700     ADD 1 TO WKS-VOL-IDX.                                                
040800 0905-DESPLEGAR-VOLUMEN-E. EXIT.                                          
040900                                                                          
041000 0950-CIERRE SECTION.                                                     
041100     CLOSE ECOREFA ECOREFB ECOREFC ECOREFD ECOREFE ECOREFI                
041200     CLOSE ECOMAST.                                                       
041300 0950-CIERRE-E. EXIT.                                                     
