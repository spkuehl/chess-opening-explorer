000100******************************************************************        
000200* FECHA       : 21/03/1995                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : RPTAPDE                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPORTE DE DETALLE DE UNA APERTURA. RECIBE POR   *        
000800*             : SYSIN EL IDENTIFICADOR DE LA APERTURA Y ACUMULA  *        
000900*             : LAS PARTIDAS DE ESA APERTURA CON MEDIOS CONOCIDOS*        
001000*             : PARA CALCULAR TRIUNFOS, TABLAS Y PROMEDIOS.      *        
001100* ARCHIVOS    : JUGMAST=C,ECOMAST=C,RPTAPDE=A                    *        
001200* ACCION (ES) : D=DETALLE DE UNA APERTURA                        *        
001300* INSTALADO   : 23/03/1995                                       *        
001400* BPM/RATIONAL: TLA-0092                                         *        
001500* NOMBRE      : REPORTE DE DETALLE DE APERTURA                   *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID. RPTAPDE.                                                     
001900 AUTHOR. JULIO LARA PADILLA.                                              
002000 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002100 DATE-WRITTEN. 21/03/1995.                                                
002200 DATE-COMPILED.                                                           
002300 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002400******************************************************************        
002500* BITACORA DE CAMBIOS                                            *        
002600* FECHA      INIC   REQ         DESCRIPCION                      *        
002700* ---------  ----   ----------  -------------------------------- *        
002800* 21/03/1995 JLPD   TLA-0092    VERSION ORIGINAL DEL PROGRAMA.   *        
002900* 28/03/1995 JLPD   TLA-0092    SE AGREGA PROMEDIO DE MEDIO DE   *        
003000*                               LLEGADA A FINAL DE PARTIDA.      *        
003100* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K DEL PROGRAMA. SIN   *        
003200*                               CAMBIOS, NO MANEJA FECHAS.       *        
003300* 09/05/2004 EDLR   TLA-0183    SE ACLARA MENSAJE DE APERTURA    *        
003400*                               NO ENCONTRADA (NOT FOUND).       *        
003500* 22/07/2006 EDLR   TLA-0192    SE AGREGA VISTA DE LAS JUGADAS   *        
003600*                               DE LA APERTURA AL RENGLON DE     *        
003700*                               DETALLE. SE AMPLIA EL RENGLON.   *        
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-4381.                                               
004200 OBJECT-COMPUTER. IBM-4381.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS CLASE-NUMERICA IS "0" THRU "9".                                
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT JUGMAST ASSIGN TO JUGMAST                                     
004900            ORGANIZATION IS INDEXED                                       
005000            ACCESS MODE  IS DYNAMIC                                       
005100            RECORD KEY   IS JUGM-LLAVE-SRC                                
005200            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
005300            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
005400                WITH DUPLICATES                                           
005500            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
005600     SELECT ECOMAST ASSIGN TO ECOMAST                                     
005700            ORGANIZATION IS INDEXED                                       
005800            ACCESS MODE  IS DYNAMIC                                       
005900            RECORD KEY   IS ECOM-LLAVE-FEN                                
006000            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
006100            FILE STATUS  IS FS-ECOMAST.                                   
006200     SELECT RPTAPDE ASSIGN TO RPTAPDE                                     
006300            ORGANIZATION IS SEQUENTIAL                                    
006400            FILE STATUS  IS FS-RPTAPDE.                                   
006500******************************************************************        
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  JUGMAST.                                                             
006900     COPY JUGMAST.                                                        
007000 FD  ECOMAST.                                                             
007100     COPY ECOMAST.                                                        
007200 FD  RPTAPDE                                                              
007300     RECORD CONTAINS 200 CHARACTERS.                                      
007400 01  LIN-RPTAPDE                        PIC X(200).                       
007500******************************************************************        
007600 WORKING-STORAGE SECTION.                                                 
007700******************************************************************        
007800*   TARJETA DE PARAMETROS (LEIDA POR SYSIN)                      *        
007900******************************************************************        
008000 01  WKS-PARM-CARD.                                                       
008100     05  PARM-OPENING-ID                PIC 9(07).                        
008200*    28/02/1995 JLPD TLA-0084 - VISTA ALFANUMERICA DEL ID DE              
008300*    APERTURA PARA LOS LITERALES DEL ENCABEZADO DEL REPORTE.              
008400     05  PARM-OPENING-ID-R REDEFINES PARM-OPENING-ID.                     
008500         10  PARM-OPENING-ID-TXT       PIC X(07).                         
008600     05  FILLER                         PIC X(73).                        
008700 01  WKS-APERTURA-EXISTE                PIC X(01) VALUE "N".              
008800     88  APERTURA-FUE-ENCONTRADA                VALUE "Y".                
008900******************************************************************        
009000*   ACUMULADORES DEL DETALLE DE LA APERTURA                      *        
009100******************************************************************        
009200 01  WKS-ACUM-DETALLE.                                                    
009300     05  WKS-JUEGOS                     PIC 9(07) COMP-3 VALUE 0.         
009400     05  WKS-BLANCAS                    PIC 9(07) COMP-3 VALUE 0.         
009500     05  WKS-TABLAS                     PIC 9(07) COMP-3 VALUE 0.         
009600     05  WKS-NEGRAS                     PIC 9(07) COMP-3 VALUE 0.         
009700     05  WKS-SUMA-MOV-BLANCAS           PIC 9(09) COMP-3 VALUE 0.         
009800     05  WKS-CTA-MOV-BLANCAS            PIC 9(07) COMP-3 VALUE 0.         
009900     05  WKS-SUMA-MOV-NEGRAS            PIC 9(09) COMP-3 VALUE 0.         
010000     05  WKS-CTA-MOV-NEGRAS             PIC 9(07) COMP-3 VALUE 0.         
010100     05  WKS-CTA-FINALES                PIC 9(07) COMP-3 VALUE 0.         
010200     05  WKS-SUMA-MOV-FINAL             PIC 9(09) COMP-3 VALUE 0.         
010300******************************************************************        
010400*   AREAS PARA EL CALCULO DE PROMEDIOS Y PORCENTAJES             *        
010500******************************************************************        
010600 01  WKS-AREA-CALCULO.                                                    
010700     05  WKS-DIVIDENDO                  PIC 9(09)V9999 VALUE 0.           
010800*    28/02/1995 JLPD TLA-0084 - VISTA POR PARTE ENTERA Y                  
010900*    DECIMAL DEL DIVIDENDO PARA TRAZAS DE DEPURACION.                     
011000     05  WKS-DIVIDENDO-R REDEFINES WKS-DIVIDENDO.                         
011100         10  WKS-DIVIDENDO-ENTERO      PIC 9(09).                         
011200         10  WKS-DIVIDENDO-DECIMAL     PIC 9(04).                         
011300     05  WKS-PROM-BLANCAS               PIC 9(03)V99   VALUE 0.           
011400     05  WKS-PROM-BLANCAS-FLAG          PIC X(01) VALUE "N".              
011500         88  HAY-PROM-BLANCAS                   VALUE "Y".                
011600     05  WKS-PROM-NEGRAS                PIC 9(03)V99   VALUE 0.           
011700     05  WKS-PROM-NEGRAS-FLAG           PIC X(01) VALUE "N".              
011800         88  HAY-PROM-NEGRAS                    VALUE "Y".                
011900     05  WKS-PCT-FINAL                  PIC 9(03)V99   VALUE 0.           
012000     05  WKS-PROM-FINAL                 PIC 9(03)V99   VALUE 0.           
012100     05  WKS-PROM-FINAL-FLAG            PIC X(01) VALUE "N".              
012200         88  HAY-PROM-FINAL                     VALUE "Y".                
012300 01  WKS-EDITA-JUE                      PIC ZZZ,ZZ9.                      
012400******************************************************************        
012500*   BANDERAS DE FIN DE BLOQUE DE PARTIDAS DE LA APERTURA         *        
012600******************************************************************        
012700 01  WKS-BANDERAS.                                                        
012800     05  WKS-FIN-BLOQUE                 PIC X(01) VALUE "N".              
012900         88  FIN-DEL-BLOQUE                     VALUE "Y".                
013000******************************************************************        
013100*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
013200******************************************************************        
013300 01  FS-JUGMAST                         PIC 9(02) VALUE ZEROS.            
013400 01  FSE-JUGMAST.                                                         
013500     05  FSE-RETURN                     PIC S9(4) COMP-5 VALUE 0.         
013600     05  FSE-FUNCTION                   PIC S9(4) COMP-5 VALUE 0.         
013700     05  FSE-FEEDBACK                   PIC S9(4) COMP-5 VALUE 0.         
013800 01  FS-ECOMAST                         PIC 9(02) VALUE ZEROS.            
013900 01  FS-RPTAPDE                         PIC 9(02) VALUE ZEROS.            
014000 01  PROGRAMA                           PIC X(08) VALUE "RPTAPDE".        
014100 01  ARCHIVO                            PIC X(08) VALUE SPACES.           
014200 01  ACCION                             PIC X(10) VALUE SPACES.           
014300 01  LLAVE                              PIC X(64) VALUE SPACES.           
014400*    19/09/1996 JLPD TLA-0104 - MITADES DE LA LLAVE, RESERVADA            
014500*    IGUAL QUE EN LOS DEMAS PROGRAMAS DE JUEGOS POR SI EN                 
014600*    ALGUN MOMENTO ESTE REPORTE TAMBIEN BITACOREA POR LLAVE.              
014700 01  LLAVE-R REDEFINES LLAVE.                                             
014800     05  LLAVE-MITAD-1                  PIC X(32).                        
014900     05  LLAVE-MITAD-2                  PIC X(32).                        
015000******************************************************************        
015100 PROCEDURE DIVISION.                                                      
015200******************************************************************        
015300 0000-PRINCIPAL SECTION.                                                  
015400     PERFORM 0100-INICIO                                                  
015500     PERFORM 0200-BUSCAR-APERTURA                                         
015600     IF APERTURA-FUE-ENCONTRADA                                           
015700        PERFORM 0300-ACUMULAR-PARTIDAS                                    
015800        IF WKS-JUEGOS > 0                                                 
015900           PERFORM 0600-CALCULAR-Y-ESCRIBIR                               
016000        ELSE                                                              
016100           PERFORM 0700-ESCRIBIR-NO-ENCONTRADO                            
016200        END-IF                                                            
016300     ELSE                                                                 
016400        PERFORM 0700-ESCRIBIR-NO-ENCONTRADO                               
016500     END-IF                                                               
016600     PERFORM 0900-ESTADISTICAS                                            
016700     PERFORM 0950-CIERRE                                                  
016800     STOP RUN.                                                            
016900 0000-PRINCIPAL-E. EXIT.                                                  
017000                                                                          
017100 0100-INICIO SECTION.                                                     
017200     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
017300     OPEN INPUT  JUGMAST                                                  
017400     OPEN INPUT  ECOMAST                                                  
017500     OPEN OUTPUT RPTAPDE                                                  
017600     IF FS-JUGMAST NOT = 0 OR FS-ECOMAST NOT = 0                          
017700                        OR FS-RPTAPDE NOT = 0                             
017800        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE RPTAPDE ***"              
017900        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
018000        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
018100        DISPLAY "FS-RPTAPDE : " FS-RPTAPDE                                
018200        MOVE 91 TO RETURN-CODE                                            
018300        STOP RUN                                                          
018400     END-IF.                                                              
018500 0100-INICIO-E. EXIT.                                                     
018600                                                                          
018700 0200-BUSCAR-APERTURA SECTION.                                            
018800     MOVE PARM-OPENING-ID TO ECOM-LLAVE-ID                                
018900     READ ECOMAST KEY IS ECOM-LLAVE-ID                                    
019000          INVALID KEY                                                     
019100              MOVE "N" TO WKS-APERTURA-EXISTE                             
019200          NOT INVALID KEY                                                 
019300              MOVE "Y" TO WKS-APERTURA-EXISTE                             
019400     END-READ.                                                            
019500 0200-BUSCAR-APERTURA-E. EXIT.                                            
019600                                                                          
019700*    RECORRE POR LLAVE ALTERNA JUGM-APERTURA-ID, RESTRINGIDO A   *        
019800*    PARTIDAS CON NUMERO DE MEDIOS CONOCIDO (JUGM-NUM-MEDIOS-    *        
019900*    FLAG = "Y"), SEGUN LA REGLA DE ESTA PANTALLA DE DETALLE     *        
020000 0300-ACUMULAR-PARTIDAS SECTION.                                          
020100     MOVE "N" TO WKS-FIN-BLOQUE                                           
020200     MOVE PARM-OPENING-ID TO JUGM-APERTURA-ID                             
020300     START JUGMAST KEY IS = JUGM-APERTURA-ID                              
020400           INVALID KEY MOVE "Y" TO WKS-FIN-BLOQUE                         
020500     END-START                                                            
020600     IF NOT FIN-DEL-BLOQUE                                                
020700        PERFORM 0310-LEER-UNA-PARTIDA                                     
020800        PERFORM 0320-PROCESAR-BLOQUE UNTIL FIN-DEL-BLOQUE                 
020900     END-IF.                                                              
021000 0300-ACUMULAR-PARTIDAS-E. EXIT.                                          
021100                                                                          
021200 0310-LEER-UNA-PARTIDA SECTION.                                           
021300     READ JUGMAST NEXT RECORD                                             
021400          AT END MOVE "Y" TO WKS-FIN-BLOQUE                               
021500     END-READ                                                             
021600     IF NOT FIN-DEL-BLOQUE                                                
021700        IF JUGM-APERTURA-ID NOT = PARM-OPENING-ID                         
021800           MOVE "Y" TO WKS-FIN-BLOQUE                                     
021900        END-IF                                                            
022000     END-IF.                                                              
022100 0310-LEER-UNA-PARTIDA-E. EXIT.                                           
022200                                                                          
022300 0320-PROCESAR-BLOQUE SECTION.                                            
022400     IF JUGM-NUM-MEDIOS-FLAG = "Y"                                        
022500        PERFORM 0330-SUMAR-UNA-PARTIDA                                    
022600     END-IF                                                               
022700     PERFORM 0310-LEER-UNA-PARTIDA.                                       
022800 0320-PROCESAR-BLOQUE-E. EXIT.                                            
022900                                                                          
023000 0330-SUMAR-UNA-PARTIDA SECTION.                                          
023100     ADD 1 TO WKS-JUEGOS                                                  
023200     IF JUGM-GANA-BLANCAS                                                 
023300        ADD 1 TO WKS-BLANCAS                                              
023400        ADD JUGM-NUM-MEDIOS TO WKS-SUMA-MOV-BLANCAS                       
023500        ADD 1 TO WKS-CTA-MOV-BLANCAS                                      
023600     END-IF                                                               
023700     IF JUGM-TABLAS                                                       
023800        ADD 1 TO WKS-TABLAS                                               
023900     END-IF                                                               
024000     IF JUGM-GANA-NEGRAS                                                  
024100        ADD 1 TO WKS-NEGRAS                                               
024200        ADD JUGM-NUM-MEDIOS TO WKS-SUMA-MOV-NEGRAS                        
024300        ADD 1 TO WKS-CTA-MOV-NEGRAS                                       
024400     END-IF                                                               
024500     IF JUGM-LLEGA-A-FINAL                                                
024600        ADD 1 TO WKS-CTA-FINALES                                          
024700        ADD JUGM-FINAL-MEDIO TO WKS-SUMA-MOV-FINAL                        
024800     END-IF.                                                              
024900 0330-SUMAR-UNA-PARTIDA-E. EXIT.                                          
025000                                                                          
025100 0600-CALCULAR-Y-ESCRIBIR SECTION.                                        
025200     MOVE "N" TO WKS-PROM-BLANCAS-FLAG                                    
025300     IF WKS-CTA-MOV-BLANCAS > 0                                           
025400        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
025500            (WKS-SUMA-MOV-BLANCAS + WKS-CTA-MOV-BLANCAS)                  
025600                / (2 * WKS-CTA-MOV-BLANCAS)                               
025700        MOVE WKS-DIVIDENDO TO WKS-PROM-BLANCAS                            
025800        MOVE "Y" TO WKS-PROM-BLANCAS-FLAG                                 
025900     END-IF                                                               
026000     MOVE "N" TO WKS-PROM-NEGRAS-FLAG                                     
026100     IF WKS-CTA-MOV-NEGRAS > 0                                            
026200        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
026300            WKS-SUMA-MOV-NEGRAS / (2 * WKS-CTA-MOV-NEGRAS)                
026400        MOVE WKS-DIVIDENDO TO WKS-PROM-NEGRAS                             
026500        MOVE "Y" TO WKS-PROM-NEGRAS-FLAG                                  
026600     END-IF                                                               
026700     COMPUTE WKS-DIVIDENDO ROUNDED =                                      
026800         100 * WKS-CTA-FINALES / WKS-JUEGOS                               
026900     MOVE WKS-DIVIDENDO TO WKS-PCT-FINAL                                  
027000     MOVE "N" TO WKS-PROM-FINAL-FLAG                                      
027100     IF WKS-CTA-FINALES > 0                                               
027200        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
027300            (WKS-SUMA-MOV-FINAL + WKS-CTA-FINALES)                        
027400                / (2 * WKS-CTA-FINALES)                                   
027500        MOVE WKS-DIVIDENDO TO WKS-PROM-FINAL                              
027600        MOVE "Y" TO WKS-PROM-FINAL-FLAG                                   
027700     END-IF                                                               
027800     MOVE WKS-JUEGOS TO WKS-EDITA-JUE                                     
027900     MOVE SPACES TO LIN-RPTAPDE                                           
028000     STRING "APERTURA " ECOM-LLAVE-ID DELIMITED BY SIZE                   
028100            " " ECOM-ECO-CODIGO       DELIMITED BY SIZE                   
028200            " " ECOM-NOMBRE (1:40)    DELIMITED BY SIZE                   
028300            " JUEGOS=" WKS-EDITA-JUE  DELIMITED BY SIZE                   
028400            " BLA=" WKS-BLANCAS       DELIMITED BY SIZE                   
028500            " TAB=" WKS-TABLAS        DELIMITED BY SIZE                   
028600            " NEG=" WKS-NEGRAS        DELIMITED BY SIZE                   
028700            " FINALES=" WKS-CTA-FINALES DELIMITED BY SIZE                 
028800            " %FINAL=" WKS-PCT-FINAL  DELIMITED BY SIZE                   
028900            " JUGADAS=" ECOM-JUGADAS (1:40) DELIMITED BY SIZE             
029000            INTO LIN-RPTAPDE                                              
029100     WRITE LIN-RPTAPDE                                                    
029200     PERFORM 0610-ESCRIBIR-PROMEDIOS.                                     
029300 0600-CALCULAR-Y-ESCRIBIR-E. EXIT.                                        
029400                                                                          
029500 0610-ESCRIBIR-PROMEDIOS SECTION.                                         
029600     MOVE SPACES TO LIN-RPTAPDE                                           
029700     MOVE " PROM-MOV-BLANCAS="        TO LIN-RPTAPDE (1:19)               
029800     IF HAY-PROM-BLANCAS                                                  
029900        MOVE WKS-PROM-BLANCAS         TO LIN-RPTAPDE (20:6)               
030000     ELSE                                                                 
030100        MOVE "N/A"                    TO LIN-RPTAPDE (20:3)               
030200     END-IF                                                               
030300     MOVE " PROM-MOV-NEGRAS="         TO LIN-RPTAPDE (27:18)              
030400     IF HAY-PROM-NEGRAS                                                   
030500        MOVE WKS-PROM-NEGRAS          TO LIN-RPTAPDE (45:6)               
030600     ELSE                                                                 
030700        MOVE "N/A"                    TO LIN-RPTAPDE (45:3)               
030800     END-IF                                                               
030900     MOVE " PROM-MOV-FINAL="          TO LIN-RPTAPDE (52:17)              
031000     IF HAY-PROM-FINAL                                                    
031100        MOVE WKS-PROM-FINAL           TO LIN-RPTAPDE (69:6)               
031200     ELSE                                                                 
031300        MOVE "N/A"                    TO LIN-RPTAPDE (69:3)               
031400     END-IF                                                               
031500     WRITE LIN-RPTAPDE.                                                   
031600 0610-ESCRIBIR-PROMEDIOS-E. EXIT.                                         
031700                                                                          
031800 0700-ESCRIBIR-NO-ENCONTRADO SECTION.                                     
031900     MOVE SPACES TO LIN-RPTAPDE                                           
032000     STRING "APERTURA " PARM-OPENING-ID DELIMITED BY SIZE                 
032100            " NOT FOUND"                DELIMITED BY SIZE                 
032200            INTO LIN-RPTAPDE                                              
032300     WRITE LIN-RPTAPDE                                                    
032400     DISPLAY LIN-RPTAPDE (1:60).                                          
032500 0700-ESCRIBIR-NO-ENCONTRADO-E. EXIT.                                     
032600                                                                          
032700 0900-ESTADISTICAS SECTION.                                               
032800     DISPLAY "=========================================".                 
032900     DISPLAY "  REPORTE DE DETALLE DE APERTURA          ".                
033000     DISPLAY "=========================================".                 
033100     DISPLAY "APERTURA SOLICITADA           : "                           
033200             PARM-OPENING-ID                                              
033300     MOVE WKS-JUEGOS TO WKS-EDITA-JUE                                     
033400     DISPLAY "PARTIDAS CON MEDIOS CONOCIDOS : " WKS-EDITA-JUE             
033500     DISPLAY "=========================================".                 
033600 0900-ESTADISTICAS-E. EXIT.                                               
033700                                                                          
033800 0950-CIERRE SECTION.                                                     
033900     CLOSE JUGMAST ECOMAST RPTAPDE.                                       
034000 0950-CIERRE-E. EXIT.                                                     
