000100******************************************************************        
000200*  COPYBOOK    : JUGIMP                                          *        
000300*  DESCRIPCION : LAYOUT DE ENTRADA DE PARTIDAS A IMPORTAR, YA    *        
000400*                CON ENCABEZADOS Y TEXTO DE JUGADAS SEPARADOS.   *        
000500*                LA FECHA VIENE COMO TEXTO AAAA.MM.DD Y PUEDE    *        
000600*                TRAER COMPONENTES DESCONOCIDOS ("??"/"????").   *        
000700******************************************************************        
000800* FECHA      INIC   REQ         DESCRIPCION                     *         
000900* ---------  ----   ----------  ------------------------------- *         
001000* 12/03/1989 RVCH   TLA-0004    CREACION DE LA ENTRADA JUGIMP   *         
001100* 30/11/1990 RVCH   TLA-0031    SE AGREGAN CAMPOS DE ELO TEXTO  *         
001200******************************************************************        
001300 01  REG-JUGIMP.                                                          
001400     05  JIMP-EVENTO                 PIC X(255).                          
001500     05  JIMP-SITIO                  PIC X(255).                          
001600     05  JIMP-FECHA-TEXTO            PIC X(10).                           
001700     05  JIMP-RONDA                  PIC X(50).                           
001800     05  JIMP-BLANCAS                PIC X(255).                          
001900     05  JIMP-NEGRAS                 PIC X(255).                          
002000     05  JIMP-RESULTADO              PIC X(10).                           
002100     05  JIMP-ELO-BLANCAS-TXT        PIC X(10).                           
002200     05  JIMP-ELO-NEGRAS-TXT         PIC X(10).                           
002300     05  JIMP-CONTROL-TIEMPO         PIC X(50).                           
002400     05  JIMP-TERMINACION            PIC X(100).                          
002500     05  JIMP-FIN-HORA               PIC X(20).                           
002600     05  JIMP-FORMATO                PIC X(10).                           
002700     05  JIMP-JUGADAS                PIC X(1000).                         
002800     05  FILLER                      PIC X(20).                           
