000100******************************************************************        
000200* FECHA       : 15/06/1994                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : JUGCTM1                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPROCESO DE RESPALDO QUE RECALCULA EL NUMERO    *        
000800*             : DE MEDIOS JUGADOS (JUGM-NUM-MEDIOS) DE TODAS LAS *        
000900*             : PARTIDAS DEL MAESTRO JUGMAST QUE AUN NO LO       *        
001000*             : TIENEN CALCULADO (JUGM-NUM-MEDIOS-FLAG = "N").   *        
001100* ARCHIVOS    : JUGMAST=A                                        *        
001200* ACCION (ES) : R=RECALCULAR MEDIOS PENDIENTES                   *        
001300* INSTALADO   : 17/06/1994                                       *        
001400* BPM/RATIONAL: TLA-0079                                         *        
001500* NOMBRE      : REPROCESO DE CONTEO DE MEDIOS JUGADOS            *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID. JUGCTM1.                                                     
001900 AUTHOR. JULIO LARA PADILLA.                                              
002000 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002100 DATE-WRITTEN. 15/06/1994.                                                
002200 DATE-COMPILED.                                                           
002300 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002400******************************************************************        
002500* BITACORA DE CAMBIOS                                            *        
002600* FECHA      INIC   REQ         DESCRIPCION                      *        
002700* ---------  ----   ----------  -------------------------------- *        
002800* 15/06/1994 JLPD   TLA-0079    VERSION ORIGINAL DEL PROGRAMA.   *        
002900* 17/06/1994 JLPD   TLA-0079    PRUEBAS DE REESCRITURA CONTRA    *        
003000*                               EL MAESTRO JUGMAST DE PRUEBAS.   *        
003100* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K DEL PROGRAMA. SIN   *        
003200*                               CAMBIOS, NO MANEJA FECHAS.       *        
003300* 12/08/2003 EDLR   TLA-0177    SE AGREGA CONTADOR DE PARTIDAS   *        
003400*                               YA CALCULADAS QUE SE OMITEN.     *        
003500* 20/09/2004 EDLR   TLA-0184    SOLO ACTUALIZA CUANDO EL CONTEO  *        
003600*                               RECALCULADO ES MAYOR QUE CERO.   *        
003700* 24/10/2004 EDLR   TLA-0186    CORRIGE MARCADOR DE NUMERO DE    *        
003800*                               JUGADA (ERA UN OR, DEBE SER AND).*        
003900* 24/10/2004 EDLR   TLA-0190    MARCADOR DE NUMERO DE JUGADA:    *        
004000*                               TAMBIEN SE RECONOCE UN TOKEN DE  *        
004100*                               SOLO DIGITOS Y PUNTOS.           *        
004200******************************************************************        
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-4381.                                               
004600 OBJECT-COMPUTER. IBM-4381.                                               
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
005000     SWITCH-1 IS UPSI-TODAS                                               
005100         ON STATUS  IS MODO-RECALCULA-TODAS                               
005200         OFF STATUS IS MODO-SOLO-PENDIENTES.                              
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT JUGMAST ASSIGN TO JUGMAST                                     
005600            ORGANIZATION IS INDEXED                                       
005700            ACCESS MODE  IS DYNAMIC                                       
005800            RECORD KEY   IS JUGM-LLAVE-SRC                                
005900            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
006000            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
006100                WITH DUPLICATES                                           
006200            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
006300******************************************************************        
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  JUGMAST.                                                             
006700     COPY JUGMAST.                                                        
006800******************************************************************        
006900 WORKING-STORAGE SECTION.                                                 
007000******************************************************************        
007100*   CONTEO DE MEDIOS JUGADOS (MISMA REGLA ESTRICTA DE JUGIMPO)   *        
007200******************************************************************        
007300 01  WKS-CONTEO-MEDIOS.                                                   
007400     05  WKS-JUGADAS-LARGO             PIC 9(04) COMP  VALUE ZERO.        
007500     05  WKS-JUGADAS-WORK              PIC X(1000).                       
007600*    11/07/1994 JLPD TLA-0083 - VISTA EN RANURAS DE 20 BYTES,             
007700*    PROBADA PARA UN CONTADOR MAS RAPIDO Y NUNCA TERMINADA.               
007800     05  WKS-JUGADAS-WORK-R REDEFINES WKS-JUGADAS-WORK.                   
007900         10  WKS-JUGADAS-RANURA OCCURS 50 TIMES PIC X(20).                
008000     05  WKS-TOKEN                     PIC X(20).                         
008100     05  WKS-TOKEN-R REDEFINES WKS-TOKEN.                                 
008200         10  WKS-TOKEN-PRIMER-CAR      PIC X(01).                         
008300         10  FILLER                    PIC X(19).                         
008400     05  WKS-TOKEN-LARGO               PIC 9(02) COMP  VALUE ZERO.        
008500     05  WKS-TOKEN-MARCADOR-FLAG      PIC X(01) VALUE "N".                
008600         88  TOKEN-ES-MARCADOR                 VALUE "Y".                 
008700     05  WKS-TOKEN-SOLO-DIGITOS-FLAG  PIC X(01) VALUE "N".                
008800         88  TOKEN-SOLO-DIGITOS               VALUE "Y".                  
008900     05  WKS-IDX-TOKEN                PIC 9(02) COMP  VALUE ZERO.         
009000     05  WKS-POS-ACTUAL                PIC 9(04) COMP  VALUE ZERO.        
009100******************************************************************        
009200*   CONTADORES DE ESTADISTICAS                                   *        
009300******************************************************************        
009400 01  WKS-CONTADORES.                                                      
009500     05  WKS-TOTAL-LEIDAS              PIC 9(07) COMP-3 VALUE 0.          
009600     05  WKS-TOTAL-RECALCULADAS        PIC 9(07) COMP-3 VALUE 0.          
009700     05  WKS-TOTAL-OMITIDAS            PIC 9(07) COMP-3 VALUE 0.          
009800     05  WKS-TOTAL-SIN-CONTEO         PIC 9(07) COMP-3 VALUE 0.           
009900     05  WKS-MASCARA                   PIC ZZZ,ZZ9.                       
010000******************************************************************        
010100*   BANDERAS DE FIN DE ARCHIVO                                   *        
010200******************************************************************        
010300 01  WKS-BANDERAS.                                                        
010400     05  WKS-FIN-JUGMAST               PIC X(01) VALUE "N".               
010500         88  FIN-DE-JUGMAST                     VALUE "Y".                
010600******************************************************************        
010700*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
010800******************************************************************        
010900 01  FS-JUGMAST                        PIC 9(02) VALUE ZEROS.             
011000 01  FSE-JUGMAST.                                                         
011100     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
011200     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
011300     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
011400 01  PROGRAMA                          PIC X(08) VALUE "JUGCTM1 ".        
011500 01  ARCHIVO                           PIC X(08) VALUE SPACES.            
011600 01  ACCION                            PIC X(10) VALUE SPACES.            
011700 01  LLAVE                             PIC X(64) VALUE SPACES.            
011800*    19/09/1996 JLPD TLA-0104 - LA LLAVE DE ORIGEN ES UN HASH             
011900*    DE 64 HEX. SE PARTE EN DOS MITADES PARA ACORTAR LO QUE               
012000*    SE MANDA A LA BITACORA DE ERRORES.                                   
012100 01  LLAVE-R REDEFINES LLAVE.                                             
012200     05  LLAVE-MITAD-1                 PIC X(32).                         
012300     05  LLAVE-MITAD-2                 PIC X(32).                         
012400******************************************************************        
012500 PROCEDURE DIVISION.                                                      
012600******************************************************************        
012700 0000-PRINCIPAL SECTION.                                                  
012800     PERFORM 0100-INICIO                                                  
012900     PERFORM 0200-LEER-Y-RECALCULAR UNTIL FIN-DE-JUGMAST                  
013000     PERFORM 0900-ESTADISTICAS                                            
013100     PERFORM 0950-CIERRE                                                  
013200     STOP RUN.                                                            
013300 0000-PRINCIPAL-E. EXIT.                                                  
013400                                                                          
013500 0100-INICIO SECTION.                                                     
013600     OPEN I-O JUGMAST                                                     
013700     IF FS-JUGMAST NOT = 0                                                
013800        DISPLAY "*** ERROR AL ABRIR JUGMAST EN JUGCTM1 ***"               
013900        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
014000        MOVE 91 TO RETURN-CODE                                            
014100        STOP RUN                                                          
014200     END-IF.                                                              
014300 0100-INICIO-E. EXIT.                                                     
014400                                                                          
014500 0200-LEER-Y-RECALCULAR SECTION.                                          
014600     READ JUGMAST NEXT RECORD                                             
014700          AT END MOVE "Y" TO WKS-FIN-JUGMAST                              
014800     END-READ                                                             
014900     IF NOT FIN-DE-JUGMAST                                                
015000        ADD 1 TO WKS-TOTAL-LEIDAS                                         
015100        IF JUGM-NUM-MEDIOS-FLAG = "N" OR MODO-RECALCULA-TODAS             
015200           PERFORM 0210-RECALCULAR-SI-CORRESPONDE                         
015300        ELSE                                                              
015400           ADD 1 TO WKS-TOTAL-OMITIDAS                                    
015500        END-IF                                                            
015600     END-IF.                                                              
015700 0200-LEER-Y-RECALCULAR-E. EXIT.                                          
015800                                                                          
015900*    20/09/2004 EDLR TLA-0184 - SOLO ACTUALIZA EL MAESTRO SI    *         
016000*    EL CONTEO RECALCULADO ES MAYOR QUE CERO; SI DA CERO LA     *         
016100*    PARTIDA QUEDA IGUAL, TODAVIA SIN NUMERO DE MEDIOS.         *         
016200 0210-RECALCULAR-SI-CORRESPONDE SECTION.                                  
016300     PERFORM 0500-CONTAR-MEDIOS-ESTRICTO                                  
016400     IF WKS-JUGADAS-LARGO > 0                                             
016500        MOVE "Y" TO JUGM-NUM-MEDIOS-FLAG                                  
016600        MOVE WKS-JUGADAS-LARGO TO JUGM-NUM-MEDIOS                         
016700        REWRITE REG-JUGMAST                                               
016800                INVALID KEY                                               
016900                    MOVE JUGM-LLAVE-SRC TO LLAVE                          
017000                    DISPLAY "ERROR AL REESCRIBIR JUGMAST: "               
017100                            LLAVE-MITAD-1                                 
017200        END-REWRITE                                                       
017300        ADD 1 TO WKS-TOTAL-RECALCULADAS                                   
017400     ELSE                                                                 
017500        ADD 1 TO WKS-TOTAL-SIN-CONTEO                                     
017600     END-IF.                                                              
017700 0210-RECALCULAR-SI-CORRESPONDE-E. EXIT.                                  
017800                                                                          
017900*    09/07/1994 JLPD TLA-0080 - REGLA ESTRICTA: SOLO CUENTA UN   *        
018000*    MEDIO CUANDO EL TOKEN NO ES NUMERO DE JUGADA NI RESULTADO   *        
018100 0500-CONTAR-MEDIOS-ESTRICTO SECTION.                                     
018200     MOVE ZEROS         TO WKS-JUGADAS-LARGO                              
018300     MOVE JUGM-JUGADAS  TO WKS-JUGADAS-WORK                               
018400     MOVE 1             TO WKS-POS-ACTUAL                                 
018500     PERFORM 0505-UN-TOKEN-ESTRICTO                                       
018600         UNTIL WKS-POS-ACTUAL > 1000                                      
018700            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) = SPACE.                
018800 0500-CONTAR-MEDIOS-ESTRICTO-E. EXIT.                                     
018900                                                                          
019000*    24/10/2004 EDLR TLA-0186 - EL MARCADOR DE NUMERO DE JUGADA           
019100*    SE RECONOCE CON PRIMER CARACTER NUMERICO Y ULTIMO ".", NO            
019200*    CON UN OR QUE ACEPTABA CUALQUIER TOKEN QUE TERMINARA MAL.            
019300 0505-UN-TOKEN-ESTRICTO SECTION.                                          
019400     PERFORM 0510-EXTRAER-TOKEN-JUGADA                                    
019500     IF WKS-TOKEN-LARGO > 0                                               
019600        MOVE "N" TO WKS-TOKEN-MARCADOR-FLAG                               
019700        IF WKS-TOKEN-PRIMER-CAR IS CLASE-NUMERICA                         
019800              AND WKS-TOKEN (WKS-TOKEN-LARGO:1) = "."                     
019900           MOVE "Y" TO WKS-TOKEN-MARCADOR-FLAG                            
020000        END-IF                                                            
020100        IF NOT TOKEN-ES-MARCADOR                                          
020200           PERFORM 0506-ES-SOLO-DIGITOS-PUNTOS                            
020300           IF TOKEN-SOLO-DIGITOS                                          
020400              MOVE "Y" TO WKS-TOKEN-MARCADOR-FLAG                         
020500           END-IF                                                         
020600        END-IF                                                            
020700        IF NOT TOKEN-ES-MARCADOR                                          
020800           AND WKS-TOKEN NOT = "1-0" AND NOT = "0-1"                      
020900           AND WKS-TOKEN NOT = "1/2-1/2" AND NOT = "*"                    
021000           ADD 1 TO WKS-JUGADAS-LARGO                                     
021100        END-IF                                                            
021200     END-IF.                                                              
021300 0505-UN-TOKEN-ESTRICTO-E. EXIT.                                          
021400                                                                          
021500*    24/10/2004 EDLR TLA-0190 - TAMBIEN ES MARCADOR UN TOKEN QUE          
021600*    SOLO TIENE DIGITOS Y PUNTOS (EJ. "12", "1..."), AUNQUE NO            
021700*    TERMINE EN PUNTO NI EMPIECE CON DIGITO SEGUIDO DE PUNTO.             
021800 0506-ES-SOLO-DIGITOS-PUNTOS SECTION.                                     
021900     MOVE "Y" TO WKS-TOKEN-SOLO-DIGITOS-FLAG                              
022000     PERFORM 0507-PROBAR-UN-CARACTER-TOKEN                                
022100         VARYING WKS-IDX-TOKEN FROM 1 BY 1                                
022200         UNTIL WKS-IDX-TOKEN > WKS-TOKEN-LARGO                            
022300            OR NOT TOKEN-SOLO-DIGITOS.                                    
022400 0506-ES-SOLO-DIGITOS-PUNTOS-E. EXIT.                                     
022500                                                                          
022600 0507-PROBAR-UN-CARACTER-TOKEN SECTION.                                   
022700     IF WKS-TOKEN (WKS-IDX-TOKEN:1) NOT NUMERIC                           
022800           AND WKS-TOKEN (WKS-IDX-TOKEN:1) NOT = "."                      
022900        MOVE "N" TO WKS-TOKEN-SOLO-DIGITOS-FLAG                           
023000     END-IF.                                                              
023100 0507-PROBAR-UN-CARACTER-TOKEN-E. EXIT.                                   
023200                                                                          
023300 0510-EXTRAER-TOKEN-JUGADA SECTION.                                       
023400     MOVE SPACES TO WKS-TOKEN                                             
023500     MOVE ZEROS  TO WKS-TOKEN-LARGO                                       
023600     PERFORM 0515-UN-CARACTER-JUGADA                                      
023700         UNTIL WKS-POS-ACTUAL > 1000                                      
023800            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) = SPACE                 
023900     PERFORM 0516-SALTAR-ESPACIO-JUGADA                                   
024000         UNTIL WKS-POS-ACTUAL > 1000                                      
024100            OR WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1) NOT = SPACE.            
024200 0510-EXTRAER-TOKEN-JUGADA-E. EXIT.                                       
024300                                                                          
024400 0515-UN-CARACTER-JUGADA SECTION.                                         
024500     ADD 1 TO WKS-TOKEN-LARGO                                             
024600     MOVE WKS-JUGADAS-WORK(WKS-POS-ACTUAL:1)                              
024700          TO WKS-TOKEN(WKS-TOKEN-LARGO:1)                                 
024800     ADD 1 TO WKS-POS-ACTUAL.                                             
024900 0515-UN-CARACTER-JUGADA-E. EXIT.                                         
025000                                                                          
025100 0516-SALTAR-ESPACIO-JUGADA SECTION.                                      
025200     ADD 1 TO WKS-POS-ACTUAL.                                             
025300 0516-SALTAR-ESPACIO-JUGADA-E. EXIT.                                      
025400                                                                          
025500 0900-ESTADISTICAS SECTION.                                               
025600     DISPLAY "=========================================".                 
025700     DISPLAY "  REPROCESO DE MEDIOS JUGADOS - RESUMEN   ".                
025800     DISPLAY "=========================================".                 
025900     MOVE WKS-TOTAL-LEIDAS       TO WKS-MASCARA                           
026000     DISPLAY "PARTIDAS LEIDAS               : " WKS-MASCARA               
026100     MOVE WKS-TOTAL-RECALCULADAS TO WKS-MASCARA                           
026200     DISPLAY "PARTIDAS RECALCULADAS         : " WKS-MASCARA               
026300     MOVE WKS-TOTAL-OMITIDAS     TO WKS-MASCARA                           
026400     DISPLAY "PARTIDAS YA CALCULADAS (OMIT) : " WKS-MASCARA               
026500     MOVE WKS-TOTAL-SIN-CONTEO   TO WKS-MASCARA                           
026600     DISPLAY "PARTIDAS SIN CONTEO (CERO)    : " WKS-MASCARA               
026700     DISPLAY "=========================================".                 
026800 0900-ESTADISTICAS-E. EXIT.                                               
026900                                                                          
027000 0950-CIERRE SECTION.                                                     
027100     CLOSE JUGMAST.                                                       
027200 0950-CIERRE-E. EXIT.                                                     
