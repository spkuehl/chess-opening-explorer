000100******************************************************************        
000200*  COPYBOOK    : POSTRZ                                          *        
000300*  DESCRIPCION : LAYOUT DE ENTRADA DE POSICIONES POR JUGADA      *        
000400*                (TRAZA), UN REGISTRO POR MEDIO JUGADO, EN       *        
000500*                ORDEN DE LLAVE DE PARTIDA Y LUEGO DE MEDIO.     *        
000600******************************************************************        
000700* FECHA      INIC   REQ         DESCRIPCION                     *         
000800* ---------  ----   ----------  ------------------------------- *         
000900* 14/06/1994 JLPD   TLA-0079    CREACION DE LA ENTRADA POSTRZ,  *         
001000*                               REQUERIDA POR DETECCION DE      *         
001100*                               APERTURA Y DE FINAL DE PARTIDA  *         
001200******************************************************************        
001300 01  REG-POSTRZ.                                                          
001400     05  PSTZ-LLAVE-JUEGO            PIC X(64).                           
001500     05  PSTZ-MEDIO                  PIC 9(04).                           
001600     05  PSTZ-FEN                    PIC X(100).                          
001700     05  FILLER                      PIC X(10).                           
