000100******************************************************************        
000200* FECHA       : 02/05/1995                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : RPTTASA                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPORTE DE TASA DE TRIUNFO EN EL TIEMPO. AGRUPA  *        
000800*             : LAS PARTIDAS DEL MAESTRO JUGMAST POR PERIODO     *        
000900*             : (SEMANA ISO, MES O ANIO) Y CALCULA PORCENTAJES   *        
001000*             : DE TRIUNFOS BLANCAS, TABLAS Y TRIUNFOS NEGRAS.   *        
001100* ARCHIVOS    : JUGMAST=C,ECOMAST=C,RPTTASA=A                    *        
001200* ACCION (ES) : T=EMITIR REPORTE DE TASA DE TRIUNFO EN EL TIEMPO *        
001300* INSTALADO   : 09/05/1995                                       *        
001400* BPM/RATIONAL: TLA-0094                                         *        
001500* NOMBRE      : REPORTE DE TASA DE TRIUNFO EN EL TIEMPO          *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID. RPTTASA.                                                     
001900 AUTHOR. JULIO LARA PADILLA.                                              
002000 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002100 DATE-WRITTEN. 02/05/1995.                                                
002200 DATE-COMPILED.                                                           
002300 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002400******************************************************************        
002500* BITACORA DE CAMBIOS                                            *        
002600* FECHA      INIC   REQ         DESCRIPCION                      *        
002700* ---------  ----   ----------  -------------------------------- *        
002800* 02/05/1995 JLPD   TLA-0094    VERSION ORIGINAL, PERIODO MES.   *        
002900* 16/05/1995 JLPD   TLA-0094    SE AGREGAN PERIODOS SEMANA (ISO) *        
003000*                               Y ANIO, Y LOS FILTROS DE ESTA    *        
003100*                               APERTURA (ECO, ID, NOMBRE, PLY). *        
003200* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K. LA SEMANA ISO SE   *        
003300*                               CALCULA CON ANIO DE 4 DIGITOS.   *        
003400* 30/06/2005 EDLR   TLA-0188    SE AGREGA EL TOPE DE PERIODOS    *        
003500*                               DE SALIDA (520/120/20).          *        
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-4381.                                               
004000 OBJECT-COMPUTER. IBM-4381.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS CLASE-NUMERICA IS "0" THRU "9".                                
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT JUGMAST ASSIGN TO JUGMAST                                     
004700            ORGANIZATION IS INDEXED                                       
004800            ACCESS MODE  IS DYNAMIC                                       
004900            RECORD KEY   IS JUGM-LLAVE-SRC                                
005000            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
005100            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
005200                WITH DUPLICATES                                           
005300            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
005400     SELECT ECOMAST ASSIGN TO ECOMAST                                     
005500            ORGANIZATION IS INDEXED                                       
005600            ACCESS MODE  IS DYNAMIC                                       
005700            RECORD KEY   IS ECOM-LLAVE-FEN                                
005800            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
005900            FILE STATUS  IS FS-ECOMAST.                                   
006000     SELECT RPTTASA ASSIGN TO RPTTASA                                     
006100            ORGANIZATION IS SEQUENTIAL                                    
006200            FILE STATUS  IS FS-RPTTASA.                                   
006300******************************************************************        
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  JUGMAST.                                                             
006700     COPY JUGMAST.                                                        
006800 FD  ECOMAST.                                                             
006900     COPY ECOMAST.                                                        
007000 FD  RPTTASA                                                              
007100     RECORD CONTAINS 132 CHARACTERS.                                      
007200 01  LIN-RPTTASA                        PIC X(132).                       
007300******************************************************************        
007400 WORKING-STORAGE SECTION.                                                 
007500******************************************************************        
007600*   TARJETAS DE PARAMETROS (LEIDAS POR SYSIN, DOS TARJETAS)      *        
007700******************************************************************        
007800 01  WKS-PARM-CARD-1.                                                     
007900     05  PARM-ANY-JUGADOR              PIC X(20).                         
008000     05  PARM-JUG-BLANCAS              PIC X(10).                         
008100     05  PARM-JUG-NEGRAS               PIC X(10).                         
008200     05  PARM-FECHA-DESDE              PIC 9(08).                         
008300     05  PARM-FECHA-HASTA              PIC 9(08).                         
008400     05  PARM-ELO-B-MIN                PIC 9(04).                         
008500     05  PARM-ELO-B-MAX                PIC 9(04).                         
008600     05  PARM-ELO-N-MIN                PIC 9(04).                         
008700     05  PARM-ELO-N-MAX                PIC 9(04).                         
008800     05  PARM-MIN-GAMES                PIC 9(04).                         
008900     05  FILLER                        PIC X(04).                         
009000 01  WKS-PARM-CARD-2.                                                     
009100     05  PARM-PERIODO                  PIC X(01).                         
009200         88  PERIODO-SEMANA                    VALUE "W".                 
009300         88  PERIODO-MES                       VALUE "M".                 
009400         88  PERIODO-ANIO                      VALUE "A".                 
009500     05  PARM-ECO-CODIGO                PIC X(10).                        
009600     05  PARM-OPENING-ID                PIC 9(07).                        
009700     05  PARM-OPENING-NAME              PIC X(20).                        
009800     05  PARM-OPENING-THRESHOLD         PIC 9(04).                        
009900     05  FILLER                         PIC X(38).                        
010000 01  WKS-PASA-FILTRO                    PIC X(01) VALUE "S".              
010100     88  PASA-EL-FILTRO                        VALUE "S".                 
010200******************************************************************        
010300*   AREAS DE TRABAJO PARA BUSQUEDA DE SUBCADENA (CONTIENE)       *        
010400******************************************************************        
010500 01  WKS-AREA-BUSQUEDA.                                                   
010600     05  WKS-CAMPO-MAYUS                PIC X(255).                       
010700     05  WKS-FILTRO-MAYUS               PIC X(30).                        
010800     05  WKS-LARGO-FILTRO               PIC 9(02) COMP VALUE 0.           
010900     05  WKS-SUB-LARGO                  PIC 9(02) COMP VALUE 0.           
011000     05  WKS-CUENTA-OCURR               PIC 9(04) COMP VALUE 0.           
011100     05  WKS-CONTIENE-FLAG              PIC X(01) VALUE "N".              
011200         88  CONTIENE-LA-SUBCADENA              VALUE "Y".                
011300******************************************************************        
011400*   AREA DE LA APERTURA DEL JUEGO ACTUAL (PARA FILTROS EXTRA)    *        
011500******************************************************************        
011600 01  WKS-APERTURA-DEL-JUEGO.                                              
011700     05  WKS-APERTURA-LEIDA             PIC X(01) VALUE "N".              
011800         88  YA-SE-LEYO-LA-APERTURA             VALUE "Y".                
011900******************************************************************        
012000*   CALCULO DE FECHA JULIANA (FLIEGEL-VAN FLANDERN) Y SEMANA ISO *        
012100******************************************************************        
012200 01  WKS-AREA-CALENDARIO.                                                 
012300     05  WKS-CAL-ANIO                   PIC 9(04) COMP  VALUE 0.          
012400     05  WKS-CAL-MES                    PIC 9(02) COMP  VALUE 0.          
012500     05  WKS-CAL-DIA                    PIC 9(02) COMP  VALUE 0.          
012600     05  WKS-CAL-A                      PIC S9(09) COMP VALUE 0.          
012700     05  WKS-CAL-Y                      PIC S9(09) COMP VALUE 0.          
012800     05  WKS-CAL-M                      PIC S9(09) COMP VALUE 0.          
012900     05  WKS-CAL-JDN                    PIC S9(09) COMP VALUE 0.          
013000     05  WKS-CAL-B                      PIC S9(09) COMP VALUE 0.          
013100     05  WKS-CAL-C                      PIC S9(09) COMP VALUE 0.          
013200     05  WKS-CAL-D                      PIC S9(09) COMP VALUE 0.          
013300     05  WKS-CAL-E                      PIC S9(09) COMP VALUE 0.          
013400     05  WKS-DIA-SEMANA                 PIC 9(01) COMP VALUE 0.           
013500     05  WKS-DIA-DEL-ANIO                PIC 9(03) COMP VALUE 0.          
013600     05  WKS-ANIO-ISO                   PIC 9(04) COMP VALUE 0.           
013700     05  WKS-SEMANA-ISO                 PIC 9(02) COMP VALUE 0.           
013800     05  WKS-SEMANAS-EN-ANIO            PIC 9(02) COMP VALUE 0.           
013900     05  WKS-P-ANIO                     PIC S9(09) COMP VALUE 0.          
014000     05  WKS-CAL-TEMP                   PIC S9(09) COMP VALUE 0.          
014100     05  WKS-CAL-TEMP2                  PIC S9(09) COMP VALUE 0.          
014200     05  WKS-CAL-MOD7                   PIC S9(09) COMP VALUE 0.          
014300     05  WKS-BISIESTO-FLAG              PIC X(01) VALUE "N".              
014400         88  ANIO-ES-BISIESTO                   VALUE "Y".                
014500 01  WKS-TABLA-DIAS-ACUM.                                                 
014600     05  FILLER PIC 9(03) VALUE 0.                                        
014700     05  FILLER PIC 9(03) VALUE 31.                                       
014800     05  FILLER PIC 9(03) VALUE 59.                                       
014900     05  FILLER PIC 9(03) VALUE 90.                                       
015000     05  FILLER PIC 9(03) VALUE 120.                                      
015100     05  FILLER PIC 9(03) VALUE 151.                                      
015200     05  FILLER PIC 9(03) VALUE 181.                                      
015300     05  FILLER PIC 9(03) VALUE 212.                                      
015400     05  FILLER PIC 9(03) VALUE 243.                                      
015500     05  FILLER PIC 9(03) VALUE 273.                                      
015600     05  FILLER PIC 9(03) VALUE 304.                                      
015700     05  FILLER PIC 9(03) VALUE 334.                                      
015800 01  WKS-TABLA-DIAS-ACUM-R REDEFINES WKS-TABLA-DIAS-ACUM.                 
015900     05  WKS-DIAS-ACUM OCCURS 12 TIMES  PIC 9(03).                        
016000 01  WKS-TABLA-ZELLER.                                                    
016100     05  FILLER PIC S9(02) VALUE +0.                                      
016200     05  FILLER PIC S9(02) VALUE +3.                                      
016300     05  FILLER PIC S9(02) VALUE +2.                                      
016400     05  FILLER PIC S9(02) VALUE +5.                                      
016500     05  FILLER PIC S9(02) VALUE +0.                                      
016600     05  FILLER PIC S9(02) VALUE +3.                                      
016700     05  FILLER PIC S9(02) VALUE +5.                                      
016800     05  FILLER PIC S9(02) VALUE +1.                                      
016900     05  FILLER PIC S9(02) VALUE +4.                                      
017000     05  FILLER PIC S9(02) VALUE +6.                                      
017100     05  FILLER PIC S9(02) VALUE +2.                                      
017200     05  FILLER PIC S9(02) VALUE +4.                                      
017300 01  WKS-TABLA-ZELLER-R REDEFINES WKS-TABLA-ZELLER.                       
017400     05  WKS-ZELLER-T OCCURS 12 TIMES   PIC S9(02).                       
017500 01  WKS-TABLA-MESES-TXT.                                                 
017600     05  FILLER                         PIC X(03) VALUE "Ene".            
017700     05  FILLER                         PIC X(03) VALUE "Feb".            
017800     05  FILLER                         PIC X(03) VALUE "Mar".            
017900     05  FILLER                         PIC X(03) VALUE "Abr".            
018000     05  FILLER                         PIC X(03) VALUE "May".            
018100     05  FILLER                         PIC X(03) VALUE "Jun".            
018200     05  FILLER                         PIC X(03) VALUE "Jul".            
018300     05  FILLER                         PIC X(03) VALUE "Ago".            
018400     05  FILLER                         PIC X(03) VALUE "Sep".            
018500     05  FILLER                         PIC X(03) VALUE "Oct".            
018600     05  FILLER                         PIC X(03) VALUE "Nov".            
018700     05  FILLER                         PIC X(03) VALUE "Dic".            
018800 01  WKS-TABLA-MESES-TXT-R REDEFINES WKS-TABLA-MESES-TXT.                 
018900     05  WKS-MES-TXT OCCURS 12 TIMES    PIC X(03).                        
019000******************************************************************        
019100*   PERIODO DERIVADO DE LA PARTIDA ACTUAL                        *        
019200******************************************************************        
019300 01  WKS-PERIODO-ACTUAL.                                                  
019400     05  WKS-PER-ID-ACTUAL              PIC X(08) VALUE SPACES.           
019500     05  WKS-PER-LABEL-ACTUAL           PIC X(08) VALUE SPACES.           
019600******************************************************************        
019700*   TABLA DE PERIODOS (SIN SORT, BUSQUEDA LINEAL POR TEXTO)      *        
019800******************************************************************        
019900 01  WKS-TABLA-PERIODOS.                                                  
020000     05  WKS-PERIODO OCCURS 1000 TIMES INDEXED BY WKS-IDX-PER.            
020100         10  WKS-PER-ID                PIC X(08).                         
020200         10  WKS-PER-LABEL              PIC X(08).                        
020300         10  WKS-PER-JUEGOS             PIC 9(07) COMP-3.                 
020400         10  WKS-PER-BLANCAS            PIC 9(07) COMP-3.                 
020500         10  WKS-PER-TABLAS             PIC 9(07) COMP-3.                 
020600         10  WKS-PER-NEGRAS             PIC 9(07) COMP-3.                 
020700         10  WKS-PER-CONSIDERADO        PIC X(01) VALUE "N".              
020800 01  WKS-CONT-PERIODOS                  PIC 9(04) COMP VALUE 0.           
020900 01  WKS-IDX-BUSCA                      PIC 9(04) COMP VALUE 0.           
021000 01  WKS-PERIODO-ENCONTRADO             PIC X(01) VALUE "N".              
021100     88  PERIODO-FUE-ENCONTRADO                 VALUE "Y".                
021200 01  WKS-MENOR-ID                       PIC X(08)                         
021300                                            VALUE HIGH-VALUES.            
021400 01  WKS-CAPACIDAD-CAP                  PIC 9(04) COMP VALUE 0.           
021500 01  WKS-TOTAL-IMPRESOS                 PIC 9(04) COMP VALUE 0.           
021600 01  WKS-TOTAL-OMITIDOS-MIN             PIC 9(04) COMP VALUE 0.           
021700 01  WKS-TOTAL-OMITIDOS-CAP             PIC 9(04) COMP VALUE 0.           
021800******************************************************************        
021900*   AREAS PARA EL CALCULO DE PORCENTAJES                         *        
022000******************************************************************        
022100 01  WKS-AREA-CALCULO.                                                    
022200     05  WKS-DIVIDENDO                  PIC 9(09)V9999 VALUE 0.           
022300     05  WKS-PCT-BLANCAS                PIC 9(03)V99   VALUE 0.           
022400     05  WKS-PCT-TABLAS                 PIC 9(03)V99   VALUE 0.           
022500     05  WKS-PCT-NEGRAS                 PIC 9(03)V99   VALUE 0.           
022600 01  WKS-EDITA-CNT                      PIC ZZZ,ZZ9.                      
022700******************************************************************        
022800*   CONTADORES DE ESTADISTICAS                                   *        
022900******************************************************************        
023000 01  WKS-CONTADORES.                                                      
023100     05  WKS-TOTAL-LEIDAS               PIC 9(07) COMP-3 VALUE 0.         
023200     05  WKS-TOTAL-CALIFICAN            PIC 9(07) COMP-3 VALUE 0.         
023300     05  WKS-MASCARA                    PIC ZZZ,ZZ9.                      
023400******************************************************************        
023500*   BANDERAS DE FIN DE ARCHIVO                                   *        
023600******************************************************************        
023700 01  WKS-BANDERAS.                                                        
023800     05  WKS-FIN-JUGMAST                PIC X(01) VALUE "N".              
023900         88  FIN-DE-JUGMAST                      VALUE "Y".               
024000******************************************************************        
024100*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
024200******************************************************************        
024300 01  FS-JUGMAST                         PIC 9(02) VALUE ZEROS.            
024400 01  FSE-JUGMAST.                                                         
024500     05  FSE-RETURN                     PIC S9(4) COMP-5 VALUE 0.         
024600     05  FSE-FUNCTION                   PIC S9(4) COMP-5 VALUE 0.         
024700     05  FSE-FEEDBACK                   PIC S9(4) COMP-5 VALUE 0.         
024800 01  FS-ECOMAST                         PIC 9(02) VALUE ZEROS.            
024900 01  FS-RPTTASA                         PIC 9(02) VALUE ZEROS.            
025000 01  PROGRAMA                           PIC X(08) VALUE "RPTTASA".        
025100 01  ARCHIVO                            PIC X(08) VALUE SPACES.           
025200 01  ACCION                             PIC X(10) VALUE SPACES.           
025300******************************************************************        
025400 PROCEDURE DIVISION.                                                      
025500******************************************************************        
025600 0000-PRINCIPAL SECTION.                                                  
025700     PERFORM 0100-INICIO                                                  
025800     PERFORM 0200-LEER-Y-ACUMULAR UNTIL FIN-DE-JUGMAST                    
025900     PERFORM 0600-IMPRIMIR-PERIODOS                                       
026000         VARYING WKS-IDX-BUSCA FROM 1 BY 1                                
026100         UNTIL WKS-IDX-BUSCA > WKS-CONT-PERIODOS                          
026200     PERFORM 0900-ESTADISTICAS                                            
026300     PERFORM 0950-CIERRE                                                  
026400     STOP RUN.                                                            
026500 0000-PRINCIPAL-E. EXIT.                                                  
026600                                                                          
026700 0100-INICIO SECTION.                                                     
026800     ACCEPT WKS-PARM-CARD-1 FROM SYSIN                                    
026900     ACCEPT WKS-PARM-CARD-2 FROM SYSIN                                    
027000     EVALUATE TRUE                                                        
027100         WHEN PERIODO-MES  MOVE 120 TO WKS-CAPACIDAD-CAP                  
027200         WHEN PERIODO-ANIO MOVE 20  TO WKS-CAPACIDAD-CAP                  
027300         WHEN OTHER                                                       
027400             MOVE "W" TO PARM-PERIODO                                     
027500             MOVE 520 TO WKS-CAPACIDAD-CAP                                
027600     END-EVALUATE                                                         
027700     OPEN INPUT  JUGMAST                                                  
027800     OPEN INPUT  ECOMAST                                                  
027900     OPEN OUTPUT RPTTASA                                                  
028000     IF FS-JUGMAST NOT = 0 OR FS-ECOMAST NOT = 0                          
028100                        OR FS-RPTTASA NOT = 0                             
028200        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE RPTTASA ***"              
028300        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
028400        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
028500        DISPLAY "FS-RPTTASA : " FS-RPTTASA                                
028600        MOVE 91 TO RETURN-CODE                                            
028700        STOP RUN                                                          
028800     END-IF                                                               
028900     MOVE SPACES TO LIN-RPTTASA                                           
029000     MOVE "REPORTE DE TASA DE TRIUNFO EN EL TIEMPO" TO LIN-RPTTASA        
029100     WRITE LIN-RPTTASA.                                                   
029200 0100-INICIO-E. EXIT.                                                     
029300                                                                          
029400 0200-LEER-Y-ACUMULAR SECTION.                                            
029500     READ JUGMAST NEXT RECORD                                             
029600          AT END MOVE "Y" TO WKS-FIN-JUGMAST                              
029700     END-READ                                                             
029800     IF NOT FIN-DE-JUGMAST                                                
029900        ADD 1 TO WKS-TOTAL-LEIDAS                                         
030000        MOVE "N" TO WKS-APERTURA-LEIDA                                    
030100        IF JUGM-FECHA-FLAG = "Y"                                          
030200           PERFORM 0300-APLICAR-FILTROS                                   
030300           IF PASA-EL-FILTRO                                              
030400              ADD 1 TO WKS-TOTAL-CALIFICAN                                
030500              PERFORM 0500-DERIVAR-PERIODO                                
030600              PERFORM 0400-ACUMULAR-EN-PERIODO                            
030700           END-IF                                                         
030800        END-IF                                                            
030900     END-IF.                                                              
031000 0200-LEER-Y-ACUMULAR-E. EXIT.                                            
031100                                                                          
031200*    APLICA LOS FILTROS COMPARTIDOS DEL REPORTE DE ESTADISTICAS  *        
031300*    Y LOS FILTROS ADICIONALES DE APERTURA DE ESTE REPORTE       *        
031400 0300-APLICAR-FILTROS SECTION.                                            
031500     MOVE "S" TO WKS-PASA-FILTRO                                          
031600     IF PASA-EL-FILTRO AND PARM-ANY-JUGADOR NOT = SPACES                  
031700        PERFORM 0310-FILTRO-ANY-JUGADOR                                   
031800     ELSE                                                                 
031900        IF PASA-EL-FILTRO AND PARM-JUG-BLANCAS NOT = SPACES               
032000           PERFORM 0320-FILTRO-BLANCAS                                    
032100        END-IF                                                            
032200        IF PASA-EL-FILTRO AND PARM-JUG-NEGRAS NOT = SPACES                
032300           PERFORM 0330-FILTRO-NEGRAS                                     
032400        END-IF                                                            
032500     END-IF                                                               
032600     IF PASA-EL-FILTRO AND PARM-FECHA-DESDE NOT = 0                       
032700        IF JUGM-FECHA < PARM-FECHA-DESDE                                  
032800           MOVE "N" TO WKS-PASA-FILTRO                                    
032900        END-IF                                                            
033000     END-IF                                                               
033100     IF PASA-EL-FILTRO AND PARM-FECHA-HASTA NOT = 0                       
033200        IF JUGM-FECHA > PARM-FECHA-HASTA                                  
033300           MOVE "N" TO WKS-PASA-FILTRO                                    
033400        END-IF                                                            
033500     END-IF                                                               
033600     IF PASA-EL-FILTRO AND PARM-ELO-B-MIN NOT = 0                         
033700        IF JUGM-ELO-BLANCAS-FLAG NOT = "Y"                                
033800                    OR JUGM-ELO-BLANCAS < PARM-ELO-B-MIN                  
033900           MOVE "N" TO WKS-PASA-FILTRO                                    
034000        END-IF                                                            
034100     END-IF                                                               
034200     IF PASA-EL-FILTRO AND PARM-ELO-B-MAX NOT = 0                         
034300        IF JUGM-ELO-BLANCAS-FLAG NOT = "Y"                                
034400                    OR JUGM-ELO-BLANCAS > PARM-ELO-B-MAX                  
034500           MOVE "N" TO WKS-PASA-FILTRO                                    
034600        END-IF                                                            
034700     END-IF                                                               
034800     IF PASA-EL-FILTRO AND PARM-ELO-N-MIN NOT = 0                         
034900        IF JUGM-ELO-NEGRAS-FLAG NOT = "Y"                                 
035000                    OR JUGM-ELO-NEGRAS < PARM-ELO-N-MIN                   
035100           MOVE "N" TO WKS-PASA-FILTRO                                    
035200        END-IF                                                            
035300     END-IF                                                               
035400     IF PASA-EL-FILTRO AND PARM-ELO-N-MAX NOT = 0                         
035500        IF JUGM-ELO-NEGRAS-FLAG NOT = "Y"                                 
035600                    OR JUGM-ELO-NEGRAS > PARM-ELO-N-MAX                   
035700           MOVE "N" TO WKS-PASA-FILTRO                                    
035800        END-IF                                                            
035900     END-IF                                                               
036000     IF PASA-EL-FILTRO                                                    
036100        AND (PARM-ECO-CODIGO NOT = SPACES                                 
036200             OR PARM-OPENING-ID NOT = 0                                   
036300             OR PARM-OPENING-NAME NOT = SPACES                            
036400             OR PARM-OPENING-THRESHOLD NOT = 0)                           
036500        PERFORM 0340-FILTROS-DE-APERTURA                                  
036600     END-IF.                                                              
036700 0300-APLICAR-FILTROS-E. EXIT.                                            
036800                                                                          
036900 0310-FILTRO-ANY-JUGADOR SECTION.                                         
037000     MOVE JUGM-JUG-BLANCAS TO WKS-CAMPO-MAYUS                             
037100     MOVE PARM-ANY-JUGADOR TO WKS-FILTRO-MAYUS                            
037200     PERFORM 0350-CAMPO-CONTIENE-FILTRO                                   
037300     IF NOT CONTIENE-LA-SUBCADENA                                         
037400        MOVE JUGM-JUG-NEGRAS TO WKS-CAMPO-MAYUS                           
037500        PERFORM 0350-CAMPO-CONTIENE-FILTRO                                
037600     END-IF                                                               
037700     IF NOT CONTIENE-LA-SUBCADENA                                         
037800        MOVE "N" TO WKS-PASA-FILTRO                                       
037900     END-IF.                                                              
038000 0310-FILTRO-ANY-JUGADOR-E. EXIT.                                         
038100                                                                          
038200 0320-FILTRO-BLANCAS SECTION.                                             
038300     MOVE JUGM-JUG-BLANCAS TO WKS-CAMPO-MAYUS                             
038400     MOVE PARM-JUG-BLANCAS TO WKS-FILTRO-MAYUS                            
038500     PERFORM 0350-CAMPO-CONTIENE-FILTRO                                   
038600     IF NOT CONTIENE-LA-SUBCADENA                                         
038700        MOVE "N" TO WKS-PASA-FILTRO                                       
038800     END-IF.                                                              
038900 0320-FILTRO-BLANCAS-E. EXIT.                                             
039000                                                                          
039100 0330-FILTRO-NEGRAS SECTION.                                              
039200     MOVE JUGM-JUG-NEGRAS  TO WKS-CAMPO-MAYUS                             
039300     MOVE PARM-JUG-NEGRAS  TO WKS-FILTRO-MAYUS                            
039400     PERFORM 0350-CAMPO-CONTIENE-FILTRO                                   
039500     IF NOT CONTIENE-LA-SUBCADENA                                         
039600        MOVE "N" TO WKS-PASA-FILTRO                                       
039700     END-IF.                                                              
039800 0330-FILTRO-NEGRAS-E. EXIT.                                              
039900                                                                          
040000*    UN JUEGO SIN APERTURA DETECTADA REPRUEBA CUALQUIER FILTRO   *        
040100*    DE APERTURA; SI TIENE APERTURA SE LEE ECOMAST UNA SOLA VEZ  *        
040200 0340-FILTROS-DE-APERTURA SECTION.                                        
040300     IF JUGM-APERTURA-FLAG NOT = "Y"                                      
040400        MOVE "N" TO WKS-PASA-FILTRO                                       
040500     ELSE                                                                 
040600        IF NOT YA-SE-LEYO-LA-APERTURA                                     
040700           MOVE JUGM-APERTURA-ID TO ECOM-LLAVE-ID                         
040800           READ ECOMAST KEY IS ECOM-LLAVE-ID                              
040900                INVALID KEY MOVE "N" TO WKS-PASA-FILTRO                   
041000           END-READ                                                       
041100           MOVE "Y" TO WKS-APERTURA-LEIDA                                 
041200        END-IF                                                            
041300        IF PASA-EL-FILTRO AND PARM-ECO-CODIGO NOT = SPACES                
041400           IF ECOM-ECO-CODIGO NOT = PARM-ECO-CODIGO                       
041500              MOVE "N" TO WKS-PASA-FILTRO                                 
041600           END-IF                                                         
041700        END-IF                                                            
041800        IF PASA-EL-FILTRO AND PARM-OPENING-ID NOT = 0                     
041900           IF JUGM-APERTURA-ID NOT = PARM-OPENING-ID                      
042000              MOVE "N" TO WKS-PASA-FILTRO                                 
042100           END-IF                                                         
042200        END-IF                                                            
042300        IF PASA-EL-FILTRO AND PARM-OPENING-NAME NOT = SPACES              
042400           MOVE ECOM-NOMBRE TO WKS-CAMPO-MAYUS                            
042500           MOVE PARM-OPENING-NAME TO WKS-FILTRO-MAYUS                     
042600           PERFORM 0350-CAMPO-CONTIENE-FILTRO                             
042700           IF NOT CONTIENE-LA-SUBCADENA                                   
042800              MOVE "N" TO WKS-PASA-FILTRO                                 
042900           END-IF                                                         
043000        END-IF                                                            
043100        IF PASA-EL-FILTRO AND PARM-OPENING-THRESHOLD NOT = 0              
043200           IF ECOM-NUM-MEDIOS < PARM-OPENING-THRESHOLD                    
043300              MOVE "N" TO WKS-PASA-FILTRO                                 
043400           END-IF                                                         
043500        END-IF                                                            
043600     END-IF.                                                              
043700 0340-FILTROS-DE-APERTURA-E. EXIT.                                        
043800                                                                          
043900*    COMPARACION SIN DISTINGUIR MAYUSCULAS/MINUSCULAS: SE PASAN  *        
044000*    AMBOS CAMPOS A MAYUSCULAS Y SE CUENTA LA SUBCADENA          *        
044100 0350-CAMPO-CONTIENE-FILTRO SECTION.                                      
044200     INSPECT WKS-CAMPO-MAYUS                                              
044300         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
044400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
044500     INSPECT WKS-FILTRO-MAYUS                                             
044600         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
044700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
044800     MOVE 30 TO WKS-SUB-LARGO                                             
044900     PERFORM 0355-ACHICAR-LARGO-FILTRO                                    
045000         UNTIL WKS-SUB-LARGO = 0                                          
045100            OR WKS-FILTRO-MAYUS (WKS-SUB-LARGO:1) NOT = SPACE             
045200     MOVE WKS-SUB-LARGO TO WKS-LARGO-FILTRO                               
045300     MOVE "N" TO WKS-CONTIENE-FLAG                                        
045400     IF WKS-LARGO-FILTRO > 0                                              
045500        INSPECT WKS-CAMPO-MAYUS TALLYING WKS-CUENTA-OCURR                 
045600            FOR ALL WKS-FILTRO-MAYUS (1:WKS-LARGO-FILTRO)                 
045700        IF WKS-CUENTA-OCURR > 0                                           
045800           MOVE "Y" TO WKS-CONTIENE-FLAG                                  
045900        END-IF                                                            
046000     END-IF.                                                              
046100 0350-CAMPO-CONTIENE-FILTRO-E. EXIT.                                      
046200                                                                          
046300 0355-ACHICAR-LARGO-FILTRO SECTION.                                       
046400     SUBTRACT 1 FROM WKS-SUB-LARGO.                                       
046500 0355-ACHICAR-LARGO-FILTRO-E. EXIT.                                       
046600                                                                          
046700*    DERIVA EL IDENTIFICADOR Y LA ETIQUETA DEL PERIODO SEGUN     *        
046800*    PARM-PERIODO (SEMANA ISO, MES O ANIO)                      *         
046900 0500-DERIVAR-PERIODO SECTION.                                            
047000     MOVE JUGM-FECHA-ANIO TO WKS-CAL-ANIO                                 
047100     MOVE JUGM-FECHA-MES  TO WKS-CAL-MES                                  
047200     MOVE JUGM-FECHA-DIA  TO WKS-CAL-DIA                                  
047300     EVALUATE TRUE                                                        
047400         WHEN PERIODO-ANIO                                                
047500             PERFORM 0510-FORMAR-PERIODO-ANIO                             
047600         WHEN PERIODO-MES                                                 
047700             PERFORM 0520-FORMAR-PERIODO-MES                              
047800         WHEN OTHER                                                       
047900             PERFORM 0530-FORMAR-PERIODO-SEMANA                           
048000     END-EVALUATE.                                                        
048100 0500-DERIVAR-PERIODO-E. EXIT.                                            
048200                                                                          
048300 0510-FORMAR-PERIODO-ANIO SECTION.                                        
048400     MOVE SPACES TO WKS-PER-ID-ACTUAL WKS-PER-LABEL-ACTUAL                
048500     MOVE JUGM-FECHA-ANIO TO WKS-PER-ID-ACTUAL (1:4)                      
048600     MOVE WKS-PER-ID-ACTUAL TO WKS-PER-LABEL-ACTUAL.                      
048700 0510-FORMAR-PERIODO-ANIO-E. EXIT.                                        
048800                                                                          
048900 0520-FORMAR-PERIODO-MES SECTION.                                         
049000     MOVE SPACES TO WKS-PER-ID-ACTUAL                                     
049100     MOVE JUGM-FECHA-ANIO TO WKS-PER-ID-ACTUAL (1:4)                      
049200     MOVE "-" TO WKS-PER-ID-ACTUAL (5:1)                                  
049300     MOVE JUGM-FECHA-MES  TO WKS-PER-ID-ACTUAL (6:2)                      
049400     MOVE WKS-PER-ID-ACTUAL TO WKS-PER-LABEL-ACTUAL.                      
049500 0520-FORMAR-PERIODO-MES-E. EXIT.                                         
049600                                                                          
049700*    SEMANA ISO 8601: SE CALCULA EL DIA DE LA SEMANA (SAKAMOTO), *        
049800*    EL DIA DEL ANIO Y LA SEMANA; SI CAE FUERA DEL ANIO SE       *        
049900*    RECORRE AL ANIO VECINO SEGUN LAS SEMANAS QUE TENGA          *        
050000 0530-FORMAR-PERIODO-SEMANA SECTION.                                      
050100     PERFORM 0540-CALCULAR-DIA-SEMANA                                     
050200     PERFORM 0545-CALCULAR-DIA-DEL-ANIO                                   
050300     COMPUTE WKS-SEMANA-ISO =                                             
050400         (WKS-DIA-DEL-ANIO - WKS-DIA-SEMANA + 10) / 7                     
050500     MOVE WKS-CAL-ANIO TO WKS-ANIO-ISO                                    
050600     IF WKS-SEMANA-ISO < 1                                                
050700        SUBTRACT 1 FROM WKS-ANIO-ISO                                      
050800        PERFORM 0550-SEMANAS-EN-ANIO                                      
050900        MOVE WKS-SEMANAS-EN-ANIO TO WKS-SEMANA-ISO                        
051000     ELSE                                                                 
051100        PERFORM 0550-SEMANAS-EN-ANIO                                      
051200        IF WKS-SEMANA-ISO > WKS-SEMANAS-EN-ANIO                           
051300           ADD 1 TO WKS-ANIO-ISO                                          
051400           MOVE 1 TO WKS-SEMANA-ISO                                       
051500        END-IF                                                            
051600     END-IF                                                               
051700     MOVE SPACES TO WKS-PER-ID-ACTUAL                                     
051800     MOVE WKS-ANIO-ISO TO WKS-PER-ID-ACTUAL (1:4)                         
051900     MOVE "-W" TO WKS-PER-ID-ACTUAL (5:2)                                 
052000     MOVE WKS-SEMANA-ISO TO WKS-PER-ID-ACTUAL (7:2)                       
052100     PERFORM 0560-CALCULAR-LUNES-DE-LA-SEMANA                             
052200     MOVE SPACES TO WKS-PER-LABEL-ACTUAL                                  
052300     MOVE WKS-CAL-DIA TO WKS-PER-LABEL-ACTUAL (1:2)                       
052400     MOVE " "         TO WKS-PER-LABEL-ACTUAL (3:1)                       
052500     MOVE WKS-MES-TXT (WKS-CAL-MES)                                       
052600                       TO WKS-PER-LABEL-ACTUAL (4:3).                     
052700 0530-FORMAR-PERIODO-SEMANA-E. EXIT.                                      
052800                                                                          
052900*    SAKAMOTO: DEVUELVE EL DIA DE SEMANA CON LUNES=1 ... DOM=7   *        
053000 0540-CALCULAR-DIA-SEMANA SECTION.                                        
053100     MOVE WKS-CAL-ANIO TO WKS-CAL-Y                                       
053200     IF WKS-CAL-MES < 3                                                   
053300        SUBTRACT 1 FROM WKS-CAL-Y                                         
053400     END-IF                                                               
053500     COMPUTE WKS-CAL-TEMP =                                               
053600         WKS-CAL-Y + (WKS-CAL-Y / 4) - (WKS-CAL-Y / 100)                  
053700             + (WKS-CAL-Y / 400) + WKS-ZELLER-T (WKS-CAL-MES)             
053800             + WKS-CAL-DIA                                                
053900     PERFORM 0570-CALCULAR-MODULO-7                                       
054000     MOVE WKS-CAL-MOD7 TO WKS-DIA-SEMANA                                  
054100     IF WKS-DIA-SEMANA = 0                                                
054200        MOVE 7 TO WKS-DIA-SEMANA                                          
054300     END-IF.                                                              
054400 0540-CALCULAR-DIA-SEMANA-E. EXIT.                                        
054500                                                                          
054600 0545-CALCULAR-DIA-DEL-ANIO SECTION.                                      
054700     MOVE WKS-DIAS-ACUM (WKS-CAL-MES) TO WKS-DIA-DEL-ANIO                 
054800     ADD WKS-CAL-DIA TO WKS-DIA-DEL-ANIO                                  
054900     IF WKS-CAL-MES > 2                                                   
055000        PERFORM 0575-VERIFICAR-BISIESTO                                   
055100        IF ANIO-ES-BISIESTO                                               
055200           ADD 1 TO WKS-DIA-DEL-ANIO                                      
055300        END-IF                                                            
055400     END-IF.                                                              
055500 0545-CALCULAR-DIA-DEL-ANIO-E. EXIT.                                      
055600                                                                          
055700*    EL DIVISOR COMUN DE 7 SE FACTORIZA AQUI PORQUE LO USAN      *        
055800*    TANTO EL DIA DE SEMANA COMO EL CALCULO DE SEMANAS DEL ANIO  *        
055900 0570-CALCULAR-MODULO-7 SECTION.                                          
056000     DIVIDE WKS-CAL-TEMP BY 7 GIVING WKS-CAL-TEMP2                        
056100         REMAINDER WKS-CAL-MOD7.                                          
056200 0570-CALCULAR-MODULO-7-E. EXIT.                                          
056300                                                                          
056400*    ANIO BISIESTO: DIVISIBLE ENTRE 4, Y SI ES DIVISIBLE ENTRE   *        
056500*    100 DEBE SERLO TAMBIEN ENTRE 400                           *         
056600 0575-VERIFICAR-BISIESTO SECTION.                                         
056700     MOVE "N" TO WKS-BISIESTO-FLAG                                        
056800     DIVIDE WKS-CAL-ANIO BY 4 GIVING WKS-CAL-TEMP2                        
056900         REMAINDER WKS-CAL-TEMP                                           
057000     IF WKS-CAL-TEMP = 0                                                  
057100        DIVIDE WKS-CAL-ANIO BY 100 GIVING WKS-CAL-TEMP2                   
057200            REMAINDER WKS-CAL-TEMP                                        
057300        IF WKS-CAL-TEMP NOT = 0                                           
057400           MOVE "Y" TO WKS-BISIESTO-FLAG                                  
057500        ELSE                                                              
057600           DIVIDE WKS-CAL-ANIO BY 400 GIVING WKS-CAL-TEMP2                
057700               REMAINDER WKS-CAL-TEMP                                     
057800           IF WKS-CAL-TEMP = 0                                            
057900              MOVE "Y" TO WKS-BISIESTO-FLAG                               
058000           END-IF                                                         
058100        END-IF                                                            
058200     END-IF.                                                              
058300 0575-VERIFICAR-BISIESTO-E. EXIT.                                         
058400                                                                          
058500*    UN ANIO ISO TIENE 53 SEMANAS SI SU 31 DE DICIEMBRE ES       *        
058600*    JUEVES, O SI ES MIERCOLES Y EL ANIO ES BISIESTO             *        
058700 0550-SEMANAS-EN-ANIO SECTION.                                            
058800     COMPUTE WKS-CAL-TEMP =                                               
058900         WKS-ANIO-ISO + (WKS-ANIO-ISO / 4) - (WKS-ANIO-ISO / 100)         
059000             + (WKS-ANIO-ISO / 400)                                       
059100     PERFORM 0570-CALCULAR-MODULO-7                                       
059200     MOVE WKS-CAL-MOD7 TO WKS-P-ANIO                                      
059300     IF WKS-P-ANIO = 4                                                    
059400        MOVE 53 TO WKS-SEMANAS-EN-ANIO                                    
059500     ELSE                                                                 
059600        COMPUTE WKS-CAL-TEMP =                                            
059700            (WKS-ANIO-ISO - 1) + ((WKS-ANIO-ISO - 1) / 4)                 
059800                - ((WKS-ANIO-ISO - 1) / 100)                              
059900                + ((WKS-ANIO-ISO - 1) / 400)                              
060000        PERFORM 0570-CALCULAR-MODULO-7                                    
060100        MOVE WKS-CAL-MOD7 TO WKS-P-ANIO                                   
060200        IF WKS-P-ANIO = 3                                                 
060300           MOVE 53 TO WKS-SEMANAS-EN-ANIO                                 
060400        ELSE                                                              
060500           MOVE 52 TO WKS-SEMANAS-EN-ANIO                                 
060600        END-IF                                                            
060700     END-IF.                                                              
060800 0550-SEMANAS-EN-ANIO-E. EXIT.                                            
060900                                                                          
061000*    RESTA (DIA-SEMANA - 1) DIAS A LA FECHA VIA NUMERO DE DIA    *        
061100*    JULIANO PARA OBTENER EL LUNES DE LA SEMANA (FLIEGEL-VAN     *        
061200*    FLANDERN, IDA Y VUELTA)                                     *        
061300 0560-CALCULAR-LUNES-DE-LA-SEMANA SECTION.                                
061400     COMPUTE WKS-CAL-A = (14 - WKS-CAL-MES) / 12                          
061500     COMPUTE WKS-CAL-Y = WKS-CAL-ANIO + 4800 - WKS-CAL-A                  
061600     COMPUTE WKS-CAL-M = WKS-CAL-MES + (12 * WKS-CAL-A) - 3               
061700     COMPUTE WKS-CAL-JDN =                                                
061800         WKS-CAL-DIA + ((153 * WKS-CAL-M) + 2) / 5                        
061900             + (365 * WKS-CAL-Y) + (WKS-CAL-Y / 4)                        
062000             - (WKS-CAL-Y / 100) + (WKS-CAL-Y / 400) - 32045              
062100     SUBTRACT WKS-DIA-SEMANA FROM WKS-CAL-JDN                             
062200     ADD 1 TO WKS-CAL-JDN                                                 
062300     COMPUTE WKS-CAL-A = WKS-CAL-JDN + 32044                              
062400     COMPUTE WKS-CAL-B = ((4 * WKS-CAL-A) + 3) / 146097                   
062500     COMPUTE WKS-CAL-C = WKS-CAL-A - ((146097 * WKS-CAL-B) / 4)           
062600     COMPUTE WKS-CAL-D = ((4 * WKS-CAL-C) + 3) / 1461                     
062700     COMPUTE WKS-CAL-E = WKS-CAL-C - ((1461 * WKS-CAL-D) / 4)             
062800     COMPUTE WKS-CAL-M = ((5 * WKS-CAL-E) + 2) / 153                      
062900     COMPUTE WKS-CAL-DIA =                                                
063000         WKS-CAL-E - (((153 * WKS-CAL-M) + 2) / 5) + 1                    
063100     COMPUTE WKS-CAL-MES = WKS-CAL-M + 3 - (12 * (WKS-CAL-M / 10))        
063200     COMPUTE WKS-CAL-ANIO =                                               
063300         (100 * WKS-CAL-B) + WKS-CAL-D - 4800 + (WKS-CAL-M / 10).         
063400 0560-CALCULAR-LUNES-DE-LA-SEMANA-E. EXIT.                                
063500                                                                          
063600*    BUSQUEDA LINEAL DEL PERIODO; SI NO EXISTE SE AGREGA UNA     *        
063700*    ENTRADA NUEVA A LA TABLA                                    *        
063800 0400-ACUMULAR-EN-PERIODO SECTION.                                        
063900     MOVE "N" TO WKS-PERIODO-ENCONTRADO                                   
064000     SET WKS-IDX-PER TO 1                                                 
064100     PERFORM 0410-COMPARAR-UN-PERIODO                                     
064200         VARYING WKS-IDX-PER FROM 1 BY 1                                  
064300         UNTIL WKS-IDX-PER > WKS-CONT-PERIODOS                            
064400                      OR PERIODO-FUE-ENCONTRADO                           
064500     IF NOT PERIODO-FUE-ENCONTRADO                                        
064600        ADD 1 TO WKS-CONT-PERIODOS                                        
064700        SET WKS-IDX-PER TO WKS-CONT-PERIODOS                              
064800        MOVE WKS-PER-ID-ACTUAL    TO WKS-PER-ID (WKS-IDX-PER)             
064900        MOVE WKS-PER-LABEL-ACTUAL TO WKS-PER-LABEL (WKS-IDX-PER)          
065000        MOVE ZERO TO WKS-PER-JUEGOS  (WKS-IDX-PER)                        
065100        MOVE ZERO TO WKS-PER-BLANCAS (WKS-IDX-PER)                        
065200        MOVE ZERO TO WKS-PER-TABLAS  (WKS-IDX-PER)                        
065300        MOVE ZERO TO WKS-PER-NEGRAS  (WKS-IDX-PER)                        
065400     ELSE                                                                 
065500        SET WKS-IDX-PER DOWN BY 1                                         
065600     END-IF                                                               
065700     ADD 1 TO WKS-PER-JUEGOS (WKS-IDX-PER)                                
065800     IF JUGM-GANA-BLANCAS                                                 
065900        ADD 1 TO WKS-PER-BLANCAS (WKS-IDX-PER)                            
066000     END-IF                                                               
066100     IF JUGM-TABLAS                                                       
066200        ADD 1 TO WKS-PER-TABLAS (WKS-IDX-PER)                             
066300     END-IF                                                               
066400     IF JUGM-GANA-NEGRAS                                                  
066500        ADD 1 TO WKS-PER-NEGRAS (WKS-IDX-PER)                             
066600     END-IF.                                                              
066700 0400-ACUMULAR-EN-PERIODO-E. EXIT.                                        
066800                                                                          
066900 0410-COMPARAR-UN-PERIODO SECTION.                                        
067000     IF WKS-PER-ID (WKS-IDX-PER) = WKS-PER-ID-ACTUAL                      
067100        MOVE "Y" TO WKS-PERIODO-ENCONTRADO                                
067200     END-IF.                                                              
067300 0410-COMPARAR-UN-PERIODO-E. EXIT.                                        
067400                                                                          
067500*    IMPRESION EN ORDEN ASCENDENTE DE PERIODO: EN CADA VUELTA SE *        
067600*    BUSCA EL PERIODO NO CONSIDERADO CON MENOR IDENTIFICADOR     *        
067700 0600-IMPRIMIR-PERIODOS SECTION.                                          
067800     MOVE HIGH-VALUES TO WKS-MENOR-ID                                     
067900     SET WKS-IDX-BUSCA TO 0                                               
068000     SET WKS-IDX-PER TO 1                                                 
068100     PERFORM 0610-BUSCAR-MENOR-NO-CONSID                                  
068200         VARYING WKS-IDX-PER FROM 1 BY 1                                  
068300         UNTIL WKS-IDX-PER > WKS-CONT-PERIODOS                            
068400     IF WKS-IDX-BUSCA NOT = 0                                             
068500        MOVE "S" TO WKS-PER-CONSIDERADO (WKS-IDX-BUSCA)                   
068600        IF PARM-MIN-GAMES NOT = 0                                         
068700               AND WKS-PER-JUEGOS (WKS-IDX-BUSCA) < PARM-MIN-GAMES        
068800           ADD 1 TO WKS-TOTAL-OMITIDOS-MIN                                
068900        ELSE                                                              
069000           IF WKS-TOTAL-IMPRESOS < WKS-CAPACIDAD-CAP                      
069100              PERFORM 0620-CALCULAR-Y-ESCRIBIR                            
069200              ADD 1 TO WKS-TOTAL-IMPRESOS                                 
069300           ELSE                                                           
069400              ADD 1 TO WKS-TOTAL-OMITIDOS-CAP                             
069500           END-IF                                                         
069600        END-IF                                                            
069700     END-IF.                                                              
069800 0600-IMPRIMIR-PERIODOS-E. EXIT.                                          
069900                                                                          
070000 0610-BUSCAR-MENOR-NO-CONSID SECTION.                                     
070100     IF WKS-PER-CONSIDERADO (WKS-IDX-PER) NOT = "S"                       
070200        AND WKS-PER-ID (WKS-IDX-PER) < WKS-MENOR-ID                       
070300        MOVE WKS-PER-ID (WKS-IDX-PER) TO WKS-MENOR-ID                     
070400        SET WKS-IDX-BUSCA TO WKS-IDX-PER                                  
070500     END-IF.                                                              
070600 0610-BUSCAR-MENOR-NO-CONSID-E. EXIT.                                     
070700                                                                          
070800 0620-CALCULAR-Y-ESCRIBIR SECTION.                                        
070900     SET WKS-IDX-PER TO WKS-IDX-BUSCA                                     
071000     MOVE ZERO TO WKS-PCT-BLANCAS WKS-PCT-TABLAS WKS-PCT-NEGRAS           
071100     IF WKS-PER-JUEGOS (WKS-IDX-PER) > 0                                  
071200        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
071300            100 * WKS-PER-BLANCAS (WKS-IDX-PER)                           
071400                / WKS-PER-JUEGOS (WKS-IDX-PER)                            
071500        MOVE WKS-DIVIDENDO TO WKS-PCT-BLANCAS                             
071600        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
071700            100 * WKS-PER-TABLAS (WKS-IDX-PER)                            
071800                / WKS-PER-JUEGOS (WKS-IDX-PER)                            
071900        MOVE WKS-DIVIDENDO TO WKS-PCT-TABLAS                              
072000        COMPUTE WKS-DIVIDENDO ROUNDED =                                   
072100            100 * WKS-PER-NEGRAS (WKS-IDX-PER)                            
072200                / WKS-PER-JUEGOS (WKS-IDX-PER)                            
072300        MOVE WKS-DIVIDENDO TO WKS-PCT-NEGRAS                              
072400     END-IF                                                               
072500     MOVE WKS-PER-JUEGOS (WKS-IDX-PER) TO WKS-EDITA-CNT                   
072600     MOVE SPACES TO LIN-RPTTASA                                           
072700     STRING WKS-PER-ID (WKS-IDX-PER)    DELIMITED BY SIZE                 
072800            " " WKS-PER-LABEL (WKS-IDX-PER) DELIMITED BY SIZE             
072900            " JUEGOS=" WKS-EDITA-CNT     DELIMITED BY SIZE                
073000            " %BLA=" WKS-PCT-BLANCAS     DELIMITED BY SIZE                
073100            " %TAB=" WKS-PCT-TABLAS      DELIMITED BY SIZE                
073200            " %NEG=" WKS-PCT-NEGRAS      DELIMITED BY SIZE                
073300            INTO LIN-RPTTASA                                              
073400     WRITE LIN-RPTTASA.                                                   
073500 0620-CALCULAR-Y-ESCRIBIR-E. EXIT.                                        
073600                                                                          
073700 0900-ESTADISTICAS SECTION.                                               
073800     DISPLAY "=========================================".                 
073900     DISPLAY "  REPORTE DE TASA DE TRIUNFO EN EL TIEMPO ".                
074000     DISPLAY "=========================================".                 
074100     MOVE WKS-TOTAL-LEIDAS      TO WKS-MASCARA                            
074200     DISPLAY "PARTIDAS LEIDAS DE JUGMAST    : " WKS-MASCARA               
074300     MOVE WKS-TOTAL-CALIFICAN   TO WKS-MASCARA                            
074400     DISPLAY "PARTIDAS QUE CALIFICAN        : " WKS-MASCARA               
074500     MOVE WKS-CONT-PERIODOS     TO WKS-MASCARA                            
074600     DISPLAY "PERIODOS FORMADOS             : " WKS-MASCARA               
074700     MOVE WKS-TOTAL-IMPRESOS    TO WKS-MASCARA                            
074800     DISPLAY "PERIODOS IMPRESOS             : " WKS-MASCARA               
074900     MOVE WKS-TOTAL-OMITIDOS-MIN TO WKS-MASCARA                           
075000     DISPLAY "PERIODOS BAJO EL MINIMO       : " WKS-MASCARA               
075100     MOVE WKS-TOTAL-OMITIDOS-CAP TO WKS-MASCARA                           
075200     DISPLAY "PERIODOS FUERA DEL TOPE       : " WKS-MASCARA               
075300     DISPLAY "=========================================".                 
075400 0900-ESTADISTICAS-E. EXIT.                                               
075500                                                                          
075600 0950-CIERRE SECTION.                                                     
075700     CLOSE JUGMAST ECOMAST RPTTASA.                                       
075800 0950-CIERRE-E. EXIT.                                                     
