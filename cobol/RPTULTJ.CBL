000100******************************************************************        
000200* FECHA       : 02/05/1995                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : RPTULTJ                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPORTE DE LA ULTIMA PARTIDA DE UNA APERTURA.    *        
000800*             : LOCALIZA EN JUGMAST LA PARTIDA MAS RECIENTE DE   *        
000900*             : LA APERTURA SOLICITADA Y DESGLOSA SUS JUGADAS    *        
001000*             : EN UNA TABLA DE BLANCAS/NEGRAS POR JUGADA.       *        
001100* ARCHIVOS    : JUGMAST=C,ECOMAST=C,RPTULTJ=A                    *        
001200* ACCION (ES) : U=EMITIR REPORTE DE LA ULTIMA PARTIDA            *        
001300* INSTALADO   : 09/05/1995                                       *        
001400* BPM/RATIONAL: TLA-0095                                         *        
001500* NOMBRE      : REPORTE DE LA ULTIMA PARTIDA POR APERTURA        *        
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID. RPTULTJ.                                                     
001900 AUTHOR. JULIO LARA PADILLA.                                              
002000 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002100 DATE-WRITTEN. 02/05/1995.                                                
002200 DATE-COMPILED.                                                           
002300 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002400******************************************************************        
002500* BITACORA DE CAMBIOS                                            *        
002600* FECHA      INIC   REQ         DESCRIPCION                      *        
002700* ---------  ----   ----------  -------------------------------- *        
002800* 02/05/1995 JLPD   TLA-0095    VERSION ORIGINAL.                *        
002900* 16/05/1995 JLPD   TLA-0095    SE AGREGA EL DESGLOSE DE JUGADAS *        
003000*                               EN TABLA BLANCAS/NEGRAS.         *        
003100* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K. FECHA DE 4 DIGITOS *        
003200*                               YA VENIA CORRECTA EN JUGMAST.    *        
003300* 12/07/2004 EDLR   TLA-0176    SE CORRIGE EL DESEMPATE: ANTES   *        
003400*                               SE USABA LA LLAVE DE ORIGEN, HOY *        
003500*                               SE USA EL CORRELATIVO JUGM-ID.   *        
003600* 24/10/2004 EDLR   TLA-0190    MARCADOR DE NUMERO DE JUGADA:    *        
003700*                               TAMBIEN SE RECONOCE UN TOKEN DE  *        
003800*                               SOLO DIGITOS Y PUNTOS.           *        
003900******************************************************************        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-4381.                                               
004300 OBJECT-COMPUTER. IBM-4381.                                               
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS CLASE-NUMERICA IS "0" THRU "9".                                
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT JUGMAST ASSIGN TO JUGMAST                                     
005000            ORGANIZATION IS INDEXED                                       
005100            ACCESS MODE  IS DYNAMIC                                       
005200            RECORD KEY   IS JUGM-LLAVE-SRC                                
005300            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
005400            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
005500                WITH DUPLICATES                                           
005600            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
005700     SELECT ECOMAST ASSIGN TO ECOMAST                                     
005800            ORGANIZATION IS INDEXED                                       
005900            ACCESS MODE  IS DYNAMIC                                       
006000            RECORD KEY   IS ECOM-LLAVE-FEN                                
006100            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
006200            FILE STATUS  IS FS-ECOMAST.                                   
006300     SELECT RPTULTJ ASSIGN TO RPTULTJ                                     
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            FILE STATUS  IS FS-RPTULTJ.                                   
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  JUGMAST.                                                             
007000     COPY JUGMAST.                                                        
007100 FD  ECOMAST.                                                             
007200     COPY ECOMAST.                                                        
007300 FD  RPTULTJ                                                              
007400     RECORD CONTAINS 132 CHARACTERS.                                      
007500 01  LIN-RPTULTJ                        PIC X(132).                       
007600 01  LIN-RPTULTJ-R REDEFINES LIN-RPTULTJ.                                 
007700     05  LIN-COL-NUM                    PIC ZZ9.                          
007800     05  FILLER                         PIC X(02).                        
007900     05  LIN-COL-BLANCAS                PIC X(20).                        
008000     05  FILLER                         PIC X(02).                        
008100     05  LIN-COL-NEGRAS                 PIC X(20).                        
008200     05  FILLER                         PIC X(85).                        
008300******************************************************************        
008400 WORKING-STORAGE SECTION.                                                 
008500******************************************************************        
008600*   TARJETA DE PARAMETRO (LEIDA POR SYSIN)                       *        
008700******************************************************************        
008800 01  WKS-PARM-CARD.                                                       
008900     05  PARM-OPENING-ID                PIC 9(07).                        
009000     05  FILLER                         PIC X(73).                        
009100******************************************************************        
009200*   ESTADO DE LA APERTURA SOLICITADA                             *        
009300******************************************************************        
009400 01  WKS-ESTADO-APERTURA.                                                 
009500     05  WKS-APERTURA-EXISTE-FLAG       PIC X(01) VALUE "N".              
009600         88  APERTURA-EXISTE                    VALUE "Y".                
009700******************************************************************        
009800*   BUSQUEDA DEL JUEGO MAS RECIENTE DE LA APERTURA (SIN SORT)    *        
009900******************************************************************        
010000 01  WKS-BUSQUEDA-MEJOR-JUEGO.                                            
010100     05  WKS-FIN-BUSQUEDA-FLAG          PIC X(01) VALUE "N".              
010200         88  FIN-DE-BUSQUEDA                    VALUE "Y".                
010300     05  WKS-JUEGO-ENCONTRADO-FLAG      PIC X(01) VALUE "N".              
010400         88  SE-ENCONTRO-JUEGO                  VALUE "Y".                
010500     05  WKS-ES-MAS-RECIENTE-FLAG       PIC X(01) VALUE "N".              
010600         88  ES-MAS-RECIENTE-QUE-EL-MEJOR        VALUE "Y".               
010700     05  WKS-MEJOR-FECHA-FLAG           PIC X(01) VALUE "N".              
010800     05  WKS-MEJOR-FECHA                PIC 9(08) VALUE 0.                
010900     05  WKS-MEJOR-FECHA-R REDEFINES WKS-MEJOR-FECHA.                     
011000         10  WKS-MEJOR-FECHA-ANIO       PIC 9(04).                        
011100         10  WKS-MEJOR-FECHA-MES        PIC 9(02).                        
011200         10  WKS-MEJOR-FECHA-DIA        PIC 9(02).                        
011300     05  WKS-MEJOR-LLAVE-ID             PIC 9(09) VALUE 0.                
011400     05  WKS-MEJOR-LLAVE-SRC            PIC X(64) VALUE SPACES.           
011500 01  WKS-TOTAL-CANDIDATOS               PIC 9(07) COMP-3 VALUE 0.         
011600******************************************************************        
011700*   FORMATEO DE LA TABLA DE JUGADAS (TOKENIZADOR DE JUGCTM1)     *        
011800******************************************************************        
011900 01  WKS-AREA-TABLA-JUGADAS.                                              
012000     05  WKS-JUGADAS-WORK               PIC X(1000).                      
012100     05  WKS-LARGO-TOTAL                PIC 9(04) COMP VALUE 0.           
012200     05  WKS-JUGADAS-LARGO              PIC 9(04) COMP VALUE 0.           
012300     05  WKS-POS-ULTIMO                 PIC 9(04) COMP VALUE 0.           
012400     05  WKS-LARGO-ULTIMO               PIC 9(02) COMP VALUE 0.           
012500     05  WKS-POS-ACTUAL                 PIC 9(04) COMP VALUE 0.           
012600     05  WKS-TOKEN                      PIC X(20) VALUE SPACES.           
012700     05  WKS-TOKEN-R REDEFINES WKS-TOKEN.                                 
012800         10  WKS-TOKEN-PRIMER-CAR       PIC X(01).                        
012900         10  FILLER                     PIC X(19).                        
013000     05  WKS-TOKEN-LARGO                PIC 9(02) COMP VALUE 0.           
013100     05  WKS-TOKEN-MARCADOR-FLAG        PIC X(01) VALUE "N".              
013200         88  TOKEN-ES-MARCADOR                  VALUE "Y".                
013300     05  WKS-TOKEN-SOLO-DIGITOS-FLAG    PIC X(01) VALUE "N".              
013400         88  TOKEN-SOLO-DIGITOS                 VALUE "Y".                
013500     05  WKS-IDX-TOKEN                  PIC 9(02) COMP VALUE 0.           
013600     05  WKS-COL-FILA                   PIC 9(01) COMP VALUE 0.           
013700     05  WKS-NUM-FILA                   PIC 9(03) COMP VALUE 0.           
013800     05  WKS-FILA-BLANCAS               PIC X(20) VALUE SPACES.           
013900     05  WKS-FILA-NEGRAS                PIC X(20) VALUE SPACES.           
014000******************************************************************        
014100*   FORMATEO DEL BLOQUE DE ENCABEZADO                            *        
014200******************************************************************        
014300 01  WKS-AREA-ENCABEZADO.                                                 
014400     05  WKS-FECHA-TEXTO                PIC X(10) VALUE SPACES.           
014500     05  WKS-ELO-B-TEXTO                PIC X(10) VALUE SPACES.           
014600     05  WKS-ELO-N-TEXTO                PIC X(10) VALUE SPACES.           
014700******************************************************************        
014800*   CONTADORES DE ESTADISTICAS                                   *        
014900******************************************************************        
015000 01  WKS-CONTADORES.                                                      
015100     05  WKS-MASCARA                    PIC ZZZ,ZZ9.                      
015200******************************************************************        
015300*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
015400******************************************************************        
015500 01  FS-JUGMAST                         PIC 9(02) VALUE ZEROS.            
015600 01  FSE-JUGMAST.                                                         
015700     05  FSE-RETURN                     PIC S9(4) COMP-5 VALUE 0.         
015800     05  FSE-FUNCTION                   PIC S9(4) COMP-5 VALUE 0.         
015900     05  FSE-FEEDBACK                   PIC S9(4) COMP-5 VALUE 0.         
016000 01  FS-ECOMAST                         PIC 9(02) VALUE ZEROS.            
016100 01  FS-RPTULTJ                         PIC 9(02) VALUE ZEROS.            
016200 01  PROGRAMA                           PIC X(08) VALUE "RPTULTJ".        
016300 01  ARCHIVO                            PIC X(08) VALUE SPACES.           
016400 01  ACCION                             PIC X(10) VALUE SPACES.           
016500******************************************************************        
016600 PROCEDURE DIVISION.                                                      
016700******************************************************************        
016800 0000-PRINCIPAL SECTION.                                                  
016900     PERFORM 0100-INICIO                                                  
017000     PERFORM 0200-BUSCAR-APERTURA                                         
017100     IF APERTURA-EXISTE                                                   
017200        PERFORM 0300-BUSCAR-MEJOR-JUEGO                                   
017300     END-IF                                                               
017400     IF SE-ENCONTRO-JUEGO                                                 
017500        PERFORM 0500-RECUPERAR-JUEGO-COMPLETO                             
017600        PERFORM 0600-ESCRIBIR-ENCABEZADO                                  
017700        PERFORM 0700-FORMATEAR-TABLA-JUGADAS                              
017800     ELSE                                                                 
017900        PERFORM 0750-ESCRIBIR-NO-ENCONTRADO                               
018000     END-IF                                                               
018100     PERFORM 0900-ESTADISTICAS                                            
018200     PERFORM 0950-CIERRE                                                  
018300     STOP RUN.                                                            
018400 0000-PRINCIPAL-E. EXIT.                                                  
018500                                                                          
018600 0100-INICIO SECTION.                                                     
018700     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
018800     OPEN INPUT  JUGMAST                                                  
018900     OPEN INPUT  ECOMAST                                                  
019000     OPEN OUTPUT RPTULTJ                                                  
019100     IF FS-JUGMAST NOT = 0 OR FS-ECOMAST NOT = 0                          
019200                        OR FS-RPTULTJ NOT = 0                             
019300        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE RPTULTJ ***"              
019400        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
019500        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
019600        DISPLAY "FS-RPTULTJ : " FS-RPTULTJ                                
019700        MOVE 91 TO RETURN-CODE                                            
019800        STOP RUN                                                          
019900     END-IF                                                               
020000     MOVE SPACES TO LIN-RPTULTJ                                           
020100     MOVE "REPORTE DE LA ULTIMA PARTIDA POR APERTURA"                     
020200                       TO LIN-RPTULTJ                                     
020300     WRITE LIN-RPTULTJ.                                                   
020400 0100-INICIO-E. EXIT.                                                     
020500                                                                          
020600*    LA APERTURA SE BUSCA POR SU LLAVE ALTERNA (CORRELATIVO)     *        
020700 0200-BUSCAR-APERTURA SECTION.                                            
020800     MOVE PARM-OPENING-ID TO ECOM-LLAVE-ID                                
020900     READ ECOMAST KEY IS ECOM-LLAVE-ID                                    
021000          INVALID KEY MOVE "N" TO WKS-APERTURA-EXISTE-FLAG                
021100          NOT INVALID KEY MOVE "Y" TO WKS-APERTURA-EXISTE-FLAG            
021200     END-READ.                                                            
021300 0200-BUSCAR-APERTURA-E. EXIT.                                            
021400                                                                          
021500*    RECORRE TODAS LAS PARTIDAS DE LA APERTURA POR LA LLAVE      *        
021600*    ALTERNA CON DUPLICADOS Y SE QUEDA CON LA MAS RECIENTE       *        
021700 0300-BUSCAR-MEJOR-JUEGO SECTION.                                         
021800     MOVE PARM-OPENING-ID TO JUGM-APERTURA-ID                             
021900     START JUGMAST KEY IS = JUGM-APERTURA-ID                              
022000           INVALID KEY MOVE "Y" TO WKS-FIN-BUSQUEDA-FLAG                  
022100     END-START                                                            
022200     PERFORM 0310-LEER-UN-CANDIDATO UNTIL FIN-DE-BUSQUEDA.                
022300 0300-BUSCAR-MEJOR-JUEGO-E. EXIT.                                         
022400                                                                          
022500 0310-LEER-UN-CANDIDATO SECTION.                                          
022600     READ JUGMAST NEXT RECORD                                             
022700          AT END MOVE "Y" TO WKS-FIN-BUSQUEDA-FLAG                        
022800     END-READ                                                             
022900     IF NOT FIN-DE-BUSQUEDA                                               
023000        IF JUGM-APERTURA-ID NOT = PARM-OPENING-ID                         
023100                       OR JUGM-APERTURA-FLAG NOT = "Y"                    
023200           MOVE "Y" TO WKS-FIN-BUSQUEDA-FLAG                              
023300        ELSE                                                              
023400           ADD 1 TO WKS-TOTAL-CANDIDATOS                                  
023500           PERFORM 0320-COMPARAR-CON-EL-MEJOR                             
023600        END-IF                                                            
023700     END-IF.                                                              
023800 0310-LEER-UN-CANDIDATO-E. EXIT.                                          
023900                                                                          
024000 0320-COMPARAR-CON-EL-MEJOR SECTION.                                      
024100     IF NOT SE-ENCONTRO-JUEGO                                             
024200        PERFORM 0330-GUARDAR-COMO-MEJOR                                   
024300     ELSE                                                                 
024400        PERFORM 0340-ES-MAS-RECIENTE                                      
024500        IF ES-MAS-RECIENTE-QUE-EL-MEJOR                                   
024600           PERFORM 0330-GUARDAR-COMO-MEJOR                                
024700        END-IF                                                            
024800     END-IF.                                                              
024900 0320-COMPARAR-CON-EL-MEJOR-E. EXIT.                                      
025000                                                                          
025100*    FECHA CONOCIDA GANA SOBRE DESCONOCIDA; ENTRE CONOCIDAS GANA *        
025200*    LA MAYOR FECHA; EN EMPATE (O AMBAS DESCONOCIDAS) GANA EL    *        
025300*    MAYOR CORRELATIVO JUGM-LLAVE-ID                             *        
025400 0340-ES-MAS-RECIENTE SECTION.                                            
025500     MOVE "N" TO WKS-ES-MAS-RECIENTE-FLAG                                 
025600     IF JUGM-FECHA-FLAG = "Y" AND WKS-MEJOR-FECHA-FLAG NOT = "Y"          
025700        MOVE "Y" TO WKS-ES-MAS-RECIENTE-FLAG                              
025800     ELSE                                                                 
025900        IF JUGM-FECHA-FLAG = "Y" AND WKS-MEJOR-FECHA-FLAG = "Y"           
026000           IF JUGM-FECHA > WKS-MEJOR-FECHA                                
026100              MOVE "Y" TO WKS-ES-MAS-RECIENTE-FLAG                        
026200           ELSE                                                           
026300              IF JUGM-FECHA = WKS-MEJOR-FECHA                             
026400                    AND JUGM-LLAVE-ID > WKS-MEJOR-LLAVE-ID                
026500                 MOVE "Y" TO WKS-ES-MAS-RECIENTE-FLAG                     
026600              END-IF                                                      
026700           END-IF                                                         
026800        ELSE                                                              
026900           IF JUGM-FECHA-FLAG NOT = "Y"                                   
027000                    AND WKS-MEJOR-FECHA-FLAG NOT = "Y"                    
027100              IF JUGM-LLAVE-ID > WKS-MEJOR-LLAVE-ID                       
027200                 MOVE "Y" TO WKS-ES-MAS-RECIENTE-FLAG                     
027300              END-IF                                                      
027400           END-IF                                                         
027500        END-IF                                                            
027600     END-IF.                                                              
027700 0340-ES-MAS-RECIENTE-E. EXIT.                                            
027800                                                                          
027900 0330-GUARDAR-COMO-MEJOR SECTION.                                         
028000     MOVE "Y" TO WKS-JUEGO-ENCONTRADO-FLAG                                
028100     MOVE JUGM-FECHA-FLAG TO WKS-MEJOR-FECHA-FLAG                         
028200     MOVE JUGM-FECHA      TO WKS-MEJOR-FECHA                              
028300     MOVE JUGM-LLAVE-ID   TO WKS-MEJOR-LLAVE-ID                           
028400     MOVE JUGM-LLAVE-SRC  TO WKS-MEJOR-LLAVE-SRC.                         
028500 0330-GUARDAR-COMO-MEJOR-E. EXIT.                                         
028600                                                                          
028700*    SE RELEE EL JUEGO GANADOR POR SU LLAVE PRIMARIA PORQUE EL   *        
028800*    REGISTRO DE TRABAJO SE PERDIO AL AVANZAR LA EXPLORACION     *        
028900 0500-RECUPERAR-JUEGO-COMPLETO SECTION.                                   
029000     MOVE WKS-MEJOR-LLAVE-SRC TO JUGM-LLAVE-SRC                           
029100     READ JUGMAST KEY IS JUGM-LLAVE-SRC                                   
029200          INVALID KEY                                                     
029300              DISPLAY "*** ERROR: NO SE PUDO RELEER LA "                  
029400                      "PARTIDA GANADORA EN RPTULTJ ***"                   
029500              MOVE 92 TO RETURN-CODE                                      
029600              STOP RUN                                                    
029700     END-READ.                                                            
029800 0500-RECUPERAR-JUEGO-COMPLETO-E. EXIT.                                   
029900                                                                          
030000 0600-ESCRIBIR-ENCABEZADO SECTION.                                        
030100     IF JUGM-FECHA-FLAG = "Y"                                             
030200        MOVE SPACES TO WKS-FECHA-TEXTO                                    
030300        MOVE JUGM-FECHA-ANIO TO WKS-FECHA-TEXTO (1:4)                     
030400        MOVE "-"             TO WKS-FECHA-TEXTO (5:1)                     
030500        MOVE JUGM-FECHA-MES  TO WKS-FECHA-TEXTO (6:2)                     
030600        MOVE "-"             TO WKS-FECHA-TEXTO (8:1)                     
030700        MOVE JUGM-FECHA-DIA  TO WKS-FECHA-TEXTO (9:2)                     
030800     ELSE                                                                 
030900        MOVE "DESCONOCIDA" TO WKS-FECHA-TEXTO                             
031000     END-IF                                                               
031100     IF JUGM-ELO-BLANCAS-FLAG = "Y"                                       
031200        MOVE JUGM-ELO-BLANCAS TO WKS-ELO-B-TEXTO                          
031300     ELSE                                                                 
031400        MOVE "DESCONOCIDO" TO WKS-ELO-B-TEXTO                             
031500     END-IF                                                               
031600     IF JUGM-ELO-NEGRAS-FLAG = "Y"                                        
031700        MOVE JUGM-ELO-NEGRAS TO WKS-ELO-N-TEXTO                           
031800     ELSE                                                                 
031900        MOVE "DESCONOCIDO" TO WKS-ELO-N-TEXTO                             
032000     END-IF                                                               
032100     MOVE SPACES TO LIN-RPTULTJ                                           
032200     STRING "APERTURA: " ECOM-ECO-CODIGO DELIMITED BY SIZE                
032300            " " ECOM-NOMBRE (1:60)        DELIMITED BY SIZE               
032400            INTO LIN-RPTULTJ                                              
032500     WRITE LIN-RPTULTJ                                                    
032600     MOVE SPACES TO LIN-RPTULTJ                                           
032700     STRING "BLANCAS: " JUGM-JUG-BLANCAS (1:40) DELIMITED BY SIZE         
032800            "  NEGRAS: " JUGM-JUG-NEGRAS (1:40) DELIMITED BY SIZE         
032900            INTO LIN-RPTULTJ                                              
033000     WRITE LIN-RPTULTJ                                                    
033100     MOVE SPACES TO LIN-RPTULTJ                                           
033200     STRING "FECHA: " WKS-FECHA-TEXTO      DELIMITED BY SIZE              
033300            "  EVENTO: " JUGM-EVENTO (1:60) DELIMITED BY SIZE             
033400            INTO LIN-RPTULTJ                                              
033500     WRITE LIN-RPTULTJ                                                    
033600     MOVE SPACES TO LIN-RPTULTJ                                           
033700     STRING "SITIO: " JUGM-SITIO (1:60)   DELIMITED BY SIZE               
033800            "  RONDA: " JUGM-RONDA (1:20) DELIMITED BY SIZE               
033900            INTO LIN-RPTULTJ                                              
034000     WRITE LIN-RPTULTJ                                                    
034100     MOVE SPACES TO LIN-RPTULTJ                                           
034200     STRING "RESULTADO: " JUGM-RESULTADO      DELIMITED BY SIZE           
034300            "  ELO BLANCAS: " WKS-ELO-B-TEXTO DELIMITED BY SIZE           
034400            "  ELO NEGRAS: " WKS-ELO-N-TEXTO  DELIMITED BY SIZE           
034500            INTO LIN-RPTULTJ                                              
034600     WRITE LIN-RPTULTJ                                                    
034700     MOVE SPACES TO LIN-RPTULTJ                                           
034800     STRING "CONTROL DE TIEMPO: " JUGM-CONTROL-TIEMPO (1:30)              
034900                DELIMITED BY SIZE                                         
035000            "  TERMINACION: " JUGM-TERMINACION (1:40)                     
035100                DELIMITED BY SIZE                                         
035200            INTO LIN-RPTULTJ                                              
035300     WRITE LIN-RPTULTJ                                                    
035400     MOVE SPACES TO LIN-RPTULTJ                                           
035500     MOVE "  NUM  BLANCAS               NEGRAS"                           
035600                       TO LIN-RPTULTJ                                     
035700     WRITE LIN-RPTULTJ.                                                   
035800 0600-ESCRIBIR-ENCABEZADO-E. EXIT.                                        
035900                                                                          
036000*    SE ARMA LA TABLA DE JUGADAS: SE QUITA EL RESULTADO FINAL Y  *        
036100*    SE PARTE EL TEXTO POR LOS MARCADORES DE NUMERO DE JUGADA    *        
036200 0700-FORMATEAR-TABLA-JUGADAS SECTION.                                    
036300     PERFORM 0710-PREPARAR-TEXTO-JUGADAS                                  
036400     MOVE 1 TO WKS-POS-ACTUAL                                             
036500     MOVE 0 TO WKS-COL-FILA                                               
036600     MOVE 0 TO WKS-NUM-FILA                                               
036700     PERFORM 0720-UN-TOKEN-TABLA                                          
036800         UNTIL WKS-POS-ACTUAL > WKS-JUGADAS-LARGO                         
036900     PERFORM 0730-CERRAR-FILA-PENDIENTE.                                  
037000 0700-FORMATEAR-TABLA-JUGADAS-E. EXIT.                                    
037100                                                                          
037200 0710-PREPARAR-TEXTO-JUGADAS SECTION.                                     
037300     MOVE JUGM-JUGADAS TO WKS-JUGADAS-WORK                                
037400     MOVE 1000 TO WKS-LARGO-TOTAL                                         
037500     PERFORM 0711-ACHICAR-LARGO-TOTAL                                     
037600         UNTIL WKS-LARGO-TOTAL = 0                                        
037700            OR WKS-JUGADAS-WORK (WKS-LARGO-TOTAL:1) NOT = SPACE           
037800     MOVE WKS-LARGO-TOTAL TO WKS-JUGADAS-LARGO                            
037900     IF WKS-LARGO-TOTAL > 0                                               
038000        MOVE WKS-LARGO-TOTAL TO WKS-POS-ULTIMO                            
038100        PERFORM 0712-RETROCEDER-INICIO-TOKEN                              
038200            UNTIL WKS-POS-ULTIMO = 1                                      
038300               OR WKS-JUGADAS-WORK (WKS-POS-ULTIMO - 1:1) = SPACE         
038400        COMPUTE WKS-LARGO-ULTIMO =                                        
038500            WKS-LARGO-TOTAL - WKS-POS-ULTIMO + 1                          
038600        MOVE SPACES TO WKS-TOKEN                                          
038700        MOVE WKS-JUGADAS-WORK (WKS-POS-ULTIMO:WKS-LARGO-ULTIMO)           
038800                              TO WKS-TOKEN (1:WKS-LARGO-ULTIMO)           
038900        IF WKS-TOKEN = "1-0" OR WKS-TOKEN = "0-1"                         
039000              OR WKS-TOKEN = "1/2-1/2" OR WKS-TOKEN = "*"                 
039100           COMPUTE WKS-JUGADAS-LARGO = WKS-POS-ULTIMO - 1                 
039200           PERFORM 0713-ACHICAR-LARGO-EFECTIVO                            
039300               UNTIL WKS-JUGADAS-LARGO = 0                                
039400                  OR WKS-JUGADAS-WORK (WKS-JUGADAS-LARGO:1)               
039500                                       NOT = SPACE                        
039600        END-IF                                                            
039700     END-IF.                                                              
039800 0710-PREPARAR-TEXTO-JUGADAS-E. EXIT.                                     
039900                                                                          
040000 0711-ACHICAR-LARGO-TOTAL SECTION.                                        
040100     SUBTRACT 1 FROM WKS-LARGO-TOTAL.                                     
040200 0711-ACHICAR-LARGO-TOTAL-E. EXIT.                                        
040300                                                                          
040400 0712-RETROCEDER-INICIO-TOKEN SECTION.                                    
040500     SUBTRACT 1 FROM WKS-POS-ULTIMO.                                      
040600 0712-RETROCEDER-INICIO-TOKEN-E. EXIT.                                    
040700                                                                          
040800 0713-ACHICAR-LARGO-EFECTIVO SECTION.                                     
040900     SUBTRACT 1 FROM WKS-JUGADAS-LARGO.                                   
041000 0713-ACHICAR-LARGO-EFECTIVO-E. EXIT.                                     
041100                                                                          
041200 0720-UN-TOKEN-TABLA SECTION.                                             
041300     PERFORM 0721-EXTRAER-TOKEN-TABLA                                     
041400     IF WKS-TOKEN-LARGO > 0                                               
041500        PERFORM 0722-CLASIFICAR-TOKEN-TABLA                               
041600        IF TOKEN-ES-MARCADOR                                              
041700           PERFORM 0730-CERRAR-FILA-PENDIENTE                             
041800        ELSE                                                              
041900           EVALUATE WKS-COL-FILA                                          
042000               WHEN 0                                                     
042100                   MOVE WKS-TOKEN TO WKS-FILA-BLANCAS                     
042200                   MOVE 1 TO WKS-COL-FILA                                 
042300               WHEN 1                                                     
042400                   MOVE WKS-TOKEN TO WKS-FILA-NEGRAS                      
042500                   MOVE 2 TO WKS-COL-FILA                                 
042600               WHEN OTHER                                                 
042700                   CONTINUE                                               
042800           END-EVALUATE                                                   
042900        END-IF                                                            
043000     END-IF.                                                              
043100 0720-UN-TOKEN-TABLA-E. EXIT.                                             
043200                                                                          
043300 0721-EXTRAER-TOKEN-TABLA SECTION.                                        
043400     MOVE SPACES TO WKS-TOKEN                                             
043500     MOVE ZEROS  TO WKS-TOKEN-LARGO                                       
043600     PERFORM 0723-UN-CARACTER-TABLA                                       
043700         UNTIL WKS-POS-ACTUAL > WKS-JUGADAS-LARGO                         
043800            OR WKS-JUGADAS-WORK (WKS-POS-ACTUAL:1) = SPACE                
043900     PERFORM 0724-SALTAR-ESPACIO-TABLA                                    
044000         UNTIL WKS-POS-ACTUAL > WKS-JUGADAS-LARGO                         
044100            OR WKS-JUGADAS-WORK (WKS-POS-ACTUAL:1) NOT = SPACE.           
044200 0721-EXTRAER-TOKEN-TABLA-E. EXIT.                                        
044300                                                                          
044400*    24/10/2004 EDLR TLA-0190 - TAMBIEN ES MARCADOR UN TOKEN QUE          
044500*    SOLO TIENE DIGITOS Y PUNTOS (EJ. "12", "1..."), AUNQUE NO            
044600*    TERMINE EN PUNTO NI EMPIECE CON DIGITO SEGUIDO DE PUNTO.             
044700 0722-CLASIFICAR-TOKEN-TABLA SECTION.                                     
044800     MOVE "N" TO WKS-TOKEN-MARCADOR-FLAG                                  
044900     IF WKS-TOKEN-PRIMER-CAR IS CLASE-NUMERICA                            
045000           AND WKS-TOKEN (WKS-TOKEN-LARGO:1) = "."                        
045100        MOVE "Y" TO WKS-TOKEN-MARCADOR-FLAG                               
045200     END-IF                                                               
045300     IF NOT TOKEN-ES-MARCADOR                                             
045400        PERFORM 0723-ES-SOLO-DIGITOS-PUNTOS                               
045500        IF TOKEN-SOLO-DIGITOS                                             
045600           MOVE "Y" TO WKS-TOKEN-MARCADOR-FLAG                            
045700        END-IF                                                            
045800     END-IF.                                                              
045900 0722-CLASIFICAR-TOKEN-TABLA-E. EXIT.                                     
046000                                                                          
046100 0723-ES-SOLO-DIGITOS-PUNTOS SECTION.                                     
046200     MOVE "Y" TO WKS-TOKEN-SOLO-DIGITOS-FLAG                              
046300     PERFORM 0724-PROBAR-UN-CARACTER-TOKEN                                
046400         VARYING WKS-IDX-TOKEN FROM 1 BY 1                                
046500         UNTIL WKS-IDX-TOKEN > WKS-TOKEN-LARGO                            
046600            OR NOT TOKEN-SOLO-DIGITOS.                                    
046700 0723-ES-SOLO-DIGITOS-PUNTOS-E. EXIT.                                     
046800                                                                          
046900 0724-PROBAR-UN-CARACTER-TOKEN SECTION.                                   
047000     IF WKS-TOKEN (WKS-IDX-TOKEN:1) NOT NUMERIC                           
047100           AND WKS-TOKEN (WKS-IDX-TOKEN:1) NOT = "."                      
047200        MOVE "N" TO WKS-TOKEN-SOLO-DIGITOS-FLAG                           
047300     END-IF.                                                              
047400 0724-PROBAR-UN-CARACTER-TOKEN-E. EXIT.                                   
047500                                                                          
047600 0723-UN-CARACTER-TABLA SECTION.                                          
047700     IF WKS-TOKEN-LARGO < 20                                              
047800        ADD 1 TO WKS-TOKEN-LARGO                                          
047900        MOVE WKS-JUGADAS-WORK (WKS-POS-ACTUAL:1)                          
048000             TO WKS-TOKEN (WKS-TOKEN-LARGO:1)                             
048100     END-IF                                                               
048200     ADD 1 TO WKS-POS-ACTUAL.                                             
048300 0723-UN-CARACTER-TABLA-E. EXIT.                                          
048400                                                                          
048500 0724-SALTAR-ESPACIO-TABLA SECTION.                                       
048600     ADD 1 TO WKS-POS-ACTUAL.                                             
048700 0724-SALTAR-ESPACIO-TABLA-E. EXIT.                                       
048800                                                                          
048900 0730-CERRAR-FILA-PENDIENTE SECTION.                                      
049000     IF WKS-COL-FILA > 0                                                  
049100        ADD 1 TO WKS-NUM-FILA                                             
049200        PERFORM 0740-ESCRIBIR-FILA-TABLA                                  
049300     END-IF                                                               
049400     MOVE 0 TO WKS-COL-FILA                                               
049500     MOVE SPACES TO WKS-FILA-BLANCAS WKS-FILA-NEGRAS.                     
049600 0730-CERRAR-FILA-PENDIENTE-E. EXIT.                                      
049700                                                                          
049800 0740-ESCRIBIR-FILA-TABLA SECTION.                                        
049900     MOVE SPACES        TO LIN-RPTULTJ                                    
050000     MOVE WKS-NUM-FILA  TO LIN-COL-NUM                                    
050100     MOVE WKS-FILA-BLANCAS TO LIN-COL-BLANCAS                             
050200     MOVE WKS-FILA-NEGRAS  TO LIN-COL-NEGRAS                              
050300     WRITE LIN-RPTULTJ.                                                   
050400 0740-ESCRIBIR-FILA-TABLA-E. EXIT.                                        
050500                                                                          
050600 0750-ESCRIBIR-NO-ENCONTRADO SECTION.                                     
050700     MOVE SPACES TO LIN-RPTULTJ                                           
050800     MOVE "NOT FOUND - LA APERTURA NO EXISTE O NO TIENE "                 
050900                    TO LIN-RPTULTJ (1:46)                                 
051000     MOVE "PARTIDAS"    TO LIN-RPTULTJ (47:8)                             
051100     WRITE LIN-RPTULTJ                                                    
051200     DISPLAY "*** NOT FOUND: APERTURA " PARM-OPENING-ID                   
051300             " SIN PARTIDAS EN RPTULTJ ***".                              
051400 0750-ESCRIBIR-NO-ENCONTRADO-E. EXIT.                                     
051500                                                                          
051600 0900-ESTADISTICAS SECTION.                                               
051700     DISPLAY "=========================================".                 
051800     DISPLAY "  REPORTE DE LA ULTIMA PARTIDA POR APERTURA".               
051900     DISPLAY "=========================================".                 
052000     DISPLAY "APERTURA SOLICITADA           : " PARM-OPENING-ID           
052100     MOVE WKS-TOTAL-CANDIDATOS  TO WKS-MASCARA                            
052200     DISPLAY "PARTIDAS CANDIDATAS EVALUADAS : " WKS-MASCARA               
052300     IF SE-ENCONTRO-JUEGO                                                 
052400        MOVE WKS-NUM-FILA TO WKS-MASCARA                                  
052500        DISPLAY "PARTIDA SELECCIONADA           : "                       
052600                WKS-MEJOR-LLAVE-ID                                        
052700        DISPLAY "FILAS DE LA TABLA DE JUGADAS   : " WKS-MASCARA           
052800     ELSE                                                                 
052900        DISPLAY "PARTIDA SELECCIONADA           : NINGUNA"                
053000     END-IF                                                               
053100     DISPLAY "=========================================".                 
053200 0900-ESTADISTICAS-E. EXIT.                                               
053300                                                                          
053400 0950-CIERRE SECTION.                                                     
053500     CLOSE JUGMAST ECOMAST RPTULTJ.                                       
053600 0950-CIERRE-E. EXIT.                                                     
