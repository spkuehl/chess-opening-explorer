000100******************************************************************        
000200* FECHA       : 20/06/1994                                       *        
000300* PROGRAMADOR : JULIO LARA PADILLA (JLPD)                        *        
000400* APLICACION  : EXPLORADOR DE APERTURAS DE AJEDREZ               *        
000500* PROGRAMA    : JUGAPE1                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPROCESO DE RESPALDO QUE DETECTA LA APERTURA    *        
000800*             : (JUGM-APERTURA-ID) DE LAS PARTIDAS DEL MAESTRO   *        
000900*             : JUGMAST QUE AUN NO LA TIENEN DETECTADA, USANDO   *        
001000*             : LA TRAZA DE POSICIONES POSTRZ CONTRA EL          *        
001100*             : CATALOGO ECOMAST (COINCIDENCIA MAS PROFUNDA).    *        
001200* ARCHIVOS    : POSTRZ=E,ECOMAST=A,JUGMAST=A                     *        
001300* ACCION (ES) : R=RECALCULAR APERTURAS PENDIENTES                *        
001400* INSTALADO   : 23/06/1994                                       *        
001500* BPM/RATIONAL: TLA-0078                                         *        
001600* NOMBRE      : REPROCESO DE DETECCION DE APERTURA               *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. JUGAPE1.                                                     
002000 AUTHOR. JULIO LARA PADILLA.                                              
002100 INSTALLATION. DEPTO DE SISTEMAS - EXPLORADOR DE APERTURAS.               
002200 DATE-WRITTEN. 20/06/1994.                                                
002300 DATE-COMPILED.                                                           
002400 SECURITY. CONFIDENCIAL - USO INTERNO.                                    
002500******************************************************************        
002600* BITACORA DE CAMBIOS                                            *        
002700* FECHA      INIC   REQ         DESCRIPCION                      *        
002800* ---------  ----   ----------  -------------------------------- *        
002900* 20/06/1994 JLPD   TLA-0078    VERSION ORIGINAL DEL PROGRAMA.   *        
003000* 23/06/1994 JLPD   TLA-0078    PRUEBAS DE REPROCESO CONTRA EL   *        
003100*                               MAESTRO JUGMAST DE PRUEBAS.      *        
003200* 22/09/1998 MOGB   TLA-Y2K01   REVISION Y2K DEL PROGRAMA. SIN   *        
003300*                               CAMBIOS, NO MANEJA FECHAS.       *        
003400* 04/11/2003 EDLR   TLA-0178    SE AGREGA CONTADOR DE PARTIDAS   *        
003500*                               SIN NINGUNA COINCIDENCIA EN ECO. *        
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-4381.                                               
004000 OBJECT-COMPUTER. IBM-4381.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
004400     SWITCH-1 IS UPSI-TODAS                                               
004500         ON STATUS  IS MODO-RECALCULA-TODAS                               
004600         OFF STATUS IS MODO-SOLO-PENDIENTES.                              
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT POSTRZ ASSIGN TO POSTRZ                                       
005000            FILE STATUS  IS FS-POSTRZ.                                    
005100     SELECT ECOMAST ASSIGN TO ECOMAST                                     
005200            ORGANIZATION IS INDEXED                                       
005300            ACCESS MODE  IS DYNAMIC                                       
005400            RECORD KEY   IS ECOM-LLAVE-FEN                                
005500            ALTERNATE RECORD KEY IS ECOM-LLAVE-ID                         
005600            FILE STATUS  IS FS-ECOMAST FSE-ECOMAST.                       
005700     SELECT JUGMAST ASSIGN TO JUGMAST                                     
005800            ORGANIZATION IS INDEXED                                       
005900            ACCESS MODE  IS DYNAMIC                                       
006000            RECORD KEY   IS JUGM-LLAVE-SRC                                
006100            ALTERNATE RECORD KEY IS JUGM-LLAVE-ID                         
006200            ALTERNATE RECORD KEY IS JUGM-APERTURA-ID                      
006300                WITH DUPLICATES                                           
006400            FILE STATUS  IS FS-JUGMAST FSE-JUGMAST.                       
006500******************************************************************        
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  POSTRZ                                                               
006900     RECORDING MODE IS F.                                                 
007000     COPY POSTRZ.                                                         
007100 FD  ECOMAST.                                                             
007200     COPY ECOMAST.                                                        
007300 FD  JUGMAST.                                                             
007400     COPY JUGMAST.                                                        
007500******************************************************************        
007600 WORKING-STORAGE SECTION.                                                 
007700******************************************************************        
007800*   TABLA DE POSICIONES DE LA PARTIDA QUE SE ESTA REPROCESANDO   *        
007900******************************************************************        
008000 01  WKS-TABLA-POSICIONES.                                                
008100     05  WKS-POSICION OCCURS 300 TIMES INDEXED BY WKS-IDX-POS.            
008200         10  WKS-POS-MEDIO             PIC 9(04) COMP.                    
008300         10  WKS-POS-FEN               PIC X(100).                        
008400*        11/05/1995 JLPD TLA-0087 - VISTA DE LA COLOCACION DE             
008500*        PIEZAS DEL FEN DE LA POSICION, SIN TURNO NI ENROQUES             
008600*        NI AL PASO, PARA ACORTAR TRAZAS DE DEPURACION.                   
008700         10  WKS-POS-FEN-R REDEFINES WKS-POS-FEN.                         
008800             15  WKS-POS-FEN-COLOCACION    PIC X(40).                     
008900             15  FILLER                    PIC X(60).                     
009000 01  WKS-CONTADOR-POSICIONES           PIC 9(04) COMP VALUE ZERO.         
009100 01  WKS-LLAVE-PARTIDA-ACTUAL          PIC X(64) VALUE SPACES.            
009200 01  WKS-LLAVE-PARTIDA-TRAZA           PIC X(64) VALUE SPACES.            
009300*    11/05/1995 JLPD TLA-0087 - MITADES DE LA LLAVE DE ORIGEN             
009400*    PARA COMPARAR PRIMERO LA MITAD MAS BARATA EN EL CAMBIO               
009500*    DE PARTIDA DE LA TRAZA POSTRZ.                                       
009600 01  WKS-LLAVE-PARTIDA-TRAZA-R REDEFINES WKS-LLAVE-PARTIDA-TRAZA.         
009700     05  WKS-TRAZA-MITAD-1             PIC X(32).                         
009800     05  WKS-TRAZA-MITAD-2             PIC X(32).                         
009900******************************************************************        
010000*   CAMPOS PARA DETECCION DE APERTURA (COINCIDENCIA MAS PROFUNDA)*        
010100******************************************************************        
010200 01  WKS-AREA-APERTURA.                                                   
010300     05  WKS-APERTURA-ENCONTRADA       PIC X(01) VALUE "N".               
010400         88  APERTURA-FUE-ENCONTRADA           VALUE "Y".                 
010500******************************************************************        
010600*   CONTADORES DE ESTADISTICAS                                   *        
010700******************************************************************        
010800 01  WKS-CONTADORES.                                                      
010900     05  WKS-TOTAL-LEIDAS              PIC 9(07) COMP-3 VALUE 0.          
011000     05  WKS-TOTAL-RECALCULADAS        PIC 9(07) COMP-3 VALUE 0.          
011100     05  WKS-TOTAL-SIN-APERTURA        PIC 9(07) COMP-3 VALUE 0.          
011200     05  WKS-TOTAL-OMITIDAS            PIC 9(07) COMP-3 VALUE 0.          
011300     05  WKS-MASCARA                   PIC ZZZ,ZZ9.                       
011400******************************************************************        
011500*   BANDERAS DE FIN DE ARCHIVO Y DE PARTIDA                      *        
011600******************************************************************        
011700 01  WKS-BANDERAS.                                                        
011800     05  WKS-FIN-POSTRZ                PIC X(01) VALUE "N".               
011900         88  FIN-DE-POSTRZ                      VALUE "Y".                
012000     05  WKS-HAY-TRAZA-PENDIENTE       PIC X(01) VALUE "N".               
012100         88  HAY-TRAZA-PENDIENTE                VALUE "Y".                
012200******************************************************************        
012300*   VARIABLES DE RUTINA DE FILE STATUS EXTENDIDO                 *        
012400******************************************************************        
012500 01  FS-POSTRZ                         PIC 9(02) VALUE ZEROS.             
012600 01  FS-ECOMAST                        PIC 9(02) VALUE ZEROS.             
012700 01  FSE-ECOMAST.                                                         
012800     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
012900     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
013000     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
013100 01  FS-JUGMAST                        PIC 9(02) VALUE ZEROS.             
013200 01  FSE-JUGMAST.                                                         
013300     05  FSE-RETURN                    PIC S9(4) COMP-5 VALUE 0.          
013400     05  FSE-FUNCTION                  PIC S9(4) COMP-5 VALUE 0.          
013500     05  FSE-FEEDBACK                  PIC S9(4) COMP-5 VALUE 0.          
013600 01  PROGRAMA                          PIC X(08) VALUE "JUGAPE1 ".        
013700 01  ARCHIVO                           PIC X(08) VALUE SPACES.            
013800 01  ACCION                            PIC X(10) VALUE SPACES.            
013900 01  LLAVE                             PIC X(64) VALUE SPACES.            
014000*    19/09/1996 JLPD TLA-0104 - MITADES DE LA LLAVE PARA LOS              
014100*    MENSAJES DE ERROR DE ESCRITURA (MISMA IDEA QUE JUGCTM1).             
014200 01  LLAVE-R REDEFINES LLAVE.                                             
014300     05  LLAVE-MITAD-1                 PIC X(32).                         
014400     05  LLAVE-MITAD-2                 PIC X(32).                         
014500******************************************************************        
014600 PROCEDURE DIVISION.                                                      
014700******************************************************************        
014800*    LA TRAZA POSTRZ VIENE EN ORDEN DE LLAVE DE PARTIDA Y LUEGO  *        
014900*    DE MEDIO; SE ACUMULA TODA LA TRAZA DE UNA PARTIDA Y AL      *        
015000*    CAMBIAR DE LLAVE SE PROCESA LA PARTIDA ACUMULADA            *        
015100 0000-PRINCIPAL SECTION.                                                  
015200     PERFORM 0100-INICIO                                                  
015300     PERFORM 0110-LEER-UN-REGISTRO-POSTRZ                                 
015400     PERFORM 0200-ACUMULAR-Y-PROCESAR UNTIL FIN-DE-POSTRZ                 
015500     IF HAY-TRAZA-PENDIENTE                                               
015600        PERFORM 0300-PROCESAR-PARTIDA-ACUMULADA                           
015700     END-IF                                                               
015800     PERFORM 0900-ESTADISTICAS                                            
015900     PERFORM 0950-CIERRE                                                  
016000     STOP RUN.                                                            
016100 0000-PRINCIPAL-E. EXIT.                                                  
016200                                                                          
016300 0100-INICIO SECTION.                                                     
016400     OPEN INPUT POSTRZ                                                    
016500     OPEN INPUT ECOMAST                                                   
016600     OPEN I-O   JUGMAST                                                   
016700     IF FS-POSTRZ NOT = 0 OR FS-ECOMAST NOT = 0                           
016800                      OR FS-JUGMAST NOT = 0                               
016900        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE JUGAPE1 ***"              
017000        DISPLAY "FS-POSTRZ  : " FS-POSTRZ                                 
017100        DISPLAY "FS-ECOMAST : " FS-ECOMAST                                
017200        DISPLAY "FS-JUGMAST : " FS-JUGMAST                                
017300        MOVE 91 TO RETURN-CODE                                            
017400        STOP RUN                                                          
017500     END-IF.                                                              
017600 0100-INICIO-E. EXIT.                                                     
017700                                                                          
017800 0110-LEER-UN-REGISTRO-POSTRZ SECTION.                                    
017900     READ POSTRZ                                                          
018000          AT END MOVE "Y" TO WKS-FIN-POSTRZ                               
018100     END-READ.                                                            
018200 0110-LEER-UN-REGISTRO-POSTRZ-E. EXIT.                                    
018300                                                                          
018400 0200-ACUMULAR-Y-PROCESAR SECTION.                                        
018500     IF HAY-TRAZA-PENDIENTE                                               
018600        AND PSTZ-LLAVE-JUEGO NOT = WKS-LLAVE-PARTIDA-TRAZA                
018700        PERFORM 0300-PROCESAR-PARTIDA-ACUMULADA                           
018800     END-IF                                                               
018900     MOVE "Y" TO WKS-HAY-TRAZA-PENDIENTE                                  
019000     MOVE PSTZ-LLAVE-JUEGO TO WKS-LLAVE-PARTIDA-TRAZA                     
019100     ADD 1 TO WKS-CONTADOR-POSICIONES                                     
019200     MOVE PSTZ-MEDIO TO WKS-POS-MEDIO (WKS-CONTADOR-POSICIONES)           
019300     MOVE PSTZ-FEN   TO WKS-POS-FEN   (WKS-CONTADOR-POSICIONES)           
019400     PERFORM 0110-LEER-UN-REGISTRO-POSTRZ.                                
019500 0200-ACUMULAR-Y-PROCESAR-E. EXIT.                                        
019600                                                                          
019700 0300-PROCESAR-PARTIDA-ACUMULADA SECTION.                                 
019800     ADD 1 TO WKS-TOTAL-LEIDAS                                            
019900     MOVE WKS-LLAVE-PARTIDA-TRAZA TO JUGM-LLAVE-SRC                       
020000     READ JUGMAST                                                         
020100          INVALID KEY                                                     
020200              DISPLAY "PARTIDA NO ENCONTRADA EN JUGMAST: "                
020300                      WKS-TRAZA-MITAD-1                                   
020400          NOT INVALID KEY                                                 
020500              PERFORM 0310-RECALCULAR-SI-CORRESPONDE                      
020600     END-READ                                                             
020700     MOVE ZERO   TO WKS-CONTADOR-POSICIONES                               
020800     MOVE "N"    TO WKS-HAY-TRAZA-PENDIENTE.                              
020900 0300-PROCESAR-PARTIDA-ACUMULADA-E. EXIT.                                 
021000                                                                          
021100 0310-RECALCULAR-SI-CORRESPONDE SECTION.                                  
021200     IF JUGM-APERTURA-FLAG = "N" OR MODO-RECALCULA-TODAS                  
021300        PERFORM 0700-DETECTAR-APERTURA                                    
021400        IF APERTURA-FUE-ENCONTRADA                                        
021500           ADD 1 TO WKS-TOTAL-RECALCULADAS                                
021600        ELSE                                                              
021700           ADD 1 TO WKS-TOTAL-SIN-APERTURA                                
021800        END-IF                                                            
021900        REWRITE REG-JUGMAST                                               
022000                INVALID KEY                                               
022100                    MOVE JUGM-LLAVE-SRC TO LLAVE                          
022200                    DISPLAY "ERROR AL REESCRIBIR JUGMAST: "               
022300                            LLAVE-MITAD-1                                 
022400        END-REWRITE                                                       
022500     ELSE                                                                 
022600        ADD 1 TO WKS-TOTAL-OMITIDAS                                       
022700     END-IF.                                                              
022800 0310-RECALCULAR-SI-CORRESPONDE-E. EXIT.                                  
022900                                                                          
023000*    LA APERTURA DETECTADA ES LA DE MAYOR NUMERO DE MEDIOS       *        
023100*    (COINCIDENCIA MAS PROFUNDA) ENTRE LAS POSICIONES DE LA      *        
023200*    TRAZA Y EL CATALOGO ECOMAST                                 *        
023300 0700-DETECTAR-APERTURA SECTION.                                          
023400     MOVE "N" TO WKS-APERTURA-ENCONTRADA                                  
023500     MOVE "N" TO JUGM-APERTURA-FLAG                                       
023600     MOVE ZERO TO JUGM-APERTURA-ID                                        
023700     SET WKS-IDX-POS TO WKS-CONTADOR-POSICIONES                           
023800     PERFORM 0710-PROBAR-UNA-POSICION                                     
023900         VARYING WKS-IDX-POS FROM WKS-CONTADOR-POSICIONES                 
024000         BY -1 UNTIL WKS-IDX-POS < 1                                      
024100                      OR APERTURA-FUE-ENCONTRADA.                         
024200 0700-DETECTAR-APERTURA-E. EXIT.                                          
024300                                                                          
024400 0710-PROBAR-UNA-POSICION SECTION.                                        
024500     MOVE WKS-POS-FEN (WKS-IDX-POS) TO ECOM-LLAVE-FEN                     
024600     READ ECOMAST                                                         
024700          INVALID KEY                                                     
024800              CONTINUE                                                    
024900          NOT INVALID KEY                                                 
025000              MOVE "Y" TO WKS-APERTURA-ENCONTRADA                         
025100              MOVE "Y" TO JUGM-APERTURA-FLAG                              
025200              MOVE ECOM-LLAVE-ID TO JUGM-APERTURA-ID                      
025300     END-READ.                                                            
025400 0710-PROBAR-UNA-POSICION-E. EXIT.                                        
025500                                                                          
025600 0900-ESTADISTICAS SECTION.                                               
025700     DISPLAY "=========================================".                 
025800     DISPLAY "  REPROCESO DE DETECCION DE APERTURA      ".                
025900     DISPLAY "=========================================".                 
026000     MOVE WKS-TOTAL-LEIDAS       TO WKS-MASCARA                           
026100     DISPLAY "PARTIDAS LEIDAS DE LA TRAZA   : " WKS-MASCARA               
026200     MOVE WKS-TOTAL-RECALCULADAS TO WKS-MASCARA                           
026300     DISPLAY "PARTIDAS CON APERTURA NUEVA   : " WKS-MASCARA               
026400     MOVE WKS-TOTAL-SIN-APERTURA TO WKS-MASCARA                           
026500     DISPLAY "PARTIDAS SIN COINCIDENCIA ECO : " WKS-MASCARA               
026600     MOVE WKS-TOTAL-OMITIDAS     TO WKS-MASCARA                           
026700     DISPLAY "PARTIDAS YA CALCULADAS (OMIT) : " WKS-MASCARA               
026800     DISPLAY "=========================================".                 
026900 0900-ESTADISTICAS-E. EXIT.                                               
027000                                                                          
027100 0950-CIERRE SECTION.                                                     
027200     CLOSE POSTRZ ECOMAST JUGMAST.                                        
027300 0950-CIERRE-E. EXIT.                                                     
