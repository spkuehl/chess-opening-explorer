000100******************************************************************        
000200*  COPYBOOK    : ECOMAST                                         *        
000300*  DESCRIPCION : LAYOUT DEL MAESTRO DE APERTURAS DE AJEDREZ      *        
000400*                (CATALOGO ECO), LLAVE PRIMARIA POR POSICION FEN *        
000500*                Y LLAVE ALTERNA POR CORRELATIVO DE APERTURA     *        
000600******************************************************************        
000700* FECHA      INIC   REQ         DESCRIPCION                     *         
000800* ---------  ----   ----------  ------------------------------- *         
000900* 12/03/1989 RVCH   TLA-0001    CREACION DEL MAESTRO ECOMAST    *         
001000* 07/09/1991 RVCH   TLA-0044    SE AGREGA LLAVE ALTERNA DE ID   *         
001100* 22/01/1999 MOGB   TLA-Y2K01   REVISION Y2K, SIN CAMBIO DE     *         
001200*                               FORMATO DE FECHA (NO APLICA)    *         
001300******************************************************************        
001400 01  REG-ECOMAST.                                                         
001500     05  ECOM-LLAVE-FEN              PIC X(100).                          
001600     05  ECOM-LLAVE-ID               PIC 9(07).                           
001700     05  ECOM-ECO-CODIGO             PIC X(10).                           
001800     05  ECOM-NOMBRE                 PIC X(255).                          
001900     05  ECOM-JUGADAS                PIC X(500).                          
002000     05  ECOM-NUM-MEDIOS             PIC 9(03).                           
002100     05  ECOM-FUENTE                 PIC X(50).                           
002200     05  ECOM-RAIZ-ECO               PIC X(01).                           
002300         88  ECOM-ES-RAIZ-ECO                 VALUE 'Y'.                  
002400         88  ECOM-NO-ES-RAIZ-ECO              VALUE 'N'.                  
002500     05  FILLER                      PIC X(20).                           
