000100******************************************************************        
000200*  COPYBOOK    : ECOREF                                          *        
000300*  DESCRIPCION : LAYOUT DE ENTRADA DEL CATALOGO DE APERTURAS     *        
000400*                (VOLUMENES ECO A-E MAS INTERPOLADOS), UN        *        
000500*                REGISTRO POR POSICION CATALOGADA                *        
000600******************************************************************        
000700* FECHA      INIC   REQ         DESCRIPCION                     *         
000800* ---------  ----   ----------  ------------------------------- *         
000900* 12/03/1989 RVCH   TLA-0003    CREACION DE LA ENTRADA ECOREF   *         
001000******************************************************************        
001100 01  REG-ECOREF.                                                          
001200     05  ECRF-FEN                    PIC X(100).                          
001300     05  ECRF-ECO                    PIC X(10).                           
001400     05  ECRF-NOMBRE                 PIC X(255).                          
001500     05  ECRF-JUGADAS                PIC X(500).                          
001600     05  ECRF-FUENTE                 PIC X(50).                           
001700     05  ECRF-RAIZ-ECO               PIC X(01).                           
001800     05  FILLER                      PIC X(20).                           
